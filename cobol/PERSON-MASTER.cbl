000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PERSON-MASTER.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1987-02-19.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* PERSON-MASTER MAINTAINS THE PERSON FILE (NATURAL PERSONS AND
001000* LEGAL PERSONS/COMPANIES) FROM A DAILY TRANSACTION FILE OF ADD,
001100* CHANGE AND DELETE REQUESTS.  ENFORCES THE LEGAL/NATURAL MUTUAL-
001200* EXCLUSION RULE, THE PER-KIND UNIQUENESS RULE, AND BLOCKS DELETE
001300* OF ANY PERSON STILL REFERENCED BY A TRANSACTION OR A DEBT.
001400* MAINTENANCE LOG
001500*   1987-02-19 RSANTOS  ORIGINAL.
001600*   1990-06-04 RSANTOS  ADDED THE LEGAL-PERSON / NATURAL-PERSON
001700*               SPLIT AND THE PER-KIND UNIQUENESS CHECK.
001800*   1994-09-12 CALONSO  ADDED THE DELETE GUARD AGAINST OPEN
001900*               TRANSACTIONS AND DEBTS (TICKET MD-033).
002000*   1998-11-02 MFELIU   Y2K - RUN-DATE STAMP ON THE ERROR
002100*               LISTING ALREADY USES DATEWORK CCYY, NO CHANGE.
002200*   2006-03-30 JQUESAD  REJECT-REASON TEXT WIDENED TO 40 BYTES
002300*               SO THE UNIQUENESS MESSAGE IS NOT TRUNCATED.
002400*   2007-05-14 CALONSO  A DELETE CARD WAS BEING RUN THROUGH THE
002500*               LEGAL/NATURAL EDIT AND THE UNIQUENESS SCAN,
002600*               REJECTING ORDINARY ID-ONLY DELETES WHOSE
002700*               PAYLOAD DID NOT REPLAY A FULL VALID RECORD.
002800*               1000-EDIT-TRANSACTION NOW SKIPS BOTH FOR
002900*               PTR-DELETE (TICKET MD-061).
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PERSON-TRANS-FILE ASSIGN TO "PERTRANS"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-PERTRANS.
004000     SELECT PERSON-FILE ASSIGN TO "PERSONFL"
004100         ORGANIZATION IS RELATIVE
004200         ACCESS MODE IS DYNAMIC
004300         RELATIVE KEY IS WS-PERSON-RRN
004400         FILE STATUS IS WS-FS-PERSON.
004500     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
004600         ORGANIZATION IS RELATIVE
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WS-FS-TRANFIL.
004900     SELECT DEBT-HEADER-FILE ASSIGN TO "DEBTHDRF"
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-FS-DEBTHDR.
005300     SELECT PERSON-ERROR-LISTING ASSIGN TO "PERERR"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-PERERR.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PERSON-TRANS-FILE
006000     LABEL RECORD STANDARD.
006100 01  PERSON-TRANS-RECORD.
006200     05  PTR-TRANS-CODE             PIC X(1).
006300         88  PTR-ADD                    VALUE 'A'.
006400         88  PTR-CHANGE                 VALUE 'C'.
006500         88  PTR-DELETE                 VALUE 'D'.
006600     05  PTR-PERSON-ID              PIC 9(9).
006700     05  PTR-NAME                   PIC X(50).
006800     05  PTR-LAST-NAME              PIC X(50).
006900     05  PTR-COMPANY-NAME           PIC X(50).
007000     05  PTR-ADDRESS                PIC X(200).
007100     05  PTR-TEL                    PIC X(50).
007200     05  PTR-LEGAL-IND              PIC 9(1).
007300     05  PTR-DSC                    PIC X(200).
007400     05  FILLER                     PIC X(20).
007500 FD  PERSON-FILE
007600     LABEL RECORD STANDARD.
007700     COPY PERSONREC.
007800 FD  TRANSACTION-FILE
007900     LABEL RECORD STANDARD.
008000     COPY TRANREC.
008100 FD  DEBT-HEADER-FILE
008200     LABEL RECORD STANDARD.
008300     COPY DEBTHREC.
008400 FD  PERSON-ERROR-LISTING
008500     LABEL RECORD OMITTED.
008600 77  PERSON-ERROR-LINE               PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900 COPY DATEWORK.
009000* REPORT HEADING LINE - REDEFINED OVER A GENERIC 132-BYTE AREA SO
009100* THE SAME WORKING STORAGE CAN BE USED FOR HEADING OR DETAIL.
009200 77  WS-REPORT-LINE-AREA            PIC X(132).
009300 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
009400     05  FILLER                     PIC X(10) VALUE 'PERSON-MST'.
009500     05  FILLER                     PIC X(10) VALUE ' ERR LIST '.
009600     05  WS-HDG-RUN-DATE            PIC 9(8).
009700     05  FILLER                     PIC X(102).
009800 01  WS-FILE-STATUS-GROUP.
009900     05  WS-FS-PERTRANS             PIC X(2).
010000         88  WS-FS-PERTRANS-OK          VALUE '00'.
010100         88  WS-FS-PERTRANS-EOF         VALUE '10'.
010200     05  WS-FS-PERSON               PIC X(2).
010300         88  WS-FS-PERSON-OK            VALUE '00'.
010400         88  WS-FS-PERSON-NOTFND        VALUE '23'.
010500     05  WS-FS-TRANFIL              PIC X(2).
010600         88  WS-FS-TRANFIL-OK           VALUE '00'.
010700         88  WS-FS-TRANFIL-EOF          VALUE '10'.
010800     05  WS-FS-DEBTHDR              PIC X(2).
010900         88  WS-FS-DEBTHDR-OK           VALUE '00'.
011000         88  WS-FS-DEBTHDR-EOF          VALUE '10'.
011100     05  WS-FS-PERERR               PIC X(2).
011200     05  FILLER                     PIC X(1).
011300 01  WS-SWITCHES.
011400     05  WS-EOF-PERTRANS-SW         PIC 9(1)  COMP.
011500         88  WS-EOF-PERTRANS            VALUE 1.
011600     05  WS-REJECT-SW               PIC 9(1)  COMP.
011700         88  WS-TRANS-REJECTED          VALUE 1.
011800         88  WS-TRANS-ACCEPTED          VALUE 0.
011900     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
012000         88  WS-PERSON-REFERENCED       VALUE 1.
012100         88  WS-PERSON-NOT-REFERENCED   VALUE 0.
012200     05  FILLER                     PIC X(1).
012300 01  WS-COUNTERS.
012400     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
012500     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
012600     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
012700     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
012800     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
012900     05  FILLER                     PIC X(1).
013000 77  WS-PERSON-RRN                  PIC 9(9)  COMP.
013100 77  WS-REJECT-REASON               PIC X(40).
013200 01  WS-COMPARE-FIELDS.
013300     05  WS-COMPANY-NAME-UC         PIC X(50).
013400     05  WS-NAME-LASTNAME-UC        PIC X(100).
013500     05  WS-NAME-LASTNAME-BROKEN REDEFINES WS-NAME-LASTNAME-UC.
013600         10  WS-NL-NAME-UC          PIC X(50).
013700         10  WS-NL-LASTNAME-UC      PIC X(50).
013800     05  WS-MASTER-CMPY-UC          PIC X(50).
013900     05  WS-MASTER-NL-UC            PIC X(100).
014000     05  WS-MASTER-NL-BROKEN REDEFINES WS-MASTER-NL-UC.
014100         10  WS-MST-NAME-UC         PIC X(50).
014200         10  WS-MST-LASTNAME-UC     PIC X(50).
014300     05  FILLER                     PIC X(1).
014400 01  WS-ERROR-DETAIL-LINE.
014500     05  WS-ERR-PERSON-ID           PIC Z(8)9.
014600     05  FILLER                     PIC X(2)  VALUE SPACES.
014700     05  WS-ERR-TRANS-CODE          PIC X(1).
014800     05  FILLER                     PIC X(2)  VALUE SPACES.
014900     05  WS-ERR-REASON              PIC X(40).
015000     05  FILLER                     PIC X(79) VALUE SPACES.
015100
015200 PROCEDURE DIVISION.
015300* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
015400* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
015500* CONTROL TOTALS ARE PRINTED AND WE STOP.
015600* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
015700* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
015800* ANYTHING MORE.
015900 0000-MAIN-LINE.
016000* PERFORM 0100-INITIALIZE THRU 0100-EXIT
016100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016200* PERFORM 9000-READ-PERSON-TRANS THRU 9000-EXIT
016300     PERFORM 9000-READ-PERSON-TRANS THRU 9000-EXIT.
016400* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
016500     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
016600         UNTIL WS-EOF-PERTRANS.
016700* PERFORM 9900-TERMINATE THRU 9900-EXIT
016800     PERFORM 9900-TERMINATE THRU 9900-EXIT.
016900* END OF RUN
017000     STOP RUN.
017100
017200* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
017300* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
017400 0100-INITIALIZE.
017500* OPEN INPUT PERSON-TRANS-FILE
017600     OPEN INPUT PERSON-TRANS-FILE.
017700* TEST -- NOT WS-FS-PERTRANS-OK
017800     IF NOT WS-FS-PERTRANS-OK
017900* GO TO 9990-FATAL-FILE-ERROR
018000         GO TO 9990-FATAL-FILE-ERROR
018100* END OF CONDITIONAL
018200     END-IF.
018300* OPEN I-O PERSON-FILE
018400     OPEN I-O PERSON-FILE.
018500* TEST -- NOT WS-FS-PERSON-OK
018600     IF NOT WS-FS-PERSON-OK
018700* GO TO 9990-FATAL-FILE-ERROR
018800         GO TO 9990-FATAL-FILE-ERROR
018900* END OF CONDITIONAL
019000     END-IF.
019100* OPEN OUTPUT PERSON-ERROR-LISTING
019200     OPEN OUTPUT PERSON-ERROR-LISTING.
019300* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
019400     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
019500                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
019600                  WS-TRANS-REJECTED-CT.
019700* ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD
019800     ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD.
019900* WRITE PERSON-ERROR-LINE FROM WS-REPORT-HEADING
020000     WRITE PERSON-ERROR-LINE FROM WS-REPORT-HEADING.
020100 0100-EXIT.
020200     EXIT.
020300
020400* READS THE NEXT ADD/CHANGE/DELETE TRANSACTION - CHAINED FROM
020500* THE MAIN LINE AND FROM THE TAIL OF 1000-EDIT-TRANSACTION SO
020600* THE PROGRAM FOLLOWS THE USUAL READ-AHEAD SEQUENTIAL PATTERN.
020700* READS THE NEXT PERSON TRANSACTION.
020800 9000-READ-PERSON-TRANS.
020900* READ PERSON-TRANS-FILE
021000     READ PERSON-TRANS-FILE
021100         AT END SET WS-EOF-PERTRANS TO TRUE
021200* END OF READ
021300     END-READ.
021400* TEST -- WS-FS-PERTRANS-OK
021500     IF WS-FS-PERTRANS-OK
021600* ADD 1 TO WS-TRANS-READ-CT
021700         ADD 1 TO WS-TRANS-READ-CT
021800* END OF CONDITIONAL
021900     END-IF.
022000 9000-EXIT.
022100     EXIT.
022200
022300* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD, CHANGE OR
022400* DELETE PROCESSOR BASED ON THE TRANSACTION CODE.
022500 1000-EDIT-TRANSACTION.
022600* SET WS-TRANS-ACCEPTED TO TRUE
022700     SET WS-TRANS-ACCEPTED TO TRUE.
022800* MOVE SPACES TO WS-REJECT-REASON
022900     MOVE SPACES TO WS-REJECT-REASON.
023000* TEST -- NOT PTR-DELETE
023100     IF NOT PTR-DELETE
023200* PERFORM 1100-VALIDATE-LEGAL-NATURAL THRU 1100-EXIT
023300         PERFORM 1100-VALIDATE-LEGAL-NATURAL THRU 1100-EXIT
023400* END OF CONDITIONAL
023500     END-IF.
023600* TEST -- WS-TRANS-ACCEPTED AND NOT PTR-DELETE
023700     IF WS-TRANS-ACCEPTED AND NOT PTR-DELETE
023800* PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
023900         PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
024000* END OF CONDITIONAL
024100     END-IF.
024200* TEST -- WS-TRANS-ACCEPTED
024300     IF WS-TRANS-ACCEPTED
024400* DISPATCH ON TRANSACTION CODE
024500         EVALUATE TRUE
024600* CASE -- PTR-ADD
024700             WHEN PTR-ADD
024800* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
024900                 PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
025000* CASE -- PTR-CHANGE
025100             WHEN PTR-CHANGE
025200* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
025300                 PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
025400* CASE -- PTR-DELETE
025500             WHEN PTR-DELETE
025600* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
025700                 PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
025800* CASE -- OTHER
025900             WHEN OTHER
026000* SET WS-TRANS-REJECTED TO TRUE
026100                 SET WS-TRANS-REJECTED TO TRUE
026200* MOVE 'INVALID TRANSACTION CODE'
026300                 MOVE 'INVALID TRANSACTION CODE'
026400                     TO WS-REJECT-REASON
026500* END OF DISPATCH
026600         END-EVALUATE
026700* END OF CONDITIONAL
026800     END-IF.
026900* TEST -- WS-TRANS-REJECTED
027000     IF WS-TRANS-REJECTED
027100* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
027200         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
027300* ADD 1 TO WS-TRANS-REJECTED-CT
027400         ADD 1 TO WS-TRANS-REJECTED-CT
027500* END OF CONDITIONAL
027600     END-IF.
027700* PERFORM 9000-READ-PERSON-TRANS THRU 9000-EXIT
027800     PERFORM 9000-READ-PERSON-TRANS THRU 9000-EXIT.
027900 1000-EXIT.
028000     EXIT.
028100
028200* CHECKS THE PERSON-TYPE SWITCH IS EITHER LEGAL (COMPANY) OR
028300* NATURAL (INDIVIDUAL) - NO THIRD VALUE HAS EVER BEEN DEFINED.
028400 1100-VALIDATE-LEGAL-NATURAL.
028500* TEST -- PTR-LEGAL-IND = 1
028600     IF PTR-LEGAL-IND = 1
028700* TEST -- PTR-COMPANY-NAME = SPACES
028800         IF PTR-COMPANY-NAME = SPACES
028900* SET WS-TRANS-REJECTED TO TRUE
029000             SET WS-TRANS-REJECTED TO TRUE
029100* MOVE 'LEGAL PERSON REQUIRES COMPANY NAME'
029200             MOVE 'LEGAL PERSON REQUIRES COMPANY NAME'
029300                 TO WS-REJECT-REASON
029400* END OF CONDITIONAL
029500         END-IF
029600     ELSE
029700* TEST -- PTR-NAME = SPACES AND PTR-LAST-NAME = SPACES
029800         IF PTR-NAME = SPACES AND PTR-LAST-NAME = SPACES
029900* SET WS-TRANS-REJECTED TO TRUE
030000             SET WS-TRANS-REJECTED TO TRUE
030100* MOVE 'NATURAL PERSON NEEDS NAME OR LAST NAME'
030200             MOVE 'NATURAL PERSON NEEDS NAME OR LAST NAME'
030300                 TO WS-REJECT-REASON
030400* END OF CONDITIONAL
030500         END-IF
030600* TEST -- PTR-COMPANY-NAME NOT = SPACES
030700         IF PTR-COMPANY-NAME NOT = SPACES
030800* SET WS-TRANS-REJECTED TO TRUE
030900             SET WS-TRANS-REJECTED TO TRUE
031000* MOVE 'NATURAL PERSON MUST NOT HAVE COMPANY NAME'
031100             MOVE 'NATURAL PERSON MUST NOT HAVE COMPANY NAME'
031200                 TO WS-REJECT-REASON
031300* END OF CONDITIONAL
031400         END-IF
031500* END OF CONDITIONAL
031600     END-IF.
031700 1100-EXIT.
031800     EXIT.
031900
032000* FULL SEQUENTIAL SCAN OF THE PERSON FILE LOOKING FOR A DUPLICATE
032100* WITHIN THE SAME KIND (LEGAL VS NATURAL), CASE-FOLDED.  SKIPS
032200* THE RECORD BEING CHANGED SO A NO-OP CHANGE DOES NOT REJECT
032300* ITSELF.
032400* SCANS THE MASTER FILE FOR A DUPLICATE KEY OR TITLE BEFORE AN
032500* ADD IS ACCEPTED.
032600 1500-UNIQUENESS-CHECK.
032700* MOVE PTR-COMPANY-NAME TO WS-COMPANY-NAME-UC
032800     MOVE PTR-COMPANY-NAME TO WS-COMPANY-NAME-UC.
032900     INSPECT WS-COMPANY-NAME-UC CONVERTING
033000         "abcdefghijklmnopqrstuvwxyz" TO
033100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033200* MOVE PTR-NAME TO WS-NL-NAME-UC
033300     MOVE PTR-NAME TO WS-NL-NAME-UC.
033400* MOVE PTR-LAST-NAME TO WS-NL-LASTNAME-UC
033500     MOVE PTR-LAST-NAME TO WS-NL-LASTNAME-UC.
033600     INSPECT WS-NL-NAME-UC CONVERTING
033700         "abcdefghijklmnopqrstuvwxyz" TO
033800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033900     INSPECT WS-NL-LASTNAME-UC CONVERTING
034000         "abcdefghijklmnopqrstuvwxyz" TO
034100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034200* MOVE 1 TO WS-PERSON-RRN
034300     MOVE 1 TO WS-PERSON-RRN.
034400     START PERSON-FILE KEY IS NOT LESS THAN WS-PERSON-RRN
034500         INVALID KEY GO TO 1500-EXIT
034600     END-START.
034700 1500-SCAN-LOOP.
034800* READ PERSON-FILE NEXT RECORD
034900     READ PERSON-FILE NEXT RECORD
035000         AT END GO TO 1500-EXIT
035100* END OF READ
035200     END-READ.
035300* TEST -- PER-PERSON-ID = PTR-PERSON-ID
035400     IF PER-PERSON-ID = PTR-PERSON-ID
035500* GO TO 1500-SCAN-LOOP
035600         GO TO 1500-SCAN-LOOP
035700* END OF CONDITIONAL
035800     END-IF.
035900* TEST -- PTR-LEGAL-IND = 1
036000     IF PTR-LEGAL-IND = 1
036100* TEST -- PER-LEGAL-PERSON
036200         IF PER-LEGAL-PERSON
036300* MOVE PER-COMPANY-NAME TO WS-MASTER-CMPY-UC
036400             MOVE PER-COMPANY-NAME TO WS-MASTER-CMPY-UC
036500             INSPECT WS-MASTER-CMPY-UC CONVERTING
036600                 "abcdefghijklmnopqrstuvwxyz" TO
036700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036800* TEST -- WS-MASTER-CMPY-UC = WS-COMPANY-NAME-UC
036900             IF WS-MASTER-CMPY-UC = WS-COMPANY-NAME-UC
037000* SET WS-TRANS-REJECTED TO TRUE
037100                 SET WS-TRANS-REJECTED TO TRUE
037200* MOVE 'DUPLICATE COMPANY NAME'
037300                 MOVE 'DUPLICATE COMPANY NAME'
037400                     TO WS-REJECT-REASON
037500* GO TO 1500-EXIT
037600                 GO TO 1500-EXIT
037700* END OF CONDITIONAL
037800             END-IF
037900* END OF CONDITIONAL
038000         END-IF
038100     ELSE
038200* TEST -- PER-NATURAL-PERSON
038300         IF PER-NATURAL-PERSON
038400* MOVE PER-NAME TO WS-MST-NAME-UC
038500             MOVE PER-NAME TO WS-MST-NAME-UC
038600* MOVE PER-LAST-NAME TO WS-MST-LASTNAME-UC
038700             MOVE PER-LAST-NAME TO WS-MST-LASTNAME-UC
038800             INSPECT WS-MST-NAME-UC CONVERTING
038900                 "abcdefghijklmnopqrstuvwxyz" TO
039000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039100             INSPECT WS-MST-LASTNAME-UC CONVERTING
039200                 "abcdefghijklmnopqrstuvwxyz" TO
039300                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039400* TEST -- WS-MASTER-NL-UC = WS-NAME-LASTNAME-UC
039500             IF WS-MASTER-NL-UC = WS-NAME-LASTNAME-UC
039600* SET WS-TRANS-REJECTED TO TRUE
039700                 SET WS-TRANS-REJECTED TO TRUE
039800* MOVE 'DUPLICATE NAME AND LAST NAME'
039900                 MOVE 'DUPLICATE NAME AND LAST NAME'
040000                     TO WS-REJECT-REASON
040100* GO TO 1500-EXIT
040200                 GO TO 1500-EXIT
040300* END OF CONDITIONAL
040400             END-IF
040500* END OF CONDITIONAL
040600         END-IF
040700* END OF CONDITIONAL
040800     END-IF.
040900* GO TO 1500-SCAN-LOOP
041000     GO TO 1500-SCAN-LOOP.
041100 1500-EXIT.
041200     EXIT.
041300
041400* ADDS A NEW MASTER RECORD ONCE ALL THE EDITS ABOVE HAVE
041500* PASSED.
041600 2000-PROCESS-ADD.
041700* MOVE PTR-PERSON-ID TO WS-PERSON-RRN PER-PERSON-ID
041800     MOVE PTR-PERSON-ID TO WS-PERSON-RRN PER-PERSON-ID.
041900* MOVE PTR-NAME TO PER-NAME
042000     MOVE PTR-NAME TO PER-NAME.
042100* MOVE PTR-LAST-NAME TO PER-LAST-NAME
042200     MOVE PTR-LAST-NAME TO PER-LAST-NAME.
042300* MOVE PTR-COMPANY-NAME TO PER-COMPANY-NAME
042400     MOVE PTR-COMPANY-NAME TO PER-COMPANY-NAME.
042500* MOVE PTR-ADDRESS TO PER-ADDRESS
042600     MOVE PTR-ADDRESS TO PER-ADDRESS.
042700* MOVE PTR-TEL TO PER-TEL
042800     MOVE PTR-TEL TO PER-TEL.
042900* MOVE PTR-LEGAL-IND TO PER-LEGAL-IND
043000     MOVE PTR-LEGAL-IND TO PER-LEGAL-IND.
043100* MOVE PTR-DSC TO PER-DSC
043200     MOVE PTR-DSC TO PER-DSC.
043300* WRITE PERSON-RECORD
043400     WRITE PERSON-RECORD
043500         INVALID KEY
043600* SET WS-TRANS-REJECTED TO TRUE
043700             SET WS-TRANS-REJECTED TO TRUE
043800* MOVE 'PERSON ID ALREADY ON FILE'
043900             MOVE 'PERSON ID ALREADY ON FILE'
044000                 TO WS-REJECT-REASON
044100* END OF WRITE ATTEMPT
044200     END-WRITE.
044300* TEST -- WS-TRANS-ACCEPTED
044400     IF WS-TRANS-ACCEPTED
044500* ADD 1 TO WS-TRANS-ADDED-CT
044600         ADD 1 TO WS-TRANS-ADDED-CT
044700* END OF CONDITIONAL
044800     END-IF.
044900 2000-EXIT.
045000     EXIT.
045100
045200* REWRITES THE MASTER RECORD WITH THE CHANGED FIELDS.  THE KEY
045300* ITSELF IS NEVER CHANGED BY THIS TRANSACTION TYPE - A KEY
045400* CORRECTION IS DONE BY DELETE AND RE-ADD.
045500 2100-PROCESS-CHANGE.
045600* MOVE PTR-PERSON-ID TO WS-PERSON-RRN
045700     MOVE PTR-PERSON-ID TO WS-PERSON-RRN.
045800* READ PERSON-FILE
045900     READ PERSON-FILE
046000         INVALID KEY
046100* SET WS-TRANS-REJECTED TO TRUE
046200             SET WS-TRANS-REJECTED TO TRUE
046300* MOVE 'PERSON NOT ON FILE FOR CHANGE'
046400             MOVE 'PERSON NOT ON FILE FOR CHANGE'
046500                 TO WS-REJECT-REASON
046600* GO TO 2100-EXIT
046700             GO TO 2100-EXIT
046800* END OF READ
046900     END-READ.
047000* MOVE PTR-NAME TO PER-NAME
047100     MOVE PTR-NAME TO PER-NAME.
047200* MOVE PTR-LAST-NAME TO PER-LAST-NAME
047300     MOVE PTR-LAST-NAME TO PER-LAST-NAME.
047400* MOVE PTR-COMPANY-NAME TO PER-COMPANY-NAME
047500     MOVE PTR-COMPANY-NAME TO PER-COMPANY-NAME.
047600* MOVE PTR-ADDRESS TO PER-ADDRESS
047700     MOVE PTR-ADDRESS TO PER-ADDRESS.
047800* MOVE PTR-TEL TO PER-TEL
047900     MOVE PTR-TEL TO PER-TEL.
048000* MOVE PTR-LEGAL-IND TO PER-LEGAL-IND
048100     MOVE PTR-LEGAL-IND TO PER-LEGAL-IND.
048200* MOVE PTR-DSC TO PER-DSC
048300     MOVE PTR-DSC TO PER-DSC.
048400* REWRITE PERSON-RECORD
048500     REWRITE PERSON-RECORD
048600         INVALID KEY
048700* SET WS-TRANS-REJECTED TO TRUE
048800             SET WS-TRANS-REJECTED TO TRUE
048900* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
049000             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
049100* END OF REWRITE ATTEMPT
049200     END-REWRITE.
049300* TEST -- WS-TRANS-ACCEPTED
049400     IF WS-TRANS-ACCEPTED
049500* ADD 1 TO WS-TRANS-CHANGED-CT
049600         ADD 1 TO WS-TRANS-CHANGED-CT
049700* END OF CONDITIONAL
049800     END-IF.
049900 2100-EXIT.
050000     EXIT.
050100
050200* DELETES THE MASTER RECORD ONCE THE DELETE GUARD BELOW HAS
050300* CONFIRMED NOTHING ELSE ON FILE STILL REFERS TO IT.
050400 2200-PROCESS-DELETE.
050500* MOVE PTR-PERSON-ID TO WS-PERSON-RRN
050600     MOVE PTR-PERSON-ID TO WS-PERSON-RRN.
050700* READ PERSON-FILE
050800     READ PERSON-FILE
050900         INVALID KEY
051000* SET WS-TRANS-REJECTED TO TRUE
051100             SET WS-TRANS-REJECTED TO TRUE
051200* MOVE 'PERSON NOT ON FILE FOR DELETE'
051300             MOVE 'PERSON NOT ON FILE FOR DELETE'
051400                 TO WS-REJECT-REASON
051500* GO TO 2200-EXIT
051600             GO TO 2200-EXIT
051700* END OF READ
051800     END-READ.
051900* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
052000     PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
052100* TEST -- WS-TRANS-REJECTED
052200     IF WS-TRANS-REJECTED
052300* GO TO 2200-EXIT
052400         GO TO 2200-EXIT
052500* END OF CONDITIONAL
052600     END-IF.
052700* DELETE PERSON-FILE
052800     DELETE PERSON-FILE
052900         INVALID KEY
053000* SET WS-TRANS-REJECTED TO TRUE
053100             SET WS-TRANS-REJECTED TO TRUE
053200* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
053300             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
053400* END OF DELETE ATTEMPT
053500     END-DELETE.
053600* TEST -- WS-TRANS-ACCEPTED
053700     IF WS-TRANS-ACCEPTED
053800* ADD 1 TO WS-TRANS-DELETED-CT
053900         ADD 1 TO WS-TRANS-DELETED-CT
054000* END OF CONDITIONAL
054100     END-IF.
054200 2200-EXIT.
054300     EXIT.
054400
054500* BLOCKS DELETE IF ANY TRANSACTION OR DEBT HEADER STILL
054600* REFERENCES THIS PERSON-ID.  (THE ONLINE SYSTEM ALSO BLOCKS ON
054700* ATTACHED DOCUMENTS - NOT REPRODUCED HERE, NO DOCUMENT STORE
054900* BLOCKS THE DELETE IF ANY OTHER FILE STILL REFERENCES THIS
055000* KEY.  EACH REFERENCING FILE IS SCANNED IN TURN; THE FIRST HIT
055100* IS ENOUGH TO REJECT THE DELETE.
055200 1900-DELETE-GUARD.
055300* SET WS-PERSON-NOT-REFERENCED TO TRUE
055400     SET WS-PERSON-NOT-REFERENCED TO TRUE.
055500* OPEN INPUT TRANSACTION-FILE
055600     OPEN INPUT TRANSACTION-FILE.
055700 1900-SCAN-TRAN.
055800* READ TRANSACTION-FILE NEXT RECORD
055900     READ TRANSACTION-FILE NEXT RECORD
056000         AT END GO TO 1900-TRAN-DONE
056100* END OF READ
056200     END-READ.
056300* TEST -- TRN-FROM-PERSON-ID = PTR-PERSON-ID OR
056400     IF TRN-FROM-PERSON-ID = PTR-PERSON-ID OR
056500        TRN-TO-PERSON-ID = PTR-PERSON-ID
056600* SET WS-PERSON-REFERENCED TO TRUE
056700         SET WS-PERSON-REFERENCED TO TRUE
056800* GO TO 1900-TRAN-DONE
056900         GO TO 1900-TRAN-DONE
057000* END OF CONDITIONAL
057100     END-IF.
057200* GO TO 1900-SCAN-TRAN
057300     GO TO 1900-SCAN-TRAN.
057400 1900-TRAN-DONE.
057500* CLOSE TRANSACTION-FILE
057600     CLOSE TRANSACTION-FILE.
057700* TEST -- WS-PERSON-REFERENCED
057800     IF WS-PERSON-REFERENCED
057900* SET WS-TRANS-REJECTED TO TRUE
058000         SET WS-TRANS-REJECTED TO TRUE
058100* MOVE 'PERSON REFERENCED BY A TRANSACTION'
058200         MOVE 'PERSON REFERENCED BY A TRANSACTION'
058300             TO WS-REJECT-REASON
058400* GO TO 1900-EXIT
058500         GO TO 1900-EXIT
058600* END OF CONDITIONAL
058700     END-IF.
058800* OPEN INPUT DEBT-HEADER-FILE
058900     OPEN INPUT DEBT-HEADER-FILE.
059000 1900-SCAN-DEBT.
059100* READ DEBT-HEADER-FILE NEXT RECORD
059200     READ DEBT-HEADER-FILE NEXT RECORD
059300         AT END GO TO 1900-DEBT-DONE
059400* END OF READ
059500     END-READ.
059600* TEST -- DHD-PERSON-ID = PTR-PERSON-ID
059700     IF DHD-PERSON-ID = PTR-PERSON-ID
059800* SET WS-PERSON-REFERENCED TO TRUE
059900         SET WS-PERSON-REFERENCED TO TRUE
060000* GO TO 1900-DEBT-DONE
060100         GO TO 1900-DEBT-DONE
060200* END OF CONDITIONAL
060300     END-IF.
060400* GO TO 1900-SCAN-DEBT
060500     GO TO 1900-SCAN-DEBT.
060600 1900-DEBT-DONE.
060700* CLOSE DEBT-HEADER-FILE
060800     CLOSE DEBT-HEADER-FILE.
060900* TEST -- WS-PERSON-REFERENCED
061000     IF WS-PERSON-REFERENCED
061100* SET WS-TRANS-REJECTED TO TRUE
061200         SET WS-TRANS-REJECTED TO TRUE
061300* MOVE 'PERSON REFERENCED BY A DEBT'
061400         MOVE 'PERSON REFERENCED BY A DEBT'
061500             TO WS-REJECT-REASON
061600* END OF CONDITIONAL
061700     END-IF.
061800 1900-EXIT.
061900     EXIT.
062000
062100* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
062200* REJECTED TRANSACTION.
062300 8000-WRITE-ERROR-LINE.
062400* MOVE SPACES TO WS-ERROR-DETAIL-LINE
062500     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
062600* MOVE PTR-PERSON-ID TO WS-ERR-PERSON-ID
062700     MOVE PTR-PERSON-ID TO WS-ERR-PERSON-ID.
062800* MOVE PTR-TRANS-CODE TO WS-ERR-TRANS-CODE
062900     MOVE PTR-TRANS-CODE TO WS-ERR-TRANS-CODE.
063000* MOVE WS-REJECT-REASON TO WS-ERR-REASON
063100     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
063200* WRITE PERSON-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
063300     WRITE PERSON-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
063400 8000-EXIT.
063500     EXIT.
063600
063700* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
063800* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
063900* CERTIFIED.
064000 9900-TERMINATE.
064100* CLOSE PERSON-TRANS-FILE
064200     CLOSE PERSON-TRANS-FILE.
064300* CLOSE PERSON-FILE
064400     CLOSE PERSON-FILE.
064500* CLOSE PERSON-ERROR-LISTING
064600     CLOSE PERSON-ERROR-LISTING.
064700* DISPLAY 'PERSONS READ    ' WS-TRANS-READ-CT
064800     DISPLAY 'PERSONS READ    ' WS-TRANS-READ-CT.
064900* DISPLAY 'PERSONS ADDED   ' WS-TRANS-ADDED-CT
065000     DISPLAY 'PERSONS ADDED   ' WS-TRANS-ADDED-CT.
065100* DISPLAY 'PERSONS CHANGED ' WS-TRANS-CHANGED-CT
065200     DISPLAY 'PERSONS CHANGED ' WS-TRANS-CHANGED-CT.
065300* DISPLAY 'PERSONS DELETED ' WS-TRANS-DELETED-CT
065400     DISPLAY 'PERSONS DELETED ' WS-TRANS-DELETED-CT.
065500* DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT
065600     DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT.
065700 9900-EXIT.
065800     EXIT.
065900
066000* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
066100* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
066200 9990-FATAL-FILE-ERROR.
066300* DISPLAY 'PERSON-MASTER - FATAL FILE ERROR - RUN TERMINATED'
066400     DISPLAY 'PERSON-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
066500* DISPLAY 'PERTRANS STATUS = ' WS-FS-PERTRANS
066600     DISPLAY 'PERTRANS STATUS = ' WS-FS-PERTRANS.
066700* DISPLAY 'PERSONFL STATUS = ' WS-FS-PERSON
066800     DISPLAY 'PERSONFL STATUS = ' WS-FS-PERSON.
066900* END OF RUN
067000     STOP RUN.
