000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ITEM-MASTER.
000300 AUTHOR. M IBANEZ.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1988-08-15.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* ITEM-MASTER MAINTAINS THE ITEM FILE FROM A DAILY TRANSACTION
001000* FILE OF ADD, CHANGE AND DELETE REQUESTS.  BOTH CODE AND TITLE
001100* MUST BE GLOBALLY UNIQUE, CASE-INSENSITIVE, AND THE ITEM MUST
001200* CARRY AN EXISTING CATEGORY-ID.  DELETE IS BLOCKED WHILE ANY
001300* DEBT LINE STILL CARRIES THE ITEM-ID.
001400* MAINTENANCE LOG
001500*   1988-08-15 MIBANEZ  ORIGINAL.
001600*   1992-02-27 CALONSO  ADDED THE CODE UNIQUENESS CHECK
001700*               ALONGSIDE THE EXISTING TITLE CHECK (MD-020).
001800*   1996-01-18 CALONSO  CATEGORY EXISTENCE CHECK ADDED - ITEMS
001900*               MAY NO LONGER BE FILED WITHOUT A CATEGORY.
002000*   1998-10-09 MFELIU   Y2K - NO DATE FIELDS ON THIS FILE,
002100*               REVIEWED AND CLEARED.
002200*   2004-06-23 JQUESAD  DELETE GUARD ADDED AGAINST DEBT-DETAIL
002300*               (TICKET MD-057).
002400*   2007-05-14 CALONSO  A DELETE CARD WAS BEING RUN THROUGH THE
002500*               CODE/TITLE-REQUIRED EDIT, THE CATEGORY EXISTENCE
002600*               CHECK, AND THE UNIQUENESS SCAN, REJECTING ID-ONLY
002700*               DELETES AND DELETES OF ITEMS WHOSE CATEGORY HAD
002800*               SINCE BEEN REMOVED.  1000-EDIT-TRANSACTION NOW
002900*               SKIPS ALL THREE FOR IXR-DELETE (TICKET MD-061).
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ITEM-TRANS-FILE ASSIGN TO "ITMTRANS"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-ITMTRANS.
004000     SELECT ITEM-FILE ASSIGN TO "ITEMFILE"
004100         ORGANIZATION IS RELATIVE
004200         ACCESS MODE IS DYNAMIC
004300         RELATIVE KEY IS WS-ITEM-RRN
004400         FILE STATUS IS WS-FS-ITEM.
004500     SELECT ITEM-CATEGORY-FILE ASSIGN TO "ITEMCATF"
004600         ORGANIZATION IS RELATIVE
004700         ACCESS MODE IS DYNAMIC
004800         RELATIVE KEY IS WS-CATEGORY-RRN
004900         FILE STATUS IS WS-FS-ITEMCAT.
005000     SELECT DEBT-DETAIL-FILE ASSIGN TO "DEBTDETF"
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-FS-DEBTDET.
005300     SELECT ITEM-ERROR-LISTING ASSIGN TO "ITMERR"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-ITMERR.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ITEM-TRANS-FILE
006000     LABEL RECORD STANDARD.
006100 01  ITEM-TRANS-RECORD.
006200     05  IXR-TRANS-CODE             PIC X(1).
006300         88  IXR-ADD                    VALUE 'A'.
006400         88  IXR-CHANGE                 VALUE 'C'.
006500         88  IXR-DELETE                 VALUE 'D'.
006600     05  IXR-ITEM-ID                PIC 9(9).
006700     05  IXR-CODE                   PIC X(10).
006800     05  IXR-TITLE                  PIC X(50).
006900     05  IXR-CATEGORY-ID            PIC 9(9).
007000     05  IXR-DSC                    PIC X(200).
007100     05  FILLER                     PIC X(30).
007200 FD  ITEM-FILE
007300     LABEL RECORD STANDARD.
007400     COPY ITEMREC.
007500 FD  ITEM-CATEGORY-FILE
007600     LABEL RECORD STANDARD.
007700     COPY ITEMCREC.
007800 FD  DEBT-DETAIL-FILE
007900     LABEL RECORD STANDARD.
008000     COPY DEBTDREC.
008100 FD  ITEM-ERROR-LISTING
008200     LABEL RECORD OMITTED.
008300 77  ITEM-ERROR-LINE                PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600 COPY DATEWORK.
008700 77  WS-REPORT-LINE-AREA            PIC X(132).
008800 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
008900     05  FILLER                     PIC X(10) VALUE 'ITEM-MASTR'.
009000     05  FILLER                     PIC X(10) VALUE ' ERR LIST '.
009100     05  WS-HDG-RUN-DATE            PIC 9(8).
009200     05  FILLER                     PIC X(102).
009300 01  WS-FILE-STATUS-GROUP.
009400     05  WS-FS-ITMTRANS             PIC X(2).
009500         88  WS-FS-ITMTRANS-OK          VALUE '00'.
009600         88  WS-FS-ITMTRANS-EOF         VALUE '10'.
009700     05  WS-FS-ITEM                 PIC X(2).
009800         88  WS-FS-ITEM-OK              VALUE '00'.
009900     05  WS-FS-ITEMCAT              PIC X(2).
010000     05  WS-FS-DEBTDET              PIC X(2).
010100     05  WS-FS-ITMERR               PIC X(2).
010200     05  FILLER                     PIC X(1).
010300 01  WS-SWITCHES.
010400     05  WS-EOF-ITMTRANS-SW         PIC 9(1)  COMP.
010500         88  WS-EOF-ITMTRANS            VALUE 1.
010600     05  WS-REJECT-SW               PIC 9(1)  COMP.
010700         88  WS-TRANS-REJECTED          VALUE 1.
010800         88  WS-TRANS-ACCEPTED          VALUE 0.
010900     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
011000         88  WS-ITEM-REFERENCED         VALUE 1.
011100         88  WS-ITEM-NOT-REFERENCED     VALUE 0.
011200     05  FILLER                     PIC X(1).
011300 01  WS-COUNTERS.
011400     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
011500     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
011600     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
011700     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
011800     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
011900     05  FILLER                     PIC X(1).
012000 77  WS-ITEM-RRN                    PIC 9(9)  COMP.
012100 77  WS-CATEGORY-RRN                PIC 9(9)  COMP.
012200 77  WS-REJECT-REASON               PIC X(40).
012300* CASE-FOLDED COMPARE FIELDS FOR THE CODE AND TITLE UNIQUENESS
012400* CHECKS.  WS-CODE-UC-R GIVES A REDEFINED BYTE-TABLE VIEW USED
012500* ONLY BY THE PAD-STRIP LOGIC IN 1520.
012600 01  WS-COMPARE-FIELDS.
012700     05  WS-CODE-UC                 PIC X(10).
012800     05  WS-MASTER-CODE-UC          PIC X(10).
012900     05  WS-TITLE-UC                PIC X(50).
013000     05  WS-MASTER-TITLE-UC         PIC X(50).
013100     05  FILLER                     PIC X(1).
013200 01  WS-CODE-UC-R REDEFINES WS-COMPARE-FIELDS.
013300     05  WS-CODE-UC-BYTE OCCURS 10 TIMES         PIC X(1).
013400     05  FILLER                     PIC X(100).
013500 01  WS-ERROR-DETAIL-LINE.
013600     05  WS-ERR-ITEM-ID             PIC Z(8)9.
013700     05  FILLER                     PIC X(2)  VALUE SPACES.
013800     05  WS-ERR-TRANS-CODE          PIC X(1).
013900     05  FILLER                     PIC X(2)  VALUE SPACES.
014000     05  WS-ERR-REASON              PIC X(40).
014100     05  FILLER                     PIC X(79) VALUE SPACES.
014200
014300 PROCEDURE DIVISION.
014400* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
014500* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
014600* CONTROL TOTALS ARE PRINTED AND WE STOP.
014700* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
014800* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
014900* ANYTHING MORE.
015000 0000-MAIN-LINE.
015100* PERFORM 0100-INITIALIZE THRU 0100-EXIT
015200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
015300* PERFORM 9000-READ-ITEM-TRANS THRU 9000-EXIT
015400     PERFORM 9000-READ-ITEM-TRANS THRU 9000-EXIT.
015500* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
015600     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
015700         UNTIL WS-EOF-ITMTRANS.
015800* PERFORM 9900-TERMINATE THRU 9900-EXIT
015900     PERFORM 9900-TERMINATE THRU 9900-EXIT.
016000* END OF RUN
016100     STOP RUN.
016200
016300* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
016400* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
016500 0100-INITIALIZE.
016600* OPEN INPUT ITEM-TRANS-FILE
016700     OPEN INPUT ITEM-TRANS-FILE.
016800* TEST -- NOT WS-FS-ITMTRANS-OK
016900     IF NOT WS-FS-ITMTRANS-OK
017000* GO TO 9990-FATAL-FILE-ERROR
017100         GO TO 9990-FATAL-FILE-ERROR
017200* END OF CONDITIONAL
017300     END-IF.
017400* OPEN I-O ITEM-FILE
017500     OPEN I-O ITEM-FILE.
017600* TEST -- NOT WS-FS-ITEM-OK
017700     IF NOT WS-FS-ITEM-OK
017800* GO TO 9990-FATAL-FILE-ERROR
017900         GO TO 9990-FATAL-FILE-ERROR
018000* END OF CONDITIONAL
018100     END-IF.
018200* OPEN INPUT ITEM-CATEGORY-FILE
018300     OPEN INPUT ITEM-CATEGORY-FILE.
018400* OPEN OUTPUT ITEM-ERROR-LISTING
018500     OPEN OUTPUT ITEM-ERROR-LISTING.
018600* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
018700     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
018800                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
018900                  WS-TRANS-REJECTED-CT.
019000* ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD
019100     ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD.
019200* WRITE ITEM-ERROR-LINE FROM WS-REPORT-HEADING
019300     WRITE ITEM-ERROR-LINE FROM WS-REPORT-HEADING.
019400 0100-EXIT.
019500     EXIT.
019600
019700* READS THE NEXT ITEM TRANSACTION.
019800 9000-READ-ITEM-TRANS.
019900* READ ITEM-TRANS-FILE
020000     READ ITEM-TRANS-FILE
020100         AT END SET WS-EOF-ITMTRANS TO TRUE
020200* END OF READ
020300     END-READ.
020400* TEST -- WS-FS-ITMTRANS-OK
020500     IF WS-FS-ITMTRANS-OK
020600* ADD 1 TO WS-TRANS-READ-CT
020700         ADD 1 TO WS-TRANS-READ-CT
020800* END OF CONDITIONAL
020900     END-IF.
021000 9000-EXIT.
021100     EXIT.
021200
021300* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD, CHANGE OR
021400* DELETE PROCESSOR BASED ON THE TRANSACTION CODE.
021500 1000-EDIT-TRANSACTION.
021600* SET WS-TRANS-ACCEPTED TO TRUE
021700     SET WS-TRANS-ACCEPTED TO TRUE.
021800* MOVE SPACES TO WS-REJECT-REASON
021900     MOVE SPACES TO WS-REJECT-REASON.
022000* TEST -- NOT IXR-DELETE
022100     IF NOT IXR-DELETE
022200* TEST -- IXR-CODE = SPACES OR IXR-TITLE = SPACES
022300         IF IXR-CODE = SPACES OR IXR-TITLE = SPACES
022400* SET WS-TRANS-REJECTED TO TRUE
022500             SET WS-TRANS-REJECTED TO TRUE
022600* MOVE 'CODE AND TITLE ARE BOTH REQUIRED'
022700             MOVE 'CODE AND TITLE ARE BOTH REQUIRED'
022800                 TO WS-REJECT-REASON
022900* END OF CONDITIONAL
023000         END-IF
023100* END OF CONDITIONAL
023200     END-IF.
023300* TEST -- WS-TRANS-ACCEPTED AND NOT IXR-DELETE
023400     IF WS-TRANS-ACCEPTED AND NOT IXR-DELETE
023500* PERFORM 1700-CATEGORY-EXISTENCE-CHECK THRU 1700-EXIT
023600         PERFORM 1700-CATEGORY-EXISTENCE-CHECK THRU 1700-EXIT
023700* END OF CONDITIONAL
023800     END-IF.
023900* TEST -- WS-TRANS-ACCEPTED AND NOT IXR-DELETE
024000     IF WS-TRANS-ACCEPTED AND NOT IXR-DELETE
024100* PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
024200         PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
024300* END OF CONDITIONAL
024400     END-IF.
024500* TEST -- WS-TRANS-ACCEPTED
024600     IF WS-TRANS-ACCEPTED
024700* DISPATCH ON TRANSACTION CODE
024800         EVALUATE TRUE
024900* CASE -- IXR-ADD
025000             WHEN IXR-ADD
025100* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
025200                 PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
025300* CASE -- IXR-CHANGE
025400             WHEN IXR-CHANGE
025500* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
025600                 PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
025700* CASE -- IXR-DELETE
025800             WHEN IXR-DELETE
025900* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
026000                 PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
026100* CASE -- OTHER
026200             WHEN OTHER
026300* SET WS-TRANS-REJECTED TO TRUE
026400                 SET WS-TRANS-REJECTED TO TRUE
026500* MOVE 'INVALID TRANSACTION CODE'
026600                 MOVE 'INVALID TRANSACTION CODE'
026700                     TO WS-REJECT-REASON
026800* END OF DISPATCH
026900         END-EVALUATE
027000* END OF CONDITIONAL
027100     END-IF.
027200* TEST -- WS-TRANS-REJECTED
027300     IF WS-TRANS-REJECTED
027400* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
027500         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
027600* ADD 1 TO WS-TRANS-REJECTED-CT
027700         ADD 1 TO WS-TRANS-REJECTED-CT
027800* END OF CONDITIONAL
027900     END-IF.
028000* PERFORM 9000-READ-ITEM-TRANS THRU 9000-EXIT
028100     PERFORM 9000-READ-ITEM-TRANS THRU 9000-EXIT.
028200 1000-EXIT.
028300     EXIT.
028400
028500* THE ITEM-CATEGORY-ID IS A REQUIRED FOREIGN KEY - IT MUST
028600* ALREADY BE ON THE ITEM-CATEGORY FILE.
028700 1700-CATEGORY-EXISTENCE-CHECK.
028800* MOVE IXR-CATEGORY-ID TO WS-CATEGORY-RRN
028900     MOVE IXR-CATEGORY-ID TO WS-CATEGORY-RRN.
029000* READ ITEM-CATEGORY-FILE
029100     READ ITEM-CATEGORY-FILE
029200         INVALID KEY
029300* SET WS-TRANS-REJECTED TO TRUE
029400             SET WS-TRANS-REJECTED TO TRUE
029500* MOVE 'ITEM CATEGORY DOES NOT EXIST'
029600             MOVE 'ITEM CATEGORY DOES NOT EXIST'
029700                 TO WS-REJECT-REASON
029800* END OF READ
029900     END-READ.
030000 1700-EXIT.
030100     EXIT.
030200
030300* FULL SEQUENTIAL SCAN LOOKING FOR ANOTHER ITEM WITH THE SAME
030400* CODE OR THE SAME TITLE, CASE-FOLDED.  SKIPS THE ROW BEING
030500* CHANGED.
030600* SCANS THE MASTER FILE FOR A DUPLICATE KEY OR TITLE BEFORE AN
030700* ADD IS ACCEPTED.
030800 1500-UNIQUENESS-CHECK.
030900* MOVE IXR-CODE TO WS-CODE-UC
031000     MOVE IXR-CODE TO WS-CODE-UC.
031100     INSPECT WS-CODE-UC CONVERTING
031200         "abcdefghijklmnopqrstuvwxyz" TO
031300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031400* MOVE IXR-TITLE TO WS-TITLE-UC
031500     MOVE IXR-TITLE TO WS-TITLE-UC.
031600     INSPECT WS-TITLE-UC CONVERTING
031700         "abcdefghijklmnopqrstuvwxyz" TO
031800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031900* MOVE 1 TO WS-ITEM-RRN
032000     MOVE 1 TO WS-ITEM-RRN.
032100     START ITEM-FILE KEY IS NOT LESS THAN WS-ITEM-RRN
032200         INVALID KEY GO TO 1500-EXIT
032300     END-START.
032400 1500-SCAN-LOOP.
032500* READ ITEM-FILE NEXT RECORD
032600     READ ITEM-FILE NEXT RECORD
032700         AT END GO TO 1500-EXIT
032800* END OF READ
032900     END-READ.
033000* TEST -- ITM-ITEM-ID = IXR-ITEM-ID
033100     IF ITM-ITEM-ID = IXR-ITEM-ID
033200* GO TO 1500-SCAN-LOOP
033300         GO TO 1500-SCAN-LOOP
033400* END OF CONDITIONAL
033500     END-IF.
033600* MOVE ITM-CODE TO WS-MASTER-CODE-UC
033700     MOVE ITM-CODE TO WS-MASTER-CODE-UC.
033800     INSPECT WS-MASTER-CODE-UC CONVERTING
033900         "abcdefghijklmnopqrstuvwxyz" TO
034000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034100* TEST -- WS-MASTER-CODE-UC = WS-CODE-UC
034200     IF WS-MASTER-CODE-UC = WS-CODE-UC
034300* SET WS-TRANS-REJECTED TO TRUE
034400         SET WS-TRANS-REJECTED TO TRUE
034500* MOVE 'DUPLICATE ITEM CODE' TO WS-REJECT-REASON
034600         MOVE 'DUPLICATE ITEM CODE' TO WS-REJECT-REASON
034700* GO TO 1500-EXIT
034800         GO TO 1500-EXIT
034900* END OF CONDITIONAL
035000     END-IF.
035100* MOVE ITM-TITLE TO WS-MASTER-TITLE-UC
035200     MOVE ITM-TITLE TO WS-MASTER-TITLE-UC.
035300     INSPECT WS-MASTER-TITLE-UC CONVERTING
035400         "abcdefghijklmnopqrstuvwxyz" TO
035500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035600* TEST -- WS-MASTER-TITLE-UC = WS-TITLE-UC
035700     IF WS-MASTER-TITLE-UC = WS-TITLE-UC
035800* SET WS-TRANS-REJECTED TO TRUE
035900         SET WS-TRANS-REJECTED TO TRUE
036000* MOVE 'DUPLICATE ITEM TITLE' TO WS-REJECT-REASON
036100         MOVE 'DUPLICATE ITEM TITLE' TO WS-REJECT-REASON
036200* GO TO 1500-EXIT
036300         GO TO 1500-EXIT
036400* END OF CONDITIONAL
036500     END-IF.
036600* GO TO 1500-SCAN-LOOP
036700     GO TO 1500-SCAN-LOOP.
036800 1500-EXIT.
036900     EXIT.
037000
037100* ADDS A NEW MASTER RECORD ONCE ALL THE EDITS ABOVE HAVE
037200* PASSED.
037300 2000-PROCESS-ADD.
037400* MOVE IXR-ITEM-ID TO WS-ITEM-RRN ITM-ITEM-ID
037500     MOVE IXR-ITEM-ID TO WS-ITEM-RRN ITM-ITEM-ID.
037600* MOVE IXR-CODE TO ITM-CODE
037700     MOVE IXR-CODE TO ITM-CODE.
037800* MOVE IXR-TITLE TO ITM-TITLE
037900     MOVE IXR-TITLE TO ITM-TITLE.
038000* MOVE IXR-CATEGORY-ID TO ITM-CATEGORY-ID
038100     MOVE IXR-CATEGORY-ID TO ITM-CATEGORY-ID.
038200* MOVE IXR-DSC TO ITM-DSC
038300     MOVE IXR-DSC TO ITM-DSC.
038400* WRITE ITEM-RECORD
038500     WRITE ITEM-RECORD
038600         INVALID KEY
038700* SET WS-TRANS-REJECTED TO TRUE
038800             SET WS-TRANS-REJECTED TO TRUE
038900* MOVE 'ITEM ID ALREADY ON FILE' TO WS-REJECT-REASON
039000             MOVE 'ITEM ID ALREADY ON FILE' TO WS-REJECT-REASON
039100* END OF WRITE ATTEMPT
039200     END-WRITE.
039300* TEST -- WS-TRANS-ACCEPTED
039400     IF WS-TRANS-ACCEPTED
039500* ADD 1 TO WS-TRANS-ADDED-CT
039600         ADD 1 TO WS-TRANS-ADDED-CT
039700* END OF CONDITIONAL
039800     END-IF.
039900 2000-EXIT.
040000     EXIT.
040100
040200* REWRITES THE MASTER RECORD WITH THE CHANGED FIELDS.  THE KEY
040300* ITSELF IS NEVER CHANGED BY THIS TRANSACTION TYPE - A KEY
040400* CORRECTION IS DONE BY DELETE AND RE-ADD.
040500 2100-PROCESS-CHANGE.
040600* MOVE IXR-ITEM-ID TO WS-ITEM-RRN
040700     MOVE IXR-ITEM-ID TO WS-ITEM-RRN.
040800* READ ITEM-FILE
040900     READ ITEM-FILE
041000         INVALID KEY
041100* SET WS-TRANS-REJECTED TO TRUE
041200             SET WS-TRANS-REJECTED TO TRUE
041300* MOVE 'ITEM NOT ON FILE FOR CHANGE'
041400             MOVE 'ITEM NOT ON FILE FOR CHANGE'
041500                 TO WS-REJECT-REASON
041600* GO TO 2100-EXIT
041700             GO TO 2100-EXIT
041800* END OF READ
041900     END-READ.
042000* MOVE IXR-CODE TO ITM-CODE
042100     MOVE IXR-CODE TO ITM-CODE.
042200* MOVE IXR-TITLE TO ITM-TITLE
042300     MOVE IXR-TITLE TO ITM-TITLE.
042400* MOVE IXR-CATEGORY-ID TO ITM-CATEGORY-ID
042500     MOVE IXR-CATEGORY-ID TO ITM-CATEGORY-ID.
042600* MOVE IXR-DSC TO ITM-DSC
042700     MOVE IXR-DSC TO ITM-DSC.
042800* REWRITE ITEM-RECORD
042900     REWRITE ITEM-RECORD
043000         INVALID KEY
043100* SET WS-TRANS-REJECTED TO TRUE
043200             SET WS-TRANS-REJECTED TO TRUE
043300* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
043400             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
043500* END OF REWRITE ATTEMPT
043600     END-REWRITE.
043700* TEST -- WS-TRANS-ACCEPTED
043800     IF WS-TRANS-ACCEPTED
043900* ADD 1 TO WS-TRANS-CHANGED-CT
044000         ADD 1 TO WS-TRANS-CHANGED-CT
044100* END OF CONDITIONAL
044200     END-IF.
044300 2100-EXIT.
044400     EXIT.
044500
044600* DELETES THE MASTER RECORD ONCE THE DELETE GUARD BELOW HAS
044700* CONFIRMED NOTHING ELSE ON FILE STILL REFERS TO IT.
044800 2200-PROCESS-DELETE.
044900* MOVE IXR-ITEM-ID TO WS-ITEM-RRN
045000     MOVE IXR-ITEM-ID TO WS-ITEM-RRN.
045100* READ ITEM-FILE
045200     READ ITEM-FILE
045300         INVALID KEY
045400* SET WS-TRANS-REJECTED TO TRUE
045500             SET WS-TRANS-REJECTED TO TRUE
045600* MOVE 'ITEM NOT ON FILE FOR DELETE'
045700             MOVE 'ITEM NOT ON FILE FOR DELETE'
045800                 TO WS-REJECT-REASON
045900* GO TO 2200-EXIT
046000             GO TO 2200-EXIT
046100* END OF READ
046200     END-READ.
046300* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
046400     PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
046500* TEST -- WS-TRANS-REJECTED
046600     IF WS-TRANS-REJECTED
046700* GO TO 2200-EXIT
046800         GO TO 2200-EXIT
046900* END OF CONDITIONAL
047000     END-IF.
047100* DELETE ITEM-FILE
047200     DELETE ITEM-FILE
047300         INVALID KEY
047400* SET WS-TRANS-REJECTED TO TRUE
047500             SET WS-TRANS-REJECTED TO TRUE
047600* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
047700             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
047800* END OF DELETE ATTEMPT
047900     END-DELETE.
048000* TEST -- WS-TRANS-ACCEPTED
048100     IF WS-TRANS-ACCEPTED
048200* ADD 1 TO WS-TRANS-DELETED-CT
048300         ADD 1 TO WS-TRANS-DELETED-CT
048400* END OF CONDITIONAL
048500     END-IF.
048600 2200-EXIT.
048700     EXIT.
048800
048900* BLOCKS DELETE WHILE ANY DEBT LINE STILL CARRIES THIS ITEM-ID.
049000* BLOCKS THE DELETE IF ANY OTHER FILE STILL REFERENCES THIS
049100* KEY.  EACH REFERENCING FILE IS SCANNED IN TURN; THE FIRST HIT
049200* IS ENOUGH TO REJECT THE DELETE.
049300 1900-DELETE-GUARD.
049400* SET WS-ITEM-NOT-REFERENCED TO TRUE
049500     SET WS-ITEM-NOT-REFERENCED TO TRUE.
049600* OPEN INPUT DEBT-DETAIL-FILE
049700     OPEN INPUT DEBT-DETAIL-FILE.
049800 1900-SCAN-DETAIL.
049900* READ DEBT-DETAIL-FILE NEXT RECORD
050000     READ DEBT-DETAIL-FILE NEXT RECORD
050100         AT END GO TO 1900-DETAIL-DONE
050200* END OF READ
050300     END-READ.
050400* TEST -- DDT-ITEM-ID = IXR-ITEM-ID
050500     IF DDT-ITEM-ID = IXR-ITEM-ID
050600* SET WS-ITEM-REFERENCED TO TRUE
050700         SET WS-ITEM-REFERENCED TO TRUE
050800* GO TO 1900-DETAIL-DONE
050900         GO TO 1900-DETAIL-DONE
051000* END OF CONDITIONAL
051100     END-IF.
051200* GO TO 1900-SCAN-DETAIL
051300     GO TO 1900-SCAN-DETAIL.
051400 1900-DETAIL-DONE.
051500* CLOSE DEBT-DETAIL-FILE
051600     CLOSE DEBT-DETAIL-FILE.
051700* TEST -- WS-ITEM-REFERENCED
051800     IF WS-ITEM-REFERENCED
051900* SET WS-TRANS-REJECTED TO TRUE
052000         SET WS-TRANS-REJECTED TO TRUE
052100* MOVE 'ITEM REFERENCED BY A DEBT LINE' TO WS-REJECT-REASON
052200         MOVE 'ITEM REFERENCED BY A DEBT LINE' TO WS-REJECT-REASON
052300* END OF CONDITIONAL
052400     END-IF.
052500 1900-EXIT.
052600     EXIT.
052700
052800* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
052900* REJECTED TRANSACTION.
053000 8000-WRITE-ERROR-LINE.
053100* MOVE SPACES TO WS-ERROR-DETAIL-LINE
053200     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
053300* MOVE IXR-ITEM-ID TO WS-ERR-ITEM-ID
053400     MOVE IXR-ITEM-ID TO WS-ERR-ITEM-ID.
053500* MOVE IXR-TRANS-CODE TO WS-ERR-TRANS-CODE
053600     MOVE IXR-TRANS-CODE TO WS-ERR-TRANS-CODE.
053700* MOVE WS-REJECT-REASON TO WS-ERR-REASON
053800     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
053900* WRITE ITEM-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
054000     WRITE ITEM-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
054100 8000-EXIT.
054200     EXIT.
054300
054400* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
054500* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
054600* CERTIFIED.
054700 9900-TERMINATE.
054800* CLOSE ITEM-TRANS-FILE
054900     CLOSE ITEM-TRANS-FILE.
055000* CLOSE ITEM-FILE
055100     CLOSE ITEM-FILE.
055200* CLOSE ITEM-CATEGORY-FILE
055300     CLOSE ITEM-CATEGORY-FILE.
055400* CLOSE ITEM-ERROR-LISTING
055500     CLOSE ITEM-ERROR-LISTING.
055600* DISPLAY 'ITEMS READ      ' WS-TRANS-READ-CT
055700     DISPLAY 'ITEMS READ      ' WS-TRANS-READ-CT.
055800* DISPLAY 'ITEMS ADDED     ' WS-TRANS-ADDED-CT
055900     DISPLAY 'ITEMS ADDED     ' WS-TRANS-ADDED-CT.
056000* DISPLAY 'ITEMS CHANGED   ' WS-TRANS-CHANGED-CT
056100     DISPLAY 'ITEMS CHANGED   ' WS-TRANS-CHANGED-CT.
056200* DISPLAY 'ITEMS DELETED   ' WS-TRANS-DELETED-CT
056300     DISPLAY 'ITEMS DELETED   ' WS-TRANS-DELETED-CT.
056400* DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT
056500     DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT.
056600 9900-EXIT.
056700     EXIT.
056800
056900* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
057000* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
057100 9990-FATAL-FILE-ERROR.
057200* DISPLAY 'ITEM-MASTER - FATAL FILE ERROR - RUN TERMINATED'
057300     DISPLAY 'ITEM-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
057400* DISPLAY 'ITMTRANS STATUS = ' WS-FS-ITMTRANS
057500     DISPLAY 'ITMTRANS STATUS = ' WS-FS-ITMTRANS.
057600* DISPLAY 'ITEMFILE STATUS = ' WS-FS-ITEM
057700     DISPLAY 'ITEMFILE STATUS = ' WS-FS-ITEM.
057800* END OF RUN
057900     STOP RUN.
