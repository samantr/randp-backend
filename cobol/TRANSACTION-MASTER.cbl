000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRANSACTION-MASTER.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1988-11-21.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* TRANSACTION-MASTER MAINTAINS THE TRANSACTION FILE (MONEY PAID
001000* FROM ONE PERSON TO ANOTHER ON A PROJECT) FROM A DAILY FILE OF
001100* ADD, CHANGE AND DELETE REQUESTS.  CODE IS GLOBALLY UNIQUE,
001200* CASE-INSENSITIVE; PAYMENT-TYPE AND TXN-TYPE ARE UPPERCASED AND
001300* EDITED AGAINST A SHORT LIST OF VALID CODES; DELETE IS BLOCKED
001400* WHILE ANY ALLOCATION STILL DRAWS AGAINST THE TRANSACTION.
001500* MAINTENANCE LOG
001600*   1988-11-21 RSANTOS  ORIGINAL.
001700*   1992-02-27 RSANTOS  WIDENED TRN-CODE FROM 20 TO 50 BYTES
001800*               (TICKET TX-009) - SEE TRANREC.CPY.
001900*   1995-06-14 CALONSO  PAYMENT-TYPE/TXN-TYPE EDIT ADDED - BOTH
002000*               ARE NOW FORCED TO UPPER CASE AND CHECKED AGAINST
002100*               THE 88-LEVEL LIST BEFORE THE RECORD IS WRITTEN.
002200*   1998-11-02 MFELIU   Y2K - TRN-DATE-REGISTERED WAS ALREADY A
002300*               FULL 14-DIGIT TIMESTAMP, NO CHANGE REQUIRED.
002400*   2002-08-30 JQUESAD  DELETE GUARD ADDED AGAINST TRANSACTION-
002500*               TRACK (TICKET TX-044).
002600*   2007-05-14 CALONSO  A DELETE CARD WAS BEING RUN THROUGH THE
002700*               KEY-FIELDS-REQUIRED, FROM/TO, AMOUNT, TYPE-CODE,
002800*               FK-EXISTENCE AND UNIQUENESS EDITS, REJECTING
002900*               ORDINARY ID-ONLY DELETE CARDS.
003000*               1000-EDIT-TRANSACTION NOW SKIPS ALL OF THEM FOR
003100*               TXR-DELETE (TICKET TX-071).
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRANSACTION-TRANS-FILE ASSIGN TO "TRNTRANS"
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-FS-TRNTRANS.
004200     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS DYNAMIC
004500         RELATIVE KEY IS WS-TRANS-RRN
004600         FILE STATUS IS WS-FS-TRAN.
004700     SELECT PROJECT-FILE ASSIGN TO "PROJFILE"
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS DYNAMIC
005000         RELATIVE KEY IS WS-PROJECT-RRN
005100         FILE STATUS IS WS-FS-PROJ.
005200     SELECT PERSON-FILE ASSIGN TO "PERSFILE"
005300         ORGANIZATION IS RELATIVE
005400         ACCESS MODE IS DYNAMIC
005500         RELATIVE KEY IS WS-PERSON-RRN
005600         FILE STATUS IS WS-FS-PERS.
005700     SELECT TRANSACTION-TRACK-FILE ASSIGN TO "TRAKFILE"
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-FS-TRAK.
006000     SELECT TRANSACTION-ERROR-LISTING ASSIGN TO "TRNERR"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FS-TRNERR.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TRANSACTION-TRANS-FILE
006700     LABEL RECORD STANDARD.
006800 01  TRANSACTION-TRANS-RECORD.
006900     05  TXR-TRANS-CODE             PIC X(1).
007000         88  TXR-ADD                    VALUE 'A'.
007100         88  TXR-CHANGE                 VALUE 'C'.
007200         88  TXR-DELETE                 VALUE 'D'.
007300     05  TXR-TRANSACTION-ID         PIC 9(9).
007400     05  TXR-PROJECT-ID             PIC 9(9).
007500     05  TXR-FROM-PERSON-ID         PIC 9(9).
007600     05  TXR-TO-PERSON-ID           PIC 9(9).
007700     05  TXR-CODE                   PIC X(50).
007800     05  TXR-DATE-DUE               PIC 9(8).
007900     05  TXR-AMOUNT-PAID            PIC S9(18)V9(0) COMP-3.
008000     05  TXR-PAYMENT-TYPE           PIC X(3).
008100     05  TXR-TXN-TYPE               PIC X(3).
008200     05  TXR-DATE-REGISTERED        PIC 9(14).
008300     05  TXR-DSC                    PIC X(80).
008400     05  FILLER                     PIC X(20).
008500 FD  TRANSACTION-FILE
008600     LABEL RECORD STANDARD.
008700     COPY TRANREC.
008800 FD  PROJECT-FILE
008900     LABEL RECORD STANDARD.
009000     COPY PROJREC.
009100 FD  PERSON-FILE
009200     LABEL RECORD STANDARD.
009300     COPY PERSONREC.
009400 FD  TRANSACTION-TRACK-FILE
009500     LABEL RECORD STANDARD.
009600     COPY TRAKREC.
009700 FD  TRANSACTION-ERROR-LISTING
009800     LABEL RECORD OMITTED.
009900 77  TRANSACTION-ERROR-LINE         PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 COPY DATEWORK.
010300 77  WS-REPORT-LINE-AREA            PIC X(132).
010400 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
010500     05  FILLER                     PIC X(30) VALUE
010600             'TRANSACTION-MASTER ERROR LIST'.
010700     05  FILLER                     PIC X(102).
010800 01  WS-FILE-STATUS-GROUP.
010900     05  WS-FS-TRNTRANS             PIC X(2).
011000         88  WS-FS-TRNTRANS-OK          VALUE '00'.
011100         88  WS-FS-TRNTRANS-EOF         VALUE '10'.
011200     05  WS-FS-TRAN                 PIC X(2).
011300         88  WS-FS-TRAN-OK              VALUE '00'.
011400     05  WS-FS-PROJ                 PIC X(2).
011500     05  WS-FS-PERS                 PIC X(2).
011600     05  WS-FS-TRAK                 PIC X(2).
011700     05  WS-FS-TRNERR               PIC X(2).
011800     05  FILLER                     PIC X(1).
011900 01  WS-SWITCHES.
012000     05  WS-EOF-TRNTRANS-SW         PIC 9(1)  COMP.
012100         88  WS-EOF-TRNTRANS            VALUE 1.
012200     05  WS-REJECT-SW               PIC 9(1)  COMP.
012300         88  WS-TRANS-REJECTED          VALUE 1.
012400         88  WS-TRANS-ACCEPTED          VALUE 0.
012500     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
012600         88  WS-TXN-REFERENCED          VALUE 1.
012700         88  WS-TXN-NOT-REFERENCED      VALUE 0.
012800     05  FILLER                     PIC X(1).
012900 01  WS-COUNTERS.
013000     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
013100     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
013200     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
013300     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
013400     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
013500     05  FILLER                     PIC X(1).
013600 77  WS-TRANS-RRN                   PIC 9(9)  COMP.
013700 77  WS-PROJECT-RRN                 PIC 9(9)  COMP.
013800 77  WS-PERSON-RRN                  PIC 9(9)  COMP.
013900 77  WS-REJECT-REASON               PIC X(40).
014000* CASE-FOLDED COMPARE FIELDS FOR THE CODE UNIQUENESS CHECK, AND
014100* AN UPPERCASE WORK AREA FOR THE PAYMENT/TXN TYPE EDIT.
014200 01  WS-COMPARE-FIELDS.
014300     05  WS-CODE-UC                 PIC X(50).
014400     05  WS-MASTER-CODE-UC          PIC X(50).
014500     05  FILLER                     PIC X(1).
014600 01  WS-TYPE-EDIT-AREA.
014700     05  WS-PAY-TYPE-UC             PIC X(3).
014800         88  WS-PAY-CASH                VALUE 'CSH'.
014900         88  WS-PAY-CHECK               VALUE 'CHK'.
015000         88  WS-PAY-OTHER               VALUE 'OTH'.
015100     05  WS-TXN-TYPE-UC             PIC X(3).
015200         88  WS-TXN-EXPENSE             VALUE 'EXP'.
015300         88  WS-TXN-TRANSFER            VALUE 'TRN'.
015400         88  WS-TXN-OTHER               VALUE 'OTH'.
015500     05  FILLER                     PIC X(1).
015600 01  WS-TYPE-EDIT-R REDEFINES WS-TYPE-EDIT-AREA.
015700     05  WS-TYPE-EDIT-BYTES         PIC X(6).
015800     05  FILLER                     PIC X(1).
015900 01  WS-ERROR-DETAIL-LINE.
016000     05  WS-ERR-TRANSACTION-ID      PIC Z(8)9.
016100     05  FILLER                     PIC X(2)  VALUE SPACES.
016200     05  WS-ERR-TRANS-CODE          PIC X(1).
016300     05  FILLER                     PIC X(2)  VALUE SPACES.
016400     05  WS-ERR-REASON              PIC X(40).
016500     05  FILLER                     PIC X(78) VALUE SPACES.
016600
016700 PROCEDURE DIVISION.
016800* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
016900* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
017000* CONTROL TOTALS ARE PRINTED AND WE STOP.
017100* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
017200* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
017300* ANYTHING MORE.
017400 0000-MAIN-LINE.
017500* PERFORM 0100-INITIALIZE THRU 0100-EXIT
017600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017700* PERFORM 9000-READ-TRANSACTION-TRANS THRU 9000-EXIT
017800     PERFORM 9000-READ-TRANSACTION-TRANS THRU 9000-EXIT.
017900* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
018000     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
018100         UNTIL WS-EOF-TRNTRANS.
018200* PERFORM 9900-TERMINATE THRU 9900-EXIT
018300     PERFORM 9900-TERMINATE THRU 9900-EXIT.
018400* END OF RUN
018500     STOP RUN.
018600
018700* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
018800* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
018900 0100-INITIALIZE.
019000* OPEN INPUT TRANSACTION-TRANS-FILE
019100     OPEN INPUT TRANSACTION-TRANS-FILE.
019200* TEST -- NOT WS-FS-TRNTRANS-OK
019300     IF NOT WS-FS-TRNTRANS-OK
019400* GO TO 9990-FATAL-FILE-ERROR
019500         GO TO 9990-FATAL-FILE-ERROR
019600* END OF CONDITIONAL
019700     END-IF.
019800* OPEN I-O TRANSACTION-FILE
019900     OPEN I-O TRANSACTION-FILE.
020000* TEST -- NOT WS-FS-TRAN-OK
020100     IF NOT WS-FS-TRAN-OK
020200* GO TO 9990-FATAL-FILE-ERROR
020300         GO TO 9990-FATAL-FILE-ERROR
020400* END OF CONDITIONAL
020500     END-IF.
020600* OPEN INPUT PROJECT-FILE
020700     OPEN INPUT PROJECT-FILE.
020800* OPEN INPUT PERSON-FILE
020900     OPEN INPUT PERSON-FILE.
021000* OPEN OUTPUT TRANSACTION-ERROR-LISTING
021100     OPEN OUTPUT TRANSACTION-ERROR-LISTING.
021200* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
021300     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
021400                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
021500                  WS-TRANS-REJECTED-CT.
021600* WRITE TRANSACTION-ERROR-LINE FROM WS-REPORT-HEADING
021700     WRITE TRANSACTION-ERROR-LINE FROM WS-REPORT-HEADING.
021800 0100-EXIT.
021900     EXIT.
022000
022100* READS THE NEXT LEDGER-TYPE-CODE TRANSACTION.
022200 9000-READ-TRANSACTION-TRANS.
022300* READ TRANSACTION-TRANS-FILE
022400     READ TRANSACTION-TRANS-FILE
022500         AT END SET WS-EOF-TRNTRANS TO TRUE
022600* END OF READ
022700     END-READ.
022800* TEST -- WS-FS-TRNTRANS-OK
022900     IF WS-FS-TRNTRANS-OK
023000* ADD 1 TO WS-TRANS-READ-CT
023100         ADD 1 TO WS-TRANS-READ-CT
023200* END OF CONDITIONAL
023300     END-IF.
023400 9000-EXIT.
023500     EXIT.
023600
023700* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD, CHANGE OR
023800* DELETE PROCESSOR BASED ON THE TRANSACTION CODE.
023900 1000-EDIT-TRANSACTION.
024000* SET WS-TRANS-ACCEPTED TO TRUE
024100     SET WS-TRANS-ACCEPTED TO TRUE.
024200* MOVE SPACES TO WS-REJECT-REASON
024300     MOVE SPACES TO WS-REJECT-REASON.
024400* TEST -- NOT TXR-DELETE
024500     IF NOT TXR-DELETE
024600* TEST -- TXR-PROJECT-ID = ZERO OR TXR-FROM-PERSON-ID = ZERO
024700         IF TXR-PROJECT-ID = ZERO OR TXR-FROM-PERSON-ID = ZERO
024800             OR TXR-TO-PERSON-ID = ZERO OR TXR-CODE = SPACES
024900             OR TXR-AMOUNT-PAID = ZERO OR TXR-DATE-DUE = ZERO
025000             OR TXR-DATE-REGISTERED = ZERO
025100* SET WS-TRANS-REJECTED TO TRUE
025200             SET WS-TRANS-REJECTED TO TRUE
025300* MOVE 'ALL KEY FIELDS AND AMOUNT-PAID ARE REQUIRED'
025400             MOVE 'ALL KEY FIELDS AND AMOUNT-PAID ARE REQUIRED'
025500                 TO WS-REJECT-REASON
025600* END OF CONDITIONAL
025700         END-IF
025800* END OF CONDITIONAL
025900     END-IF.
026000* TEST -- WS-TRANS-ACCEPTED AND NOT TXR-DELETE
026100     IF WS-TRANS-ACCEPTED AND NOT TXR-DELETE
026200             AND TXR-FROM-PERSON-ID = TXR-TO-PERSON-ID
026300* SET WS-TRANS-REJECTED TO TRUE
026400         SET WS-TRANS-REJECTED TO TRUE
026500* MOVE 'FROM-PERSON AND TO-PERSON MUST DIFFER'
026600         MOVE 'FROM-PERSON AND TO-PERSON MUST DIFFER'
026700             TO WS-REJECT-REASON
026800* END OF CONDITIONAL
026900     END-IF.
027000* TEST -- WS-TRANS-ACCEPTED AND NOT TXR-DELETE
027100     IF WS-TRANS-ACCEPTED AND NOT TXR-DELETE
027200             AND TXR-AMOUNT-PAID NOT > ZERO
027300* SET WS-TRANS-REJECTED TO TRUE
027400         SET WS-TRANS-REJECTED TO TRUE
027500* MOVE 'AMOUNT PAID MUST BE GREATER THAN ZERO'
027600         MOVE 'AMOUNT PAID MUST BE GREATER THAN ZERO'
027700             TO WS-REJECT-REASON
027800* END OF CONDITIONAL
027900     END-IF.
028000* TEST -- WS-TRANS-ACCEPTED AND NOT TXR-DELETE
028100     IF WS-TRANS-ACCEPTED AND NOT TXR-DELETE
028200* PERFORM 1300-EDIT-TYPE-CODES THRU 1300-EXIT
028300         PERFORM 1300-EDIT-TYPE-CODES THRU 1300-EXIT
028400* END OF CONDITIONAL
028500     END-IF.
028600* TEST -- WS-TRANS-ACCEPTED AND NOT TXR-DELETE
028700     IF WS-TRANS-ACCEPTED AND NOT TXR-DELETE
028800* PERFORM 1600-FK-EXISTENCE-CHECK THRU 1600-EXIT
028900         PERFORM 1600-FK-EXISTENCE-CHECK THRU 1600-EXIT
029000* END OF CONDITIONAL
029100     END-IF.
029200* TEST -- WS-TRANS-ACCEPTED AND NOT TXR-DELETE
029300     IF WS-TRANS-ACCEPTED AND NOT TXR-DELETE
029400* PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
029500         PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
029600* END OF CONDITIONAL
029700     END-IF.
029800* TEST -- WS-TRANS-ACCEPTED
029900     IF WS-TRANS-ACCEPTED
030000* DISPATCH ON TRANSACTION CODE
030100         EVALUATE TRUE
030200* CASE -- TXR-ADD
030300             WHEN TXR-ADD
030400* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
030500                 PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
030600* CASE -- TXR-CHANGE
030700             WHEN TXR-CHANGE
030800* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
030900                 PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
031000* CASE -- TXR-DELETE
031100             WHEN TXR-DELETE
031200* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
031300                 PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
031400* CASE -- OTHER
031500             WHEN OTHER
031600* SET WS-TRANS-REJECTED TO TRUE
031700                 SET WS-TRANS-REJECTED TO TRUE
031800* MOVE 'INVALID TRANSACTION CODE'
031900                 MOVE 'INVALID TRANSACTION CODE'
032000                     TO WS-REJECT-REASON
032100* END OF DISPATCH
032200         END-EVALUATE
032300* END OF CONDITIONAL
032400     END-IF.
032500* TEST -- WS-TRANS-REJECTED
032600     IF WS-TRANS-REJECTED
032700* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
032800         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
032900* ADD 1 TO WS-TRANS-REJECTED-CT
033000         ADD 1 TO WS-TRANS-REJECTED-CT
033100* END OF CONDITIONAL
033200     END-IF.
033300* PERFORM 9000-READ-TRANSACTION-TRANS THRU 9000-EXIT
033400     PERFORM 9000-READ-TRANSACTION-TRANS THRU 9000-EXIT.
033500 1000-EXIT.
033600     EXIT.
033700
033800* UPPERCASES PAYMENT-TYPE AND TXN-TYPE AND CHECKS EACH AGAINST
033900* ITS SHORT LIST OF VALID 88-LEVEL VALUES BEFORE THE RECORD IS
034000* EVER WRITTEN OR REWRITTEN.
034100* VALIDATES THE TRANSACTION TYPE AGAINST THE SHOP'S FIXED LIST
034200* OF LEDGER MOVEMENT CODES (PAYMENT, ADJUSTMENT, REVERSAL).
034300 1300-EDIT-TYPE-CODES.
034400* MOVE TXR-PAYMENT-TYPE TO WS-PAY-TYPE-UC
034500     MOVE TXR-PAYMENT-TYPE TO WS-PAY-TYPE-UC.
034600     INSPECT WS-PAY-TYPE-UC CONVERTING
034700         "abcdefghijklmnopqrstuvwxyz" TO
034800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034900* TEST -- NOT CASH AND NOT CHECK AND NOT OTHER PAYMENT TYPE
035000     IF NOT WS-PAY-CASH AND NOT WS-PAY-CHECK AND NOT WS-PAY-OTHER
035100* SET WS-TRANS-REJECTED TO TRUE
035200         SET WS-TRANS-REJECTED TO TRUE
035300* MOVE 'PAYMENT TYPE MUST BE CSH, CHK OR OTH'
035400         MOVE 'PAYMENT TYPE MUST BE CSH, CHK OR OTH'
035500             TO WS-REJECT-REASON
035600* GO TO 1300-EXIT
035700         GO TO 1300-EXIT
035800* END OF CONDITIONAL
035900     END-IF.
036000* MOVE TXR-TXN-TYPE TO WS-TXN-TYPE-UC
036100     MOVE TXR-TXN-TYPE TO WS-TXN-TYPE-UC.
036200     INSPECT WS-TXN-TYPE-UC CONVERTING
036300         "abcdefghijklmnopqrstuvwxyz" TO
036400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036500* TEST -- NOT WS-TXN-EXPENSE AND NOT WS-TXN-TRANSFER
036600     IF NOT WS-TXN-EXPENSE AND NOT WS-TXN-TRANSFER
036700             AND NOT WS-TXN-OTHER
036800* SET WS-TRANS-REJECTED TO TRUE
036900         SET WS-TRANS-REJECTED TO TRUE
037000* MOVE 'TXN TYPE MUST BE EXP, TRN OR OTH'
037100         MOVE 'TXN TYPE MUST BE EXP, TRN OR OTH'
037200             TO WS-REJECT-REASON
037300* GO TO 1300-EXIT
037400         GO TO 1300-EXIT
037500* END OF CONDITIONAL
037600     END-IF.
037700* MOVE WS-PAY-TYPE-UC TO TXR-PAYMENT-TYPE
037800     MOVE WS-PAY-TYPE-UC TO TXR-PAYMENT-TYPE.
037900* MOVE WS-TXN-TYPE-UC TO TXR-TXN-TYPE
038000     MOVE WS-TXN-TYPE-UC TO TXR-TXN-TYPE.
038100 1300-EXIT.
038200     EXIT.
038300
038400* CONFIRMS THE PERSON-ID NAMED ON THE TYPE-CODE ROW IS ON
038500* FILE.
038600 1600-FK-EXISTENCE-CHECK.
038700* MOVE TXR-PROJECT-ID TO WS-PROJECT-RRN
038800     MOVE TXR-PROJECT-ID TO WS-PROJECT-RRN.
038900* READ PROJECT-FILE
039000     READ PROJECT-FILE
039100         INVALID KEY
039200* SET WS-TRANS-REJECTED TO TRUE
039300             SET WS-TRANS-REJECTED TO TRUE
039400* MOVE 'PROJECT DOES NOT EXIST' TO WS-REJECT-REASON
039500             MOVE 'PROJECT DOES NOT EXIST' TO WS-REJECT-REASON
039600* GO TO 1600-EXIT
039700             GO TO 1600-EXIT
039800* END OF READ
039900     END-READ.
040000* MOVE TXR-FROM-PERSON-ID TO WS-PERSON-RRN
040100     MOVE TXR-FROM-PERSON-ID TO WS-PERSON-RRN.
040200* READ PERSON-FILE
040300     READ PERSON-FILE
040400         INVALID KEY
040500* SET WS-TRANS-REJECTED TO TRUE
040600             SET WS-TRANS-REJECTED TO TRUE
040700* MOVE 'FROM-PERSON DOES NOT EXIST' TO WS-REJECT-REASON
040800             MOVE 'FROM-PERSON DOES NOT EXIST' TO WS-REJECT-REASON
040900* GO TO 1600-EXIT
041000             GO TO 1600-EXIT
041100* END OF READ
041200     END-READ.
041300* MOVE TXR-TO-PERSON-ID TO WS-PERSON-RRN
041400     MOVE TXR-TO-PERSON-ID TO WS-PERSON-RRN.
041500* READ PERSON-FILE
041600     READ PERSON-FILE
041700         INVALID KEY
041800* SET WS-TRANS-REJECTED TO TRUE
041900             SET WS-TRANS-REJECTED TO TRUE
042000* MOVE 'TO-PERSON DOES NOT EXIST' TO WS-REJECT-REASON
042100             MOVE 'TO-PERSON DOES NOT EXIST' TO WS-REJECT-REASON
042200* END OF READ
042300     END-READ.
042400 1600-EXIT.
042500     EXIT.
042600
042700* FULL SEQUENTIAL SCAN FOR ANOTHER TRANSACTION WITH THE SAME
042800* CODE, CASE-FOLDED. SKIPS THE ROW BEING CHANGED.
042900* SCANS THE MASTER FILE FOR A DUPLICATE KEY OR TITLE BEFORE AN
043000* ADD IS ACCEPTED.
043100 1500-UNIQUENESS-CHECK.
043200* MOVE TXR-CODE TO WS-CODE-UC
043300     MOVE TXR-CODE TO WS-CODE-UC.
043400     INSPECT WS-CODE-UC CONVERTING
043500         "abcdefghijklmnopqrstuvwxyz" TO
043600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043700* MOVE 1 TO WS-TRANS-RRN
043800     MOVE 1 TO WS-TRANS-RRN.
043900     START TRANSACTION-FILE KEY IS NOT LESS THAN WS-TRANS-RRN
044000         INVALID KEY GO TO 1500-EXIT
044100     END-START.
044200 1500-SCAN-LOOP.
044300* READ TRANSACTION-FILE NEXT RECORD
044400     READ TRANSACTION-FILE NEXT RECORD
044500         AT END GO TO 1500-EXIT
044600* END OF READ
044700     END-READ.
044800* TEST -- TRN-TRANSACTION-ID = TXR-TRANSACTION-ID
044900     IF TRN-TRANSACTION-ID = TXR-TRANSACTION-ID
045000* GO TO 1500-SCAN-LOOP
045100         GO TO 1500-SCAN-LOOP
045200* END OF CONDITIONAL
045300     END-IF.
045400* MOVE TRN-CODE TO WS-MASTER-CODE-UC
045500     MOVE TRN-CODE TO WS-MASTER-CODE-UC.
045600     INSPECT WS-MASTER-CODE-UC CONVERTING
045700         "abcdefghijklmnopqrstuvwxyz" TO
045800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045900* TEST -- WS-MASTER-CODE-UC = WS-CODE-UC
046000     IF WS-MASTER-CODE-UC = WS-CODE-UC
046100* SET WS-TRANS-REJECTED TO TRUE
046200         SET WS-TRANS-REJECTED TO TRUE
046300* MOVE 'DUPLICATE TRANSACTION CODE' TO WS-REJECT-REASON
046400         MOVE 'DUPLICATE TRANSACTION CODE' TO WS-REJECT-REASON
046500* GO TO 1500-EXIT
046600         GO TO 1500-EXIT
046700* END OF CONDITIONAL
046800     END-IF.
046900* GO TO 1500-SCAN-LOOP
047000     GO TO 1500-SCAN-LOOP.
047100 1500-EXIT.
047200     EXIT.
047300
047400* ADDS A NEW MASTER RECORD ONCE ALL THE EDITS ABOVE HAVE
047500* PASSED.
047600 2000-PROCESS-ADD.
047700* MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN TRN-TRANSACTION-ID
047800     MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN TRN-TRANSACTION-ID.
047900* MOVE TXR-PROJECT-ID TO TRN-PROJECT-ID
048000     MOVE TXR-PROJECT-ID TO TRN-PROJECT-ID.
048100* MOVE TXR-FROM-PERSON-ID TO TRN-FROM-PERSON-ID
048200     MOVE TXR-FROM-PERSON-ID TO TRN-FROM-PERSON-ID.
048300* MOVE TXR-TO-PERSON-ID TO TRN-TO-PERSON-ID
048400     MOVE TXR-TO-PERSON-ID TO TRN-TO-PERSON-ID.
048500* MOVE TXR-CODE TO TRN-CODE
048600     MOVE TXR-CODE TO TRN-CODE.
048700* MOVE TXR-DATE-DUE TO TRN-DATE-DUE
048800     MOVE TXR-DATE-DUE TO TRN-DATE-DUE.
048900* MOVE TXR-AMOUNT-PAID TO TRN-AMOUNT-PAID
049000     MOVE TXR-AMOUNT-PAID TO TRN-AMOUNT-PAID.
049100* MOVE TXR-PAYMENT-TYPE TO TRN-PAYMENT-TYPE
049200     MOVE TXR-PAYMENT-TYPE TO TRN-PAYMENT-TYPE.
049300* MOVE TXR-TXN-TYPE TO TRN-TXN-TYPE
049400     MOVE TXR-TXN-TYPE TO TRN-TXN-TYPE.
049500* MOVE TXR-DATE-REGISTERED TO TRN-DATE-REGISTERED
049600     MOVE TXR-DATE-REGISTERED TO TRN-DATE-REGISTERED.
049700* MOVE TXR-DSC TO TRN-DSC
049800     MOVE TXR-DSC TO TRN-DSC.
049900* WRITE TRANSACTION-RECORD
050000     WRITE TRANSACTION-RECORD
050100         INVALID KEY
050200* SET WS-TRANS-REJECTED TO TRUE
050300             SET WS-TRANS-REJECTED TO TRUE
050400* MOVE 'TRANSACTION ID ALREADY ON FILE'
050500             MOVE 'TRANSACTION ID ALREADY ON FILE'
050600                 TO WS-REJECT-REASON
050700* END OF WRITE ATTEMPT
050800     END-WRITE.
050900* TEST -- WS-TRANS-ACCEPTED
051000     IF WS-TRANS-ACCEPTED
051100* ADD 1 TO WS-TRANS-ADDED-CT
051200         ADD 1 TO WS-TRANS-ADDED-CT
051300* END OF CONDITIONAL
051400     END-IF.
051500 2000-EXIT.
051600     EXIT.
051700
051800* REWRITES THE MASTER RECORD WITH THE CHANGED FIELDS.  THE KEY
051900* ITSELF IS NEVER CHANGED BY THIS TRANSACTION TYPE - A KEY
052000* CORRECTION IS DONE BY DELETE AND RE-ADD.
052100 2100-PROCESS-CHANGE.
052200* MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN
052300     MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN.
052400* READ TRANSACTION-FILE
052500     READ TRANSACTION-FILE
052600         INVALID KEY
052700* SET WS-TRANS-REJECTED TO TRUE
052800             SET WS-TRANS-REJECTED TO TRUE
052900* MOVE 'TRANSACTION NOT ON FILE FOR CHANGE'
053000             MOVE 'TRANSACTION NOT ON FILE FOR CHANGE'
053100                 TO WS-REJECT-REASON
053200* GO TO 2100-EXIT
053300             GO TO 2100-EXIT
053400* END OF READ
053500     END-READ.
053600* MOVE TXR-PROJECT-ID TO TRN-PROJECT-ID
053700     MOVE TXR-PROJECT-ID TO TRN-PROJECT-ID.
053800* MOVE TXR-FROM-PERSON-ID TO TRN-FROM-PERSON-ID
053900     MOVE TXR-FROM-PERSON-ID TO TRN-FROM-PERSON-ID.
054000* MOVE TXR-TO-PERSON-ID TO TRN-TO-PERSON-ID
054100     MOVE TXR-TO-PERSON-ID TO TRN-TO-PERSON-ID.
054200* MOVE TXR-CODE TO TRN-CODE
054300     MOVE TXR-CODE TO TRN-CODE.
054400* MOVE TXR-DATE-DUE TO TRN-DATE-DUE
054500     MOVE TXR-DATE-DUE TO TRN-DATE-DUE.
054600* MOVE TXR-AMOUNT-PAID TO TRN-AMOUNT-PAID
054700     MOVE TXR-AMOUNT-PAID TO TRN-AMOUNT-PAID.
054800* MOVE TXR-PAYMENT-TYPE TO TRN-PAYMENT-TYPE
054900     MOVE TXR-PAYMENT-TYPE TO TRN-PAYMENT-TYPE.
055000* MOVE TXR-TXN-TYPE TO TRN-TXN-TYPE
055100     MOVE TXR-TXN-TYPE TO TRN-TXN-TYPE.
055200* MOVE TXR-DATE-REGISTERED TO TRN-DATE-REGISTERED
055300     MOVE TXR-DATE-REGISTERED TO TRN-DATE-REGISTERED.
055400* MOVE TXR-DSC TO TRN-DSC
055500     MOVE TXR-DSC TO TRN-DSC.
055600* REWRITE TRANSACTION-RECORD
055700     REWRITE TRANSACTION-RECORD
055800         INVALID KEY
055900* SET WS-TRANS-REJECTED TO TRUE
056000             SET WS-TRANS-REJECTED TO TRUE
056100* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
056200             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
056300* END OF REWRITE ATTEMPT
056400     END-REWRITE.
056500* TEST -- WS-TRANS-ACCEPTED
056600     IF WS-TRANS-ACCEPTED
056700* ADD 1 TO WS-TRANS-CHANGED-CT
056800         ADD 1 TO WS-TRANS-CHANGED-CT
056900* END OF CONDITIONAL
057000     END-IF.
057100 2100-EXIT.
057200     EXIT.
057300
057400* DELETES THE MASTER RECORD ONCE THE DELETE GUARD BELOW HAS
057500* CONFIRMED NOTHING ELSE ON FILE STILL REFERS TO IT.
057600 2200-PROCESS-DELETE.
057700* MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN
057800     MOVE TXR-TRANSACTION-ID TO WS-TRANS-RRN.
057900* READ TRANSACTION-FILE
058000     READ TRANSACTION-FILE
058100         INVALID KEY
058200* SET WS-TRANS-REJECTED TO TRUE
058300             SET WS-TRANS-REJECTED TO TRUE
058400* MOVE 'TRANSACTION NOT ON FILE FOR DELETE'
058500             MOVE 'TRANSACTION NOT ON FILE FOR DELETE'
058600                 TO WS-REJECT-REASON
058700* GO TO 2200-EXIT
058800             GO TO 2200-EXIT
058900* END OF READ
059000     END-READ.
059100* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
059200     PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
059300* TEST -- WS-TRANS-REJECTED
059400     IF WS-TRANS-REJECTED
059500* GO TO 2200-EXIT
059600         GO TO 2200-EXIT
059700* END OF CONDITIONAL
059800     END-IF.
059900* DELETE TRANSACTION-FILE
060000     DELETE TRANSACTION-FILE
060100         INVALID KEY
060200* SET WS-TRANS-REJECTED TO TRUE
060300             SET WS-TRANS-REJECTED TO TRUE
060400* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
060500             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
060600* END OF DELETE ATTEMPT
060700     END-DELETE.
060800* TEST -- WS-TRANS-ACCEPTED
060900     IF WS-TRANS-ACCEPTED
061000* ADD 1 TO WS-TRANS-DELETED-CT
061100         ADD 1 TO WS-TRANS-DELETED-CT
061200* END OF CONDITIONAL
061300     END-IF.
061400 2200-EXIT.
061500     EXIT.
061600
061700* BLOCKS DELETE WHILE ANY ALLOCATION STILL DRAWS AGAINST THIS
061800* TRANSACTION.  A DOCUMENT-ATTACHMENT GUARD WOULD BELONG HERE
061900* TOO BUT THIS SHOP'S BATCH SIDE HAS NO DOCUMENT STORE - NOTED
062000* FOR THE ONLINE SYSTEM, NOT ENFORCED IN THIS PROGRAM.
062100* BLOCKS THE DELETE IF ANY OTHER FILE STILL REFERENCES THIS
062200* KEY.  EACH REFERENCING FILE IS SCANNED IN TURN; THE FIRST HIT
062300* IS ENOUGH TO REJECT THE DELETE.
062400 1900-DELETE-GUARD.
062500* SET WS-TXN-NOT-REFERENCED TO TRUE
062600     SET WS-TXN-NOT-REFERENCED TO TRUE.
062700* OPEN INPUT TRANSACTION-TRACK-FILE
062800     OPEN INPUT TRANSACTION-TRACK-FILE.
062900 1900-SCAN-TRACK.
063000* READ TRANSACTION-TRACK-FILE NEXT RECORD
063100     READ TRANSACTION-TRACK-FILE NEXT RECORD
063200         AT END GO TO 1900-TRACK-DONE
063300* END OF READ
063400     END-READ.
063500* TEST -- TRK-TRANSACTION-ID = TXR-TRANSACTION-ID
063600     IF TRK-TRANSACTION-ID = TXR-TRANSACTION-ID
063700* SET WS-TXN-REFERENCED TO TRUE
063800         SET WS-TXN-REFERENCED TO TRUE
063900* GO TO 1900-TRACK-DONE
064000         GO TO 1900-TRACK-DONE
064100* END OF CONDITIONAL
064200     END-IF.
064300* GO TO 1900-SCAN-TRACK
064400     GO TO 1900-SCAN-TRACK.
064500 1900-TRACK-DONE.
064600* CLOSE TRANSACTION-TRACK-FILE
064700     CLOSE TRANSACTION-TRACK-FILE.
064800* TEST -- WS-TXN-REFERENCED
064900     IF WS-TXN-REFERENCED
065000* SET WS-TRANS-REJECTED TO TRUE
065100         SET WS-TRANS-REJECTED TO TRUE
065200* MOVE 'TRANSACTION REFERENCED BY AN ALLOCATION'
065300         MOVE 'TRANSACTION REFERENCED BY AN ALLOCATION'
065400             TO WS-REJECT-REASON
065500* END OF CONDITIONAL
065600     END-IF.
065700 1900-EXIT.
065800     EXIT.
065900
066000* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
066100* REJECTED TRANSACTION.
066200 8000-WRITE-ERROR-LINE.
066300* MOVE SPACES TO WS-ERROR-DETAIL-LINE
066400     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
066500* MOVE TXR-TRANSACTION-ID TO WS-ERR-TRANSACTION-ID
066600     MOVE TXR-TRANSACTION-ID TO WS-ERR-TRANSACTION-ID.
066700* MOVE TXR-TRANS-CODE TO WS-ERR-TRANS-CODE
066800     MOVE TXR-TRANS-CODE TO WS-ERR-TRANS-CODE.
066900* MOVE WS-REJECT-REASON TO WS-ERR-REASON
067000     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
067100* WRITE TRANSACTION-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
067200     WRITE TRANSACTION-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
067300 8000-EXIT.
067400     EXIT.
067500
067600* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
067700* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
067800* CERTIFIED.
067900 9900-TERMINATE.
068000* CLOSE TRANSACTION-TRANS-FILE
068100     CLOSE TRANSACTION-TRANS-FILE.
068200* CLOSE TRANSACTION-FILE
068300     CLOSE TRANSACTION-FILE.
068400* CLOSE PROJECT-FILE
068500     CLOSE PROJECT-FILE.
068600* CLOSE PERSON-FILE
068700     CLOSE PERSON-FILE.
068800* CLOSE TRANSACTION-ERROR-LISTING
068900     CLOSE TRANSACTION-ERROR-LISTING.
069000* DISPLAY 'TRANS READ      ' WS-TRANS-READ-CT
069100     DISPLAY 'TRANS READ      ' WS-TRANS-READ-CT.
069200* DISPLAY 'TRANS ADDED     ' WS-TRANS-ADDED-CT
069300     DISPLAY 'TRANS ADDED     ' WS-TRANS-ADDED-CT.
069400* DISPLAY 'TRANS CHANGED   ' WS-TRANS-CHANGED-CT
069500     DISPLAY 'TRANS CHANGED   ' WS-TRANS-CHANGED-CT.
069600* DISPLAY 'TRANS DELETED   ' WS-TRANS-DELETED-CT
069700     DISPLAY 'TRANS DELETED   ' WS-TRANS-DELETED-CT.
069800* DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT
069900     DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT.
070000 9900-EXIT.
070100     EXIT.
070200
070300* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
070400* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
070500 9990-FATAL-FILE-ERROR.
070600* DISPLAY 'TRANSACTION-MASTER - FATAL FILE ERROR - RUN ENDED'
070700     DISPLAY 'TRANSACTION-MASTER - FATAL FILE ERROR - RUN ENDED'.
070800* DISPLAY 'TRNTRANS STATUS = ' WS-FS-TRNTRANS
070900     DISPLAY 'TRNTRANS STATUS = ' WS-FS-TRNTRANS.
071000* END OF RUN
071100     STOP RUN.
