000100*****************************************************************
000200* PERSONREC.CPY
000300* PERSON MASTER RECORD - NATURAL PERSONS AND LEGAL PERSONS (CO-
000400* PANIES) WHO OWE DEBTS OR MOVE MONEY THROUGH THE PROJECT LEDGER.
000500* IS-LEGAL-IND DRIVES WHICH NAME GROUP IS SIGNIFICANT - SEE
000600* PERSON-MASTER.CBL PARAGRAPH 1100-VALIDATE-LEGAL-NATURAL.
000700* MAINTENANCE LOG
000800*   1987-02-19 RSANTOS  ORIGINAL - REPLACES THE OLD TARJETAS
000900*               (CARDHOLDER) LAYOUT WITH A GENERAL PERSON RECORD.
001000*   1990-06-04 RSANTOS  ADDED PER-COMPANY-NM AND PER-LEGAL-IND SO
001100*               A SINGLE FILE CAN CARRY BOTH PERSON KINDS.
001200*   1998-11-02 MFELIU   Y2K - NO DATE FIELDS ON THIS RECORD, NO
001300*               CHANGE REQUIRED. NOTED FOR THE AUDIT BINDER.
001400*   2005-07-21 JQUESAD  TRUNCATED PER-ADDRESS AND PER-DSC FROM THE
001500*               4000-BYTE ONLINE NOTE FIELD TO 200 BYTES PER THE
001600*               BATCH FIXED-RECORD STANDARD (TICKET MD-081).
001700*****************************************************************
001800    01  PERSON-RECORD.
001900        05  PER-PERSON-ID              PIC 9(9).
002000        05  PER-NAME                   PIC X(50).
002100        05  PER-LAST-NAME              PIC X(50).
002200        05  PER-COMPANY-NAME           PIC X(50).
002300        05  PER-ADDRESS                PIC X(200).
002400        05  PER-TEL                    PIC X(50).
002500        05  PER-LEGAL-IND              PIC 9(1).
002600            88  PER-LEGAL-PERSON           VALUE 1.
002700            88  PER-NATURAL-PERSON         VALUE 0.
002800        05  PER-DSC                    PIC X(200).
002900        05  PER-NAME-KEY REDEFINES PER-NAME.
003000            10  PER-NAME-KEY-1ST-CHAR  PIC X(01).
003100            10  FILLER                 PIC X(49).
003200        05  FILLER                     PIC X(20).
