000100*****************************************************************
000200* UNITREC.CPY
000300* UNIT-OF-MEASURE MASTER RECORD - USED ON DEBT-DETAIL LINES TO
000400* QUALIFY THE QUANTITY (EACH, HOUR, BOX, ...).
000500* MAINTENANCE LOG
000600*   1989-05-30 CALONSO  ORIGINAL, LIFTED FROM THE OLD SHOW-TICKET
000700*               INVENTORY FILE LAYOUT.
000800*****************************************************************
000900    01  UNIT-RECORD.
001000        05  UNT-UNIT-ID                PIC 9(9).
001100        05  UNT-TITLE                  PIC X(50).
001200        05  UNT-DSC                    PIC X(200).
001300        05  FILLER                     PIC X(20).
