000100*****************************************************************
000200* TRAKREC.CPY
000300* TRANSACTION-TRACK RECORD - AN ALLOCATION OF PART OF A
000400* TRANSACTION'S AMOUNT-PAID AGAINST PART OF A DEBT'S TOTAL. THE
000500* PAIR (TRK-TRANSACTION-ID, TRK-DEBT-ID) IS UNIQUE - SEE
000600* TRANSACTION-TRACK.CBL PARAGRAPH 2200-VALIDATE-NO-DUPLICATE.
000700* MAINTENANCE LOG
000800*   1991-07-09 RSANTOS  ORIGINAL - REPLACES THE OLD DUAL-BALANCE
000900*               CARD TRANSFER LAYOUT WITH A GENERIC ALLOCATION
001000*               RECORD LINKING A TRANSACTION TO A DEBT.
001100*****************************************************************
001200    01  TRANSACTION-TRACK-RECORD.
001300        05  TRK-ALLOCATION-ID          PIC 9(9).
001400        05  TRK-TRANSACTION-ID         PIC 9(9).
001500        05  TRK-DEBT-ID                PIC 9(9).
001600        05  TRK-COVERED-AMOUNT         PIC S9(18)V9(0) COMP-3.
001700        05  TRK-DSC                    PIC X(200).
001800        05  FILLER                     PIC X(20).
