000100*****************************************************************
000200* PROJREC.CPY
000300* PROJECT MASTER RECORD - THE COST OBJECT THAT DEBTS AND
000400* TRANSACTIONS ARE POSTED AGAINST. PRJ-PARENT-ID SELF-REFERENCES
000500* THIS SAME FILE (0 = TOP-LEVEL PROJECT, NO PARENT).
000600* MAINTENANCE LOG
000700*   1987-02-19 RSANTOS  ORIGINAL.
000800*   1993-01-08 RSANTOS  ADDED PRJ-PARENT-ID FOR SUB-PROJECT ROLL-
000900*               UPS REQUESTED BY THE BUDGET OFFICE.
001000*   2007-06-01 CALONSO  DROPPED PRJ-PARENT-SW - IT REDEFINED
001100*               PRJ-PARENT-ID WITH THE SAME PICTURE AND NO
001200*               PROGRAM EVER REFERENCED IT (TICKET MD-062).
001300*****************************************************************
001400    01  PROJECT-RECORD.
001500        05  PRJ-PROJECT-ID             PIC 9(9).
001600        05  PRJ-PARENT-ID              PIC 9(9).
001700        05  PRJ-TITLE                  PIC X(50).
001800        05  PRJ-DSC                    PIC X(200).
001900        05  FILLER                     PIC X(20).
