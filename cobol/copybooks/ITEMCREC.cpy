000100*****************************************************************
000200* ITEMCREC.CPY
000300* ITEM-CATEGORY MASTER RECORD - GROUPS ITEMS FOR REPORTING.
000400* ICT-PARENT-ID SELF-REFERENCES THIS FILE (0 = NO PARENT).
000500* MAINTENANCE LOG
000600*   1989-05-30 CALONSO  ORIGINAL.
000700*   1994-03-17 CALONSO  ADDED ICT-PARENT-ID FOR CATEGORY GROUPS,
000800*               REQUESTED BY PURCHASING (TICKET IT-027).
000900*****************************************************************
001000    01  ITEM-CATEGORY-RECORD.
001100        05  ICT-CATEGORY-ID            PIC 9(9).
001200        05  ICT-PARENT-ID              PIC 9(9).
001300        05  ICT-TITLE                  PIC X(50).
001400        05  ICT-DSC                    PIC X(200).
001500        05  FILLER                     PIC X(20).
