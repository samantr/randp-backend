000100*****************************************************************
000200* TRANREC.CPY
000300* TRANSACTION (PAYMENT) RECORD - MONEY MOVED FROM ONE PERSON TO
000400* ANOTHER ON A PROJECT.  TRN-CODE IS UNIQUE ACROSS ALL
000500* TRANSACTIONS, CASE-FOLDED.  TRN-PAYMENT-TYPE AND TRN-TXN-TYPE
000600* ARE UPPERCASED AND VALIDATED AGAINST THE 88-LEVELS BELOW BY
000700* TRANSACTION-MASTER PARAGRAPH 1000-VALIDATE-TRANSACTION.
000800* MAINTENANCE LOG
000900*   1988-11-21 RSANTOS  ORIGINAL - REPLACES THE OLD CARD-TO-CARD
001000*               TRANSFERENCIAS LAYOUT WITH A GENERAL PAYMENT
001100*               RECORD BETWEEN TWO PERSONS.
001200*   1992-02-27 RSANTOS  WIDENED TRN-CODE FROM 20 TO 50 BYTES.
001300*   1998-11-02 MFELIU   Y2K - TRN-DATE-REGISTERED WAS ALREADY A
001400*               FULL 14-DIGIT TIMESTAMP, NO CHANGE REQUIRED.
001500*****************************************************************
001600    01  TRANSACTION-RECORD.
001700        05  TRN-TRANSACTION-ID         PIC 9(9).
001800        05  TRN-PROJECT-ID             PIC 9(9).
001900        05  TRN-FROM-PERSON-ID         PIC 9(9).
002000        05  TRN-TO-PERSON-ID           PIC 9(9).
002100        05  TRN-CODE                   PIC X(50).
002200        05  TRN-DATE-DUE               PIC 9(8).
002300        05  TRN-AMOUNT-PAID            PIC S9(18)V9(0) COMP-3.
002400        05  TRN-PAYMENT-TYPE           PIC X(3).
002500            88  TRN-PAY-CASH               VALUE 'CSH'.
002600            88  TRN-PAY-CHECK              VALUE 'CHK'.
002700            88  TRN-PAY-OTHER              VALUE 'OTH'.
002800        05  TRN-TXN-TYPE               PIC X(3).
002900            88  TRN-TXN-EXPENSE            VALUE 'EXP'.
003000            88  TRN-TXN-TRANSACTION        VALUE 'TRN'.
003100            88  TRN-TXN-OTHER              VALUE 'OTH'.
003200        05  TRN-DATE-REGISTERED        PIC 9(14).
003300        05  TRN-DATE-REG-R REDEFINES TRN-DATE-REGISTERED.
003400            10  TRN-DATE-REG-CCYYMMDD  PIC 9(8).
003500            10  TRN-DATE-REG-HHMMSS    PIC 9(6).
003600        05  TRN-DSC                    PIC X(200).
003700        05  FILLER                     PIC X(20).
