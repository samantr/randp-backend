000100*****************************************************************
000200* DEBTHREC.CPY
000300* DEBT-HEADER MASTER RECORD - ONE PER DEBT OWED BY A PERSON ON A
000400* PROJECT. THE DOLLAR TOTAL LIVES ON THE DETAIL LINES (SEE
000500* DEBTDREC.CPY) AND IS RECOMPUTED, NEVER STORED, BY DEBT-MASTER
000600* PARAGRAPH 2000-COMPUTE-DEBT-TOTAL.
000700* MAINTENANCE LOG
000800*   1990-08-13 RSANTOS  ORIGINAL.
000900*   1998-11-02 MFELIU   Y2K - DHD-DATE-DUE AND DHD-DATE-REG WERE
001000*               ALREADY FULL CCYYMMDD, NO CONVERSION NEEDED.
001100*****************************************************************
001200    01  DEBT-HEADER-RECORD.
001300        05  DHD-DEBT-ID                PIC 9(9).
001400        05  DHD-PERSON-ID              PIC 9(9).
001500        05  DHD-PROJECT-ID             PIC 9(9).
001600        05  DHD-DATE-DUE               PIC 9(8).
001700        05  DHD-DATE-DUE-R REDEFINES DHD-DATE-DUE.
001800            10  DHD-DATE-DUE-CC        PIC 9(2).
001900            10  DHD-DATE-DUE-YY        PIC 9(2).
002000            10  DHD-DATE-DUE-MM        PIC 9(2).
002100            10  DHD-DATE-DUE-DD        PIC 9(2).
002200        05  DHD-DATE-REGISTERED        PIC 9(8).
002300        05  DHD-DSC                    PIC X(200).
002400        05  FILLER                     PIC X(20).
