000100*****************************************************************
000200* DATEWORK.CPY
000300* COMMON DATE / TIMESTAMP WORK AREA - CCYYMMDD AND CCYYMMDDHHMMSS
000400* BREAKDOWN GROUPS, PLUS THE DATE-RANGE COMPARE FIELDS SHARED BY
000500* THE LEDGER AND OPEN-DEBTS LISTINGS.  COPY INTO WORKING-STORAGE.
000600* MAINTENANCE LOG
000700*   1988-04-11 RSANTOS  ORIGINAL - CARRIED THE DATE/TIME BREAKOUT
000800*               GROUP FORWARD FROM THE ATM BACK-OFFICE SUITE FOR
000900*               USE AS A BATCH DATE-VALIDATION WORK AREA.
001000*   1991-09-30 RSANTOS  ADDED WS-TIMESTAMP-14 BREAKOUT FOR THE
001100*               TRANSACTION DATE-REGISTERED FIELD.
001200*   1998-11-02 MFELIU   Y2K - CONFIRMED ALL DATE COMPARES USE
001300*               FULL 4-DIGIT CENTURY, NO 2-DIGIT WINDOWING.
001400*   2003-02-14 MFELIU   ADDED WS-DATE-RANGE-LOW/HIGH FOR THE
001500*               LEDGER PERIOD QUERY (TICKET LG-114).
001600*****************************************************************
001700    01  WS-DATE-WORK-AREA.
001800        05  WS-DATE-CCYYMMDD           PIC 9(8).
001900        05  WS-DATE-BROKEN REDEFINES WS-DATE-CCYYMMDD.
002000            10  WS-DATE-CC             PIC 9(2).
002100            10  WS-DATE-YY             PIC 9(2).
002200            10  WS-DATE-MM             PIC 9(2).
002300            10  WS-DATE-DD             PIC 9(2).
002400        05  FILLER                     PIC X(10).
002500    01  WS-TIMESTAMP-WORK-AREA.
002600        05  WS-TIMESTAMP-14            PIC 9(14).
002700        05  WS-TIMESTAMP-BROKEN REDEFINES WS-TIMESTAMP-14.
002800            10  WS-TS-DATE-PART.
002900                15  WS-TS-CC           PIC 9(2).
003000                15  WS-TS-YY           PIC 9(2).
003100                15  WS-TS-MM           PIC 9(2).
003200                15  WS-TS-DD           PIC 9(2).
003300            10  WS-TS-TIME-PART.
003400                15  WS-TS-HH           PIC 9(2).
003500                15  WS-TS-MN           PIC 9(2).
003600                15  WS-TS-SS           PIC 9(2).
003700        05  FILLER                     PIC X(06).
003800    01  WS-DATE-RANGE-WORK-AREA.
003900        05  WS-DATE-RANGE-LOW-SW       PIC 9(1)  COMP.
004000            88  WS-NO-LOW-DATE-LIMIT       VALUE 0.
004100            88  WS-LOW-DATE-LIMIT-SET      VALUE 1.
004200        05  WS-DATE-RANGE-LOW          PIC 9(8).
004300        05  WS-DATE-RANGE-HIGH-SW      PIC 9(1)  COMP.
004400            88  WS-NO-HIGH-DATE-LIMIT      VALUE 0.
004500            88  WS-HIGH-DATE-LIMIT-SET     VALUE 1.
004600        05  WS-DATE-RANGE-HIGH         PIC 9(8).
004700        05  FILLER                     PIC X(20).
