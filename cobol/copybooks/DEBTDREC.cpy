000100*****************************************************************
000200* DEBTDREC.CPY
000300* DEBT-DETAIL LINE RECORD - QUANTITY X UNIT-PRICE LINE ITEMS THAT
000400* MAKE UP A DEBT-HEADER'S TOTAL. NATURAL KEY IS (DDT-DEBT-ID,
000500* DDT-ITEM-ID) - DUPLICATE ITEM ON ONE DEBT IS REJECTED BY
000600* DEBT-MASTER PARAGRAPH 1200-VALIDATE-DEBT-LINE.
000700* QUANTITY CARRIES 3 DECIMALS, UNIT-PRICE IS WHOLE-CURRENCY (0
000800* DECIMALS) - SEE DDT-LINE-TOTAL COMPUTE RULE IN DEBT-MASTER.CBL.
000900* MAINTENANCE LOG
001000*   1990-08-13 RSANTOS  ORIGINAL.
001100*   1996-04-02 CALONSO  CHANGED DDT-QNT FROM ZONED TO COMP-3 TO
001200*               MATCH THE UNIT-PRICE STORAGE MODE (TICKET DB-055).
001300*****************************************************************
001400    01  DEBT-DETAIL-RECORD.
001500        05  DDT-LINE-ID                PIC 9(9).
001600        05  DDT-DEBT-ID                PIC 9(9).
001700        05  DDT-ITEM-ID                PIC 9(9).
001800        05  DDT-UNIT-ID                PIC 9(9).
001900        05  DDT-QNT                    PIC S9(15)V9(3) COMP-3.
002000        05  DDT-UNIT-PRICE             PIC S9(18)V9(0) COMP-3.
002100        05  DDT-LINE-TOTAL             PIC S9(18)V9(3) COMP-3.
002200        05  DDT-DSC                    PIC X(200).
002300        05  FILLER                     PIC X(20).
