000100*****************************************************************
000200* ITEMREC.CPY
000300* ITEM MASTER RECORD - THE GOODS/SERVICES THAT MAY APPEAR ON A
000400* DEBT-DETAIL LINE. ITM-CODE AND ITM-TITLE ARE EACH GLOBALLY
000500* UNIQUE (CASE-FOLDED). ITM-CATEGORY-ID IS A REQUIRED FK TO THE
000600* ITEM-CATEGORY FILE.
000700* MAINTENANCE LOG
000800*   1989-05-30 CALONSO  ORIGINAL - REPLACES THE OLD SHOW-TICKET
000900*               (ESPECTACULOS) INVENTORY LAYOUT.
001000*   1994-03-17 CALONSO  ADDED ITM-CATEGORY-ID FK.
001100*   2007-06-01 CALONSO  DROPPED ITM-CODE-UC - IT REDEFINED
001200*               ITM-CODE WITHOUT UPPERCASING ANYTHING, AND NO
001300*               PROGRAM EVER REFERENCED IT (TICKET MD-062).
001400*****************************************************************
001500    01  ITEM-RECORD.
001600        05  ITM-ITEM-ID                PIC 9(9).
001700        05  ITM-CODE                   PIC X(10).
001800        05  ITM-TITLE                  PIC X(50).
001900        05  ITM-CATEGORY-ID            PIC 9(9).
002000        05  ITM-DSC                    PIC X(200).
002100        05  FILLER                     PIC X(20).
