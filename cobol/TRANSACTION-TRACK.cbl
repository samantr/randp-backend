000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRANSACTION-TRACK.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1991-07-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* TRANSACTION-TRACK MAINTAINS THE TRANSACTION-TRACK FILE - THE
001000* ALLOCATION OF PART OF A TRANSACTION'S AMOUNT-PAID AGAINST
001100* PART OF A DEBT'S TOTAL.  THIS IS THE RECONCILIATION ENGINE:
001200* IT ENFORCES THE SAME-PERSON RULE, THE (TRANSACTION,DEBT)
001300* UNIQUENESS RULE, AND THE TWO OVER-ALLOCATION GUARDS (VERSUS
001400* THE DEBT'S REMAINING BALANCE AND VERSUS THE TRANSACTION'S
001500* REMAINING UNALLOCATED AMOUNT) BEFORE ANY ALLOCATION IS
001600* COMMITTED TO THE FILE.
001700* MAINTENANCE LOG
001800*   1991-07-09 RSANTOS  ORIGINAL - REPLACES THE OLD DUAL-BALANCE
001900*               CARD TRANSFER PROGRAM WITH A GENERIC ALLOCATION
002000*               ENGINE LINKING A TRANSACTION TO A DEBT.
002100*   1993-11-02 RSANTOS  ADDED THE SAME-PERSON EDIT (TICKET AL-007)
002200*               AFTER AN ALLOCATION WAS POSTED AGAINST A DEBT
002300*               OWED BY SOMEONE OTHER THAN THE PAYEE.
002400*   1997-06-18 CALONSO  BOTH OVER-ALLOCATION GUARDS REWRITTEN TO
002500*               EXCLUDE THE ROW BEING EDITED SO A CHANGE
002600*               TRANSACTION CAN RE-ENTER ITS OWN COVERED-AMOUNT
002700*               WITHOUT TRIPPING ON ITSELF (TICKET AL-013).
002800*   1998-11-02 MFELIU   Y2K - NO DATE FIELDS ON THIS FILE, NO
002900*               CHANGE REQUIRED.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT TRACK-TRANS-FILE ASSIGN TO "TRAKTRAN"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-TKRTRAN.
004000     SELECT TRANSACTION-TRACK-FILE ASSIGN TO "TRAKFILE"
004100         ORGANIZATION IS RELATIVE
004200         ACCESS MODE IS DYNAMIC
004300         RELATIVE KEY IS WS-ALLOC-RRN
004400         FILE STATUS IS WS-FS-TRAK.
004500     SELECT DEBT-HEADER-FILE ASSIGN TO "DEBTHFIL"
004600         ORGANIZATION IS RELATIVE
004700         ACCESS MODE IS DYNAMIC
004800         RELATIVE KEY IS WS-DEBT-RRN
004900         FILE STATUS IS WS-FS-DEBTH.
005000     SELECT DEBT-DETAIL-FILE ASSIGN TO "DEBTDFIL"
005100         ORGANIZATION IS RELATIVE
005200         ACCESS MODE IS DYNAMIC
005300         RELATIVE KEY IS WS-DETAIL-RRN
005400         FILE STATUS IS WS-FS-DEBTD.
005500     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
005600         ORGANIZATION IS RELATIVE
005700         ACCESS MODE IS DYNAMIC
005800         RELATIVE KEY IS WS-TRANS-RRN
005900         FILE STATUS IS WS-FS-TRAN.
006000     SELECT TRACK-ERROR-LISTING ASSIGN TO "TRAKERR"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FS-TRAKERR.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TRACK-TRANS-FILE
006700     LABEL RECORD STANDARD.
006800 01  TRACK-TRANS-RECORD.
006900     05  TKR-TRANS-CODE             PIC X(1).
007000         88  TKR-ADD                    VALUE 'A'.
007100         88  TKR-CHANGE                 VALUE 'C'.
007200         88  TKR-DELETE                 VALUE 'D'.
007300     05  TKR-ALLOCATION-ID          PIC 9(9).
007400     05  TKR-TRANSACTION-ID         PIC 9(9).
007500     05  TKR-DEBT-ID                PIC 9(9).
007600     05  TKR-COVERED-AMOUNT         PIC S9(18)V9(0) COMP-3.
007700     05  TKR-DSC                    PIC X(80).
007800     05  FILLER                     PIC X(20).
007900 FD  TRANSACTION-TRACK-FILE
008000     LABEL RECORD STANDARD.
008100     COPY TRAKREC.
008200 FD  DEBT-HEADER-FILE
008300     LABEL RECORD STANDARD.
008400     COPY DEBTHREC.
008500 FD  DEBT-DETAIL-FILE
008600     LABEL RECORD STANDARD.
008700     COPY DEBTDREC.
008800 FD  TRANSACTION-FILE
008900     LABEL RECORD STANDARD.
009000     COPY TRANREC.
009100 FD  TRACK-ERROR-LISTING
009200     LABEL RECORD OMITTED.
009300 77  TRACK-ERROR-LINE               PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600 COPY DATEWORK.
009700 77  WS-REPORT-LINE-AREA            PIC X(132).
009800 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
009900     05  FILLER                     PIC X(30) VALUE
010000             'TRANSACTION-TRACK ERROR LIST'.
010100     05  FILLER                     PIC X(102).
010200 01  WS-FILE-STATUS-GROUP.
010300     05  WS-FS-TKRTRAN              PIC X(2).
010400         88  WS-FS-TKRTRAN-OK           VALUE '00'.
010500         88  WS-FS-TKRTRAN-EOF          VALUE '10'.
010600     05  WS-FS-TRAK                 PIC X(2).
010700         88  WS-FS-TRAK-OK              VALUE '00'.
010800     05  WS-FS-DEBTH                PIC X(2).
010900     05  WS-FS-DEBTD                PIC X(2).
011000     05  WS-FS-TRAN                 PIC X(2).
011100     05  WS-FS-TRAKERR              PIC X(2).
011200     05  FILLER                     PIC X(1).
011300 01  WS-SWITCHES.
011400     05  WS-EOF-TKRTRAN-SW          PIC 9(1)  COMP.
011500         88  WS-EOF-TKRTRAN             VALUE 1.
011600     05  WS-REJECT-SW               PIC 9(1)  COMP.
011700         88  WS-TRANS-REJECTED          VALUE 1.
011800         88  WS-TRANS-ACCEPTED          VALUE 0.
011900     05  WS-EDIT-MODE-SW            PIC 9(1)  COMP.
012000         88  WS-IS-AN-EDIT              VALUE 1.
012100         88  WS-IS-NOT-AN-EDIT          VALUE 0.
012200     05  FILLER                     PIC X(1).
012300 01  WS-COUNTERS.
012400     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
012500     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
012600     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
012700     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
012800     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
012900     05  FILLER                     PIC X(1).
013000 77  WS-ALLOC-RRN                   PIC 9(9)  COMP.
013100 77  WS-DEBT-RRN                    PIC 9(9)  COMP.
013200 77  WS-DETAIL-RRN                  PIC 9(9)  COMP.
013300 77  WS-TRANS-RRN                   PIC 9(9)  COMP.
013400 77  WS-EXCLUDE-ALLOCATION-ID       PIC 9(9).
013500 77  WS-REJECT-REASON               PIC X(40).
013600* AMOUNT WORK AREA FOR THE TWO OVER-ALLOCATION GUARDS.
013700* WS-AMOUNT-R IS A BYTE REDEFINITION USED ONLY BY THE ABEND-TIME
013800* MEMORY DUMP DISPLAY IN 9990-FATAL-FILE-ERROR.
013900 01  WS-AMOUNT-FIELDS.
014000     05  WS-DEBT-TOTAL              PIC S9(18)V9(0) COMP-3.
014100     05  WS-DEBT-COVERED-SUM        PIC S9(18)V9(0) COMP-3.
014200     05  WS-DEBT-REMAINING          PIC S9(18)V9(0) COMP-3.
014300     05  WS-TXN-COVERED-SUM         PIC S9(18)V9(0) COMP-3.
014400     05  WS-TXN-REMAINING           PIC S9(18)V9(0) COMP-3.
014500     05  FILLER                     PIC X(1).
014600 01  WS-AMOUNT-R REDEFINES WS-AMOUNT-FIELDS.
014700     05  WS-AMOUNT-R-BYTES          PIC X(40).
014800     05  FILLER                     PIC X(1).
014900 01  WS-ERROR-DETAIL-LINE.
015000     05  WS-ERR-ALLOCATION-ID       PIC Z(8)9.
015100     05  FILLER                     PIC X(2)  VALUE SPACES.
015200     05  WS-ERR-TRANS-CODE          PIC X(1).
015300     05  FILLER                     PIC X(2)  VALUE SPACES.
015400     05  WS-ERR-REASON              PIC X(40).
015500     05  FILLER                     PIC X(79) VALUE SPACES.
015600
015700 PROCEDURE DIVISION.
015800* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
015900* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
016000* CONTROL TOTALS ARE PRINTED AND WE STOP.
016100* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
016200* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
016300* ANYTHING MORE.
016400 0000-MAIN-LINE.
016500* PERFORM 0100-INITIALIZE THRU 0100-EXIT
016600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016700* PERFORM 9000-READ-TRACK-TRANS THRU 9000-EXIT
016800     PERFORM 9000-READ-TRACK-TRANS THRU 9000-EXIT.
016900* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
017000     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
017100         UNTIL WS-EOF-TKRTRAN.
017200* PERFORM 9900-TERMINATE THRU 9900-EXIT
017300     PERFORM 9900-TERMINATE THRU 9900-EXIT.
017400* END OF RUN
017500     STOP RUN.
017600
017700* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
017800* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
017900 0100-INITIALIZE.
018000* OPEN INPUT TRACK-TRANS-FILE
018100     OPEN INPUT TRACK-TRANS-FILE.
018200* TEST -- NOT WS-FS-TKRTRAN-OK
018300     IF NOT WS-FS-TKRTRAN-OK
018400* GO TO 9990-FATAL-FILE-ERROR
018500         GO TO 9990-FATAL-FILE-ERROR
018600* END OF CONDITIONAL
018700     END-IF.
018800* OPEN I-O TRANSACTION-TRACK-FILE
018900     OPEN I-O TRANSACTION-TRACK-FILE.
019000* TEST -- NOT WS-FS-TRAK-OK
019100     IF NOT WS-FS-TRAK-OK
019200* GO TO 9990-FATAL-FILE-ERROR
019300         GO TO 9990-FATAL-FILE-ERROR
019400* END OF CONDITIONAL
019500     END-IF.
019600* OPEN INPUT DEBT-HEADER-FILE
019700     OPEN INPUT DEBT-HEADER-FILE.
019800* OPEN INPUT DEBT-DETAIL-FILE
019900     OPEN INPUT DEBT-DETAIL-FILE.
020000* OPEN INPUT TRANSACTION-FILE
020100     OPEN INPUT TRANSACTION-FILE.
020200* OPEN OUTPUT TRACK-ERROR-LISTING
020300     OPEN OUTPUT TRACK-ERROR-LISTING.
020400* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
020500     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
020600                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
020700                  WS-TRANS-REJECTED-CT.
020800* WRITE TRACK-ERROR-LINE FROM WS-REPORT-HEADING
020900     WRITE TRACK-ERROR-LINE FROM WS-REPORT-HEADING.
021000 0100-EXIT.
021100     EXIT.
021200
021300* READS THE NEXT PAYMENT-ALLOCATION TRANSACTION.
021400 9000-READ-TRACK-TRANS.
021500* READ TRACK-TRANS-FILE
021600     READ TRACK-TRANS-FILE
021700         AT END SET WS-EOF-TKRTRAN TO TRUE
021800* END OF READ
021900     END-READ.
022000* TEST -- WS-FS-TKRTRAN-OK
022100     IF WS-FS-TKRTRAN-OK
022200* ADD 1 TO WS-TRANS-READ-CT
022300         ADD 1 TO WS-TRANS-READ-CT
022400* END OF CONDITIONAL
022500     END-IF.
022600 9000-EXIT.
022700     EXIT.
022800
022900* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD, CHANGE OR
023000* DELETE PROCESSOR BASED ON THE TRANSACTION CODE.
023100 1000-EDIT-TRANSACTION.
023200* SET WS-TRANS-ACCEPTED TO TRUE
023300     SET WS-TRANS-ACCEPTED TO TRUE.
023400* MOVE SPACES TO WS-REJECT-REASON
023500     MOVE SPACES TO WS-REJECT-REASON.
023600* MOVE ZERO TO WS-EXCLUDE-ALLOCATION-ID
023700     MOVE ZERO TO WS-EXCLUDE-ALLOCATION-ID.
023800* DISPATCH ON TRANSACTION CODE
023900     EVALUATE TRUE
024000* CASE -- TKR-ADD
024100         WHEN TKR-ADD
024200* SET WS-IS-NOT-AN-EDIT TO TRUE
024300             SET WS-IS-NOT-AN-EDIT TO TRUE
024400* PERFORM 3000-ALLOCATE-TRACK THRU 3000-EXIT
024500             PERFORM 3000-ALLOCATE-TRACK THRU 3000-EXIT
024600* CASE -- TKR-CHANGE
024700         WHEN TKR-CHANGE
024800* SET WS-IS-AN-EDIT TO TRUE
024900             SET WS-IS-AN-EDIT TO TRUE
025000* MOVE TKR-ALLOCATION-ID TO WS-EXCLUDE-ALLOCATION-ID
025100             MOVE TKR-ALLOCATION-ID TO WS-EXCLUDE-ALLOCATION-ID
025200* PERFORM 3500-EDIT-TRACK THRU 3500-EXIT
025300             PERFORM 3500-EDIT-TRACK THRU 3500-EXIT
025400* CASE -- TKR-DELETE
025500         WHEN TKR-DELETE
025600* PERFORM 3800-DELETE-TRACK THRU 3800-EXIT
025700             PERFORM 3800-DELETE-TRACK THRU 3800-EXIT
025800* CASE -- OTHER
025900         WHEN OTHER
026000* SET WS-TRANS-REJECTED TO TRUE
026100             SET WS-TRANS-REJECTED TO TRUE
026200* MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
026300             MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
026400* END OF DISPATCH
026500     END-EVALUATE.
026600* TEST -- WS-TRANS-REJECTED
026700     IF WS-TRANS-REJECTED
026800* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
026900         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
027000* ADD 1 TO WS-TRANS-REJECTED-CT
027100         ADD 1 TO WS-TRANS-REJECTED-CT
027200* END OF CONDITIONAL
027300     END-IF.
027400* PERFORM 9000-READ-TRACK-TRANS THRU 9000-EXIT
027500     PERFORM 9000-READ-TRACK-TRANS THRU 9000-EXIT.
027600 1000-EXIT.
027700     EXIT.
027800
027900* STEPS 1-6 OF THE ALLOCATION ALGORITHM SHARED BY ADD AND
028000* CHANGE.  WS-EXCLUDE-ALLOCATION-ID IS ZERO ON ADD SO NO ROW IS
028100* EXCLUDED FROM THE OVER-ALLOCATION SUMS; ON CHANGE IT CARRIES
028200* THE ROW BEING EDITED SO IT DOES NOT COUNT AGAINST ITSELF.
028300* CONFIRMS THE DEBT-ID AND THE LEDGER TRANSACTION-ID NAMED ON
028400* THIS ALLOCATION BOTH EXIST BEFORE ANY AMOUNT IS APPLIED.
028500 2000-VALIDATE-ALLOCATION.
028600* TEST -- TKR-COVERED-AMOUNT NOT > ZERO
028700     IF TKR-COVERED-AMOUNT NOT > ZERO
028800* SET WS-TRANS-REJECTED TO TRUE
028900         SET WS-TRANS-REJECTED TO TRUE
029000* MOVE 'COVERED AMOUNT MUST BE GREATER THAN ZERO'
029100         MOVE 'COVERED AMOUNT MUST BE GREATER THAN ZERO'
029200             TO WS-REJECT-REASON
029300* GO TO 2000-EXIT
029400         GO TO 2000-EXIT
029500* END OF CONDITIONAL
029600     END-IF.
029700* MOVE TKR-DEBT-ID TO WS-DEBT-RRN
029800     MOVE TKR-DEBT-ID TO WS-DEBT-RRN.
029900* READ DEBT-HEADER-FILE
030000     READ DEBT-HEADER-FILE
030100         INVALID KEY
030200* SET WS-TRANS-REJECTED TO TRUE
030300             SET WS-TRANS-REJECTED TO TRUE
030400* MOVE 'DEBT DOES NOT EXIST' TO WS-REJECT-REASON
030500             MOVE 'DEBT DOES NOT EXIST' TO WS-REJECT-REASON
030600* GO TO 2000-EXIT
030700             GO TO 2000-EXIT
030800* END OF READ
030900     END-READ.
031000* MOVE TKR-TRANSACTION-ID TO WS-TRANS-RRN
031100     MOVE TKR-TRANSACTION-ID TO WS-TRANS-RRN.
031200* READ TRANSACTION-FILE
031300     READ TRANSACTION-FILE
031400         INVALID KEY
031500* SET WS-TRANS-REJECTED TO TRUE
031600             SET WS-TRANS-REJECTED TO TRUE
031700* MOVE 'TRANSACTION DOES NOT EXIST' TO WS-REJECT-REASON
031800             MOVE 'TRANSACTION DOES NOT EXIST' TO WS-REJECT-REASON
031900* GO TO 2000-EXIT
032000             GO TO 2000-EXIT
032100* END OF READ
032200     END-READ.
032300* PERFORM 2100-VALIDATE-SAME-PERSON THRU 2100-EXIT
032400     PERFORM 2100-VALIDATE-SAME-PERSON THRU 2100-EXIT.
032500* TEST -- WS-TRANS-REJECTED
032600     IF WS-TRANS-REJECTED
032700* GO TO 2000-EXIT
032800         GO TO 2000-EXIT
032900* END OF CONDITIONAL
033000     END-IF.
033100* TEST -- WS-IS-NOT-AN-EDIT
033200     IF WS-IS-NOT-AN-EDIT
033300* PERFORM 2200-VALIDATE-NO-DUPLICATE THRU 2200-EXIT
033400         PERFORM 2200-VALIDATE-NO-DUPLICATE THRU 2200-EXIT
033500* TEST -- WS-TRANS-REJECTED
033600         IF WS-TRANS-REJECTED
033700* GO TO 2000-EXIT
033800             GO TO 2000-EXIT
033900* END OF CONDITIONAL
034000         END-IF
034100* END OF CONDITIONAL
034200     END-IF.
034300* PERFORM 2300-COMPUTE-DEBT-REMAINING THRU 2300-EXIT
034400     PERFORM 2300-COMPUTE-DEBT-REMAINING THRU 2300-EXIT.
034500* PERFORM 2400-COMPUTE-TXN-REMAINING THRU 2400-EXIT
034600     PERFORM 2400-COMPUTE-TXN-REMAINING THRU 2400-EXIT.
034700* PERFORM 2600-OVERALLOCATION-GUARD THRU 2600-EXIT
034800     PERFORM 2600-OVERALLOCATION-GUARD THRU 2600-EXIT.
034900 2000-EXIT.
035000     EXIT.
035100
035200* A PAYMENT CAN ONLY BE ALLOCATED TO A DEBT OWED BY THE SAME
035300* PERSON WHO MADE THE PAYMENT - CROSS-PERSON ALLOCATION IS NOT
035400* ALLOWED BY THIS SHOP'S BILLING POLICY.
035500 2100-VALIDATE-SAME-PERSON.
035600* TEST -- DHD-PERSON-ID NOT = TRN-TO-PERSON-ID
035700     IF DHD-PERSON-ID NOT = TRN-TO-PERSON-ID
035800* SET WS-TRANS-REJECTED TO TRUE
035900         SET WS-TRANS-REJECTED TO TRUE
036000* MOVE 'DEBT PERSON IS NOT THE TRANSACTION TO-PERSON'
036100         MOVE 'DEBT PERSON IS NOT THE TRANSACTION TO-PERSON'
036200             TO WS-REJECT-REASON
036300* END OF CONDITIONAL
036400     END-IF.
036500 2100-EXIT.
036600     EXIT.
036700
036800* A GIVEN LEDGER TRANSACTION MAY NOT BE ALLOCATED TO THE SAME
036900* DEBT TWICE.
037000 2200-VALIDATE-NO-DUPLICATE.
037100* MOVE 1 TO WS-ALLOC-RRN
037200     MOVE 1 TO WS-ALLOC-RRN.
037300     START TRANSACTION-TRACK-FILE
037400         KEY IS NOT LESS THAN WS-ALLOC-RRN
037500         INVALID KEY GO TO 2200-EXIT
037600     END-START.
037700 2200-SCAN-LOOP.
037800* READ TRANSACTION-TRACK-FILE NEXT RECORD
037900     READ TRANSACTION-TRACK-FILE NEXT RECORD
038000         AT END GO TO 2200-EXIT
038100* END OF READ
038200     END-READ.
038300* TEST -- TRK-TRANSACTION-ID = TKR-TRANSACTION-ID
038400     IF TRK-TRANSACTION-ID = TKR-TRANSACTION-ID
038500             AND TRK-DEBT-ID = TKR-DEBT-ID
038600* SET WS-TRANS-REJECTED TO TRUE
038700         SET WS-TRANS-REJECTED TO TRUE
038800* MOVE 'ALLOCATION ALREADY EXISTS FOR THIS PAIR'
038900         MOVE 'ALLOCATION ALREADY EXISTS FOR THIS PAIR'
039000             TO WS-REJECT-REASON
039100* GO TO 2200-EXIT
039200         GO TO 2200-EXIT
039300* END OF CONDITIONAL
039400     END-IF.
039500* GO TO 2200-SCAN-LOOP
039600     GO TO 2200-SCAN-LOOP.
039700 2200-EXIT.
039800     EXIT.
039900
040000* SUMS QNT * UNIT-PRICE OVER DEBT-DETAIL, THEN SUBTRACTS THE SUM
040100* OF EXISTING COVERED-AMOUNTS FOR THE SAME DEBT (SKIPPING THE
040200* ROW BEING EDITED, IF ANY) TO GET WS-DEBT-REMAINING.
040300* SUMS THE DEBT'S DETAIL LINES LESS EVERYTHING ALREADY
040400* ALLOCATED AGAINST IT, TO FIND HOW MUCH OF THE DEBT IS STILL
040500* OUTSTANDING.
040600 2300-COMPUTE-DEBT-REMAINING.
040700* MOVE ZERO TO WS-DEBT-TOTAL
040800     MOVE ZERO TO WS-DEBT-TOTAL.
040900* MOVE 1 TO WS-DETAIL-RRN
041000     MOVE 1 TO WS-DETAIL-RRN.
041100     START DEBT-DETAIL-FILE KEY IS NOT LESS THAN WS-DETAIL-RRN
041200         INVALID KEY GO TO 2300-DETAIL-DONE
041300     END-START.
041400 2300-DETAIL-LOOP.
041500* READ DEBT-DETAIL-FILE NEXT RECORD
041600     READ DEBT-DETAIL-FILE NEXT RECORD
041700         AT END GO TO 2300-DETAIL-DONE
041800* END OF READ
041900     END-READ.
042000* TEST -- DDT-DEBT-ID = TKR-DEBT-ID
042100     IF DDT-DEBT-ID = TKR-DEBT-ID
042200* ADD DDT-LINE-TOTAL TO WS-DEBT-TOTAL
042300         ADD DDT-LINE-TOTAL TO WS-DEBT-TOTAL
042400* END OF CONDITIONAL
042500     END-IF.
042600* GO TO 2300-DETAIL-LOOP
042700     GO TO 2300-DETAIL-LOOP.
042800 2300-DETAIL-DONE.
042900* MOVE ZERO TO WS-DEBT-COVERED-SUM
043000     MOVE ZERO TO WS-DEBT-COVERED-SUM.
043100* MOVE 1 TO WS-ALLOC-RRN
043200     MOVE 1 TO WS-ALLOC-RRN.
043300     START TRANSACTION-TRACK-FILE
043400         KEY IS NOT LESS THAN WS-ALLOC-RRN
043500         INVALID KEY GO TO 2300-COMPUTE
043600     END-START.
043700 2300-TRAK-LOOP.
043800* READ TRANSACTION-TRACK-FILE NEXT RECORD
043900     READ TRANSACTION-TRACK-FILE NEXT RECORD
044000         AT END GO TO 2300-COMPUTE
044100* END OF READ
044200     END-READ.
044300* TEST -- TRK-DEBT-ID = TKR-DEBT-ID
044400     IF TRK-DEBT-ID = TKR-DEBT-ID
044500             AND TRK-ALLOCATION-ID NOT = WS-EXCLUDE-ALLOCATION-ID
044600* ADD TRK-COVERED-AMOUNT TO WS-DEBT-COVERED-SUM
044700         ADD TRK-COVERED-AMOUNT TO WS-DEBT-COVERED-SUM
044800* END OF CONDITIONAL
044900     END-IF.
045000* GO TO 2300-TRAK-LOOP
045100     GO TO 2300-TRAK-LOOP.
045200 2300-COMPUTE.
045300* COMPUTE WS-DEBT-REMAINING =
045400     COMPUTE WS-DEBT-REMAINING =
045500         WS-DEBT-TOTAL - WS-DEBT-COVERED-SUM.
045600 2300-EXIT.
045700     EXIT.
045800
045900* SUBTRACTS THE SUM OF EXISTING COVERED-AMOUNTS FOR THE SAME
046000* TRANSACTION (SKIPPING THE ROW BEING EDITED) FROM AMOUNT-PAID
046100* TO GET WS-TXN-REMAINING.
046200* SUMS HOW MUCH OF THIS LEDGER TRANSACTION HAS ALREADY BEEN
046300* ALLOCATED TO OTHER DEBTS, TO FIND HOW MUCH OF THE PAYMENT IS
046400* STILL UNSPENT.
046500 2400-COMPUTE-TXN-REMAINING.
046600* MOVE ZERO TO WS-TXN-COVERED-SUM
046700     MOVE ZERO TO WS-TXN-COVERED-SUM.
046800* MOVE 1 TO WS-ALLOC-RRN
046900     MOVE 1 TO WS-ALLOC-RRN.
047000     START TRANSACTION-TRACK-FILE
047100         KEY IS NOT LESS THAN WS-ALLOC-RRN
047200         INVALID KEY GO TO 2400-COMPUTE
047300     END-START.
047400 2400-TRAK-LOOP.
047500* READ TRANSACTION-TRACK-FILE NEXT RECORD
047600     READ TRANSACTION-TRACK-FILE NEXT RECORD
047700         AT END GO TO 2400-COMPUTE
047800* END OF READ
047900     END-READ.
048000* TEST -- TRK-TRANSACTION-ID = TKR-TRANSACTION-ID
048100     IF TRK-TRANSACTION-ID = TKR-TRANSACTION-ID
048200             AND TRK-ALLOCATION-ID NOT = WS-EXCLUDE-ALLOCATION-ID
048300* ADD TRK-COVERED-AMOUNT TO WS-TXN-COVERED-SUM
048400         ADD TRK-COVERED-AMOUNT TO WS-TXN-COVERED-SUM
048500* END OF CONDITIONAL
048600     END-IF.
048700* GO TO 2400-TRAK-LOOP
048800     GO TO 2400-TRAK-LOOP.
048900 2400-COMPUTE.
049000* COMPUTE WS-TXN-REMAINING =
049100     COMPUTE WS-TXN-REMAINING =
049200         TRN-AMOUNT-PAID - WS-TXN-COVERED-SUM.
049300 2400-EXIT.
049400     EXIT.
049500
049600* REJECTS AN ALLOCATION THAT WOULD EXCEED EITHER THE DEBT'S
049700* REMAINING BALANCE OR THE PAYMENT'S UNSPENT AMOUNT.
049800 2600-OVERALLOCATION-GUARD.
049900* TEST -- TKR-COVERED-AMOUNT > WS-DEBT-REMAINING
050000     IF TKR-COVERED-AMOUNT > WS-DEBT-REMAINING
050100* SET WS-TRANS-REJECTED TO TRUE
050200         SET WS-TRANS-REJECTED TO TRUE
050300* MOVE 'COVERED AMOUNT EXCEEDS DEBT REMAINING'
050400         MOVE 'COVERED AMOUNT EXCEEDS DEBT REMAINING'
050500             TO WS-REJECT-REASON
050600* GO TO 2600-EXIT
050700         GO TO 2600-EXIT
050800* END OF CONDITIONAL
050900     END-IF.
051000* TEST -- TKR-COVERED-AMOUNT > WS-TXN-REMAINING
051100     IF TKR-COVERED-AMOUNT > WS-TXN-REMAINING
051200* SET WS-TRANS-REJECTED TO TRUE
051300         SET WS-TRANS-REJECTED TO TRUE
051400* MOVE 'COVERED AMOUNT EXCEEDS TRANSACTION REMAINING'
051500         MOVE 'COVERED AMOUNT EXCEEDS TRANSACTION REMAINING'
051600             TO WS-REJECT-REASON
051700* END OF CONDITIONAL
051800     END-IF.
051900 2600-EXIT.
052000     EXIT.
052100
052200* WRITES THE NEW ALLOCATION ROW AND RECOMPUTES THE DEBT'S
052300* COVERED-AMOUNT.
052400 3000-ALLOCATE-TRACK.
052500* PERFORM 2000-VALIDATE-ALLOCATION THRU 2000-EXIT
052600     PERFORM 2000-VALIDATE-ALLOCATION THRU 2000-EXIT.
052700* TEST -- WS-TRANS-REJECTED
052800     IF WS-TRANS-REJECTED
052900* GO TO 3000-EXIT
053000         GO TO 3000-EXIT
053100* END OF CONDITIONAL
053200     END-IF.
053300* MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN TRK-ALLOCATION-ID
053400     MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN TRK-ALLOCATION-ID.
053500* MOVE TKR-TRANSACTION-ID TO TRK-TRANSACTION-ID
053600     MOVE TKR-TRANSACTION-ID TO TRK-TRANSACTION-ID.
053700* MOVE TKR-DEBT-ID TO TRK-DEBT-ID
053800     MOVE TKR-DEBT-ID TO TRK-DEBT-ID.
053900* MOVE TKR-COVERED-AMOUNT TO TRK-COVERED-AMOUNT
054000     MOVE TKR-COVERED-AMOUNT TO TRK-COVERED-AMOUNT.
054100* MOVE TKR-DSC TO TRK-DSC
054200     MOVE TKR-DSC TO TRK-DSC.
054300* WRITE TRANSACTION-TRACK-RECORD
054400     WRITE TRANSACTION-TRACK-RECORD
054500         INVALID KEY
054600* SET WS-TRANS-REJECTED TO TRUE
054700             SET WS-TRANS-REJECTED TO TRUE
054800* MOVE 'ALLOCATION ID ALREADY ON FILE'
054900             MOVE 'ALLOCATION ID ALREADY ON FILE'
055000                 TO WS-REJECT-REASON
055100* END OF WRITE ATTEMPT
055200     END-WRITE.
055300* TEST -- WS-TRANS-ACCEPTED
055400     IF WS-TRANS-ACCEPTED
055500* ADD 1 TO WS-TRANS-ADDED-CT
055600         ADD 1 TO WS-TRANS-ADDED-CT
055700* END OF CONDITIONAL
055800     END-IF.
055900 3000-EXIT.
056000     EXIT.
056100
056200* EDITS A CHANGE TO AN EXISTING ALLOCATION AMOUNT.
056300 3500-EDIT-TRACK.
056400* MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN
056500     MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN.
056600* READ TRANSACTION-TRACK-FILE
056700     READ TRANSACTION-TRACK-FILE
056800         INVALID KEY
056900* SET WS-TRANS-REJECTED TO TRUE
057000             SET WS-TRANS-REJECTED TO TRUE
057100* MOVE 'ALLOCATION NOT ON FILE FOR CHANGE'
057200             MOVE 'ALLOCATION NOT ON FILE FOR CHANGE'
057300                 TO WS-REJECT-REASON
057400* GO TO 3500-EXIT
057500             GO TO 3500-EXIT
057600* END OF READ
057700     END-READ.
057800* PERFORM 2000-VALIDATE-ALLOCATION THRU 2000-EXIT
057900     PERFORM 2000-VALIDATE-ALLOCATION THRU 2000-EXIT.
058000* TEST -- WS-TRANS-REJECTED
058100     IF WS-TRANS-REJECTED
058200* GO TO 3500-EXIT
058300         GO TO 3500-EXIT
058400* END OF CONDITIONAL
058500     END-IF.
058600* MOVE TKR-TRANSACTION-ID TO TRK-TRANSACTION-ID
058700     MOVE TKR-TRANSACTION-ID TO TRK-TRANSACTION-ID.
058800* MOVE TKR-DEBT-ID TO TRK-DEBT-ID
058900     MOVE TKR-DEBT-ID TO TRK-DEBT-ID.
059000* MOVE TKR-COVERED-AMOUNT TO TRK-COVERED-AMOUNT
059100     MOVE TKR-COVERED-AMOUNT TO TRK-COVERED-AMOUNT.
059200* MOVE TKR-DSC TO TRK-DSC
059300     MOVE TKR-DSC TO TRK-DSC.
059400* REWRITE TRANSACTION-TRACK-RECORD
059500     REWRITE TRANSACTION-TRACK-RECORD
059600         INVALID KEY
059700* SET WS-TRANS-REJECTED TO TRUE
059800             SET WS-TRANS-REJECTED TO TRUE
059900* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
060000             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
060100* END OF REWRITE ATTEMPT
060200     END-REWRITE.
060300* TEST -- WS-TRANS-ACCEPTED
060400     IF WS-TRANS-ACCEPTED
060500* ADD 1 TO WS-TRANS-CHANGED-CT
060600         ADD 1 TO WS-TRANS-CHANGED-CT
060700* END OF CONDITIONAL
060800     END-IF.
060900 3500-EXIT.
061000     EXIT.
061100
061200* DELETE IS UNCONDITIONAL ONCE OWNERSHIP IS CONFIRMED - REMOVING
061300* AN ALLOCATION HAS NO SIDE EFFECT BEYOND DROPPING IT OUT OF THE
061400* DEBT-COVERED AND TXN-COVERED SUMS COMPUTED ABOVE.
061500* REMOVES AN ALLOCATION - USED WHEN A PAYMENT WAS APPLIED TO
061600* THE WRONG DEBT AND MUST BE BACKED OUT.
061700 3800-DELETE-TRACK.
061800* MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN
061900     MOVE TKR-ALLOCATION-ID TO WS-ALLOC-RRN.
062000* READ TRANSACTION-TRACK-FILE
062100     READ TRANSACTION-TRACK-FILE
062200         INVALID KEY
062300* SET WS-TRANS-REJECTED TO TRUE
062400             SET WS-TRANS-REJECTED TO TRUE
062500* MOVE 'ALLOCATION NOT ON FILE FOR DELETE'
062600             MOVE 'ALLOCATION NOT ON FILE FOR DELETE'
062700                 TO WS-REJECT-REASON
062800* GO TO 3800-EXIT
062900             GO TO 3800-EXIT
063000* END OF READ
063100     END-READ.
063200* TEST -- TRK-TRANSACTION-ID NOT = TKR-TRANSACTION-ID
063300     IF TRK-TRANSACTION-ID NOT = TKR-TRANSACTION-ID
063400             OR TRK-DEBT-ID NOT = TKR-DEBT-ID
063500* SET WS-TRANS-REJECTED TO TRUE
063600         SET WS-TRANS-REJECTED TO TRUE
063700* MOVE 'TRANSACTION/DEBT DO NOT MATCH THIS ALLOCATION'
063800         MOVE 'TRANSACTION/DEBT DO NOT MATCH THIS ALLOCATION'
063900             TO WS-REJECT-REASON
064000* GO TO 3800-EXIT
064100         GO TO 3800-EXIT
064200* END OF CONDITIONAL
064300     END-IF.
064400* DELETE TRANSACTION-TRACK-FILE
064500     DELETE TRANSACTION-TRACK-FILE
064600         INVALID KEY
064700* SET WS-TRANS-REJECTED TO TRUE
064800             SET WS-TRANS-REJECTED TO TRUE
064900* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
065000             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
065100* END OF DELETE ATTEMPT
065200     END-DELETE.
065300* TEST -- WS-TRANS-ACCEPTED
065400     IF WS-TRANS-ACCEPTED
065500* ADD 1 TO WS-TRANS-DELETED-CT
065600         ADD 1 TO WS-TRANS-DELETED-CT
065700* END OF CONDITIONAL
065800     END-IF.
065900 3800-EXIT.
066000     EXIT.
066100
066200* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
066300* REJECTED TRANSACTION.
066400 8000-WRITE-ERROR-LINE.
066500* MOVE SPACES TO WS-ERROR-DETAIL-LINE
066600     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
066700* MOVE TKR-ALLOCATION-ID TO WS-ERR-ALLOCATION-ID
066800     MOVE TKR-ALLOCATION-ID TO WS-ERR-ALLOCATION-ID.
066900* MOVE TKR-TRANS-CODE TO WS-ERR-TRANS-CODE
067000     MOVE TKR-TRANS-CODE TO WS-ERR-TRANS-CODE.
067100* MOVE WS-REJECT-REASON TO WS-ERR-REASON
067200     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
067300* WRITE TRACK-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
067400     WRITE TRACK-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
067500 8000-EXIT.
067600     EXIT.
067700
067800* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
067900* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
068000* CERTIFIED.
068100 9900-TERMINATE.
068200* CLOSE TRACK-TRANS-FILE
068300     CLOSE TRACK-TRANS-FILE.
068400* CLOSE TRANSACTION-TRACK-FILE
068500     CLOSE TRANSACTION-TRACK-FILE.
068600* CLOSE DEBT-HEADER-FILE
068700     CLOSE DEBT-HEADER-FILE.
068800* CLOSE DEBT-DETAIL-FILE
068900     CLOSE DEBT-DETAIL-FILE.
069000* CLOSE TRANSACTION-FILE
069100     CLOSE TRANSACTION-FILE.
069200* CLOSE TRACK-ERROR-LISTING
069300     CLOSE TRACK-ERROR-LISTING.
069400* DISPLAY 'ALLOC TRANS READ ' WS-TRANS-READ-CT
069500     DISPLAY 'ALLOC TRANS READ ' WS-TRANS-READ-CT.
069600* DISPLAY 'ALLOC ADDED      ' WS-TRANS-ADDED-CT
069700     DISPLAY 'ALLOC ADDED      ' WS-TRANS-ADDED-CT.
069800* DISPLAY 'ALLOC CHANGED    ' WS-TRANS-CHANGED-CT
069900     DISPLAY 'ALLOC CHANGED    ' WS-TRANS-CHANGED-CT.
070000* DISPLAY 'ALLOC DELETED    ' WS-TRANS-DELETED-CT
070100     DISPLAY 'ALLOC DELETED    ' WS-TRANS-DELETED-CT.
070200* DISPLAY 'TRANS REJECTED   ' WS-TRANS-REJECTED-CT
070300     DISPLAY 'TRANS REJECTED   ' WS-TRANS-REJECTED-CT.
070400 9900-EXIT.
070500     EXIT.
070600
070700* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
070800* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
070900 9990-FATAL-FILE-ERROR.
071000* DISPLAY 'TRANSACTION-TRACK - FATAL FILE ERROR - RUN ENDED'
071100     DISPLAY 'TRANSACTION-TRACK - FATAL FILE ERROR - RUN ENDED'.
071200* DISPLAY 'TRAKTRAN STATUS = ' WS-FS-TKRTRAN
071300     DISPLAY 'TRAKTRAN STATUS = ' WS-FS-TKRTRAN.
071400* END OF RUN
071500     STOP RUN.
