000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ITEMCAT-MASTER.
000300 AUTHOR. M IBANEZ.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1988-08-15.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* ITEMCAT-MASTER MAINTAINS THE ITEM-CATEGORY FILE FROM A DAILY
001000* TRANSACTION FILE OF ADD, CHANGE AND DELETE REQUESTS.  TITLE
001100* MUST BE UNIQUE CASE-INSENSITIVE; THE OPTIONAL SELF-REFERENCING
001200* PARENT-CATEGORY-ID MUST EXIST.  DELETE IS BLOCKED WHILE ANY
001300* ITEM OR CHILD CATEGORY STILL POINTS AT THE CATEGORY.
001400* MAINTENANCE LOG
001500*   1988-08-15 MIBANEZ  ORIGINAL.
001600*   1992-02-27 CALONSO  ADDED TITLE UNIQUENESS CHECK, CASE-FOLD
001700*               (TICKET MD-019).
001800*   1995-11-06 CALONSO  PARENT-CATEGORY EXISTENCE CHECK ADDED
001900*               FOR THE NEW SUB-CATEGORY REPORTING BREAKDOWN.
002000*   1998-10-09 MFELIU   Y2K - NO DATE FIELDS ON THIS FILE,
002100*               REVIEWED AND CLEARED.
002200*   2002-04-17 JQUESAD  DELETE GUARD NOW ALSO SCANS ITEM-FILE
002300*               (PREVIOUSLY ONLY CHECKED CHILD CATEGORIES).
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ITEMCAT-TRANS-FILE ASSIGN TO "ICTTRANS"
003200         ORGANIZATION IS SEQUENTIAL
003300         FILE STATUS IS WS-FS-ICTTRANS.
003400     SELECT ITEM-CATEGORY-FILE ASSIGN TO "ITEMCATF"
003500         ORGANIZATION IS RELATIVE
003600         ACCESS MODE IS DYNAMIC
003700         RELATIVE KEY IS WS-CATEGORY-RRN
003800         FILE STATUS IS WS-FS-ITEMCAT.
003900     SELECT ITEM-FILE ASSIGN TO "ITEMFILE"
004000         ORGANIZATION IS RELATIVE
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-FS-ITEM.
004300     SELECT ITEMCAT-ERROR-LISTING ASSIGN TO "ICTERR"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-FS-ICTERR.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ITEMCAT-TRANS-FILE
005000     LABEL RECORD STANDARD.
005100 01  ITEMCAT-TRANS-RECORD.
005200     05  ICR-TRANS-CODE             PIC X(1).
005300         88  ICR-ADD                    VALUE 'A'.
005400         88  ICR-CHANGE                 VALUE 'C'.
005500         88  ICR-DELETE                 VALUE 'D'.
005600     05  ICR-CATEGORY-ID            PIC 9(9).
005700     05  ICR-PARENT-ID              PIC 9(9).
005800     05  ICR-TITLE                  PIC X(50).
005900     05  ICR-DSC                    PIC X(200).
006000     05  FILLER                     PIC X(30).
006100 FD  ITEM-CATEGORY-FILE
006200     LABEL RECORD STANDARD.
006300     COPY ITEMCREC.
006400 FD  ITEM-FILE
006500     LABEL RECORD STANDARD.
006600     COPY ITEMREC.
006700 FD  ITEMCAT-ERROR-LISTING
006800     LABEL RECORD OMITTED.
006900 77  ITEMCAT-ERROR-LINE             PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 COPY DATEWORK.
007300 77  WS-REPORT-LINE-AREA            PIC X(132).
007400 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
007500     05  FILLER                     PIC X(10) VALUE 'ITEMCAT-MS'.
007600     05  FILLER                     PIC X(10) VALUE ' ERR LIST '.
007700     05  WS-HDG-RUN-DATE            PIC 9(8).
007800     05  FILLER                     PIC X(102).
007900 01  WS-FILE-STATUS-GROUP.
008000     05  WS-FS-ICTTRANS             PIC X(2).
008100         88  WS-FS-ICTTRANS-OK          VALUE '00'.
008200         88  WS-FS-ICTTRANS-EOF         VALUE '10'.
008300     05  WS-FS-ITEMCAT              PIC X(2).
008400         88  WS-FS-ITEMCAT-OK           VALUE '00'.
008500     05  WS-FS-ITEM                 PIC X(2).
008600     05  WS-FS-ICTERR               PIC X(2).
008700     05  FILLER                     PIC X(1).
008800 01  WS-SWITCHES.
008900     05  WS-EOF-ICTTRANS-SW         PIC 9(1)  COMP.
009000         88  WS-EOF-ICTTRANS            VALUE 1.
009100     05  WS-REJECT-SW               PIC 9(1)  COMP.
009200         88  WS-TRANS-REJECTED          VALUE 1.
009300         88  WS-TRANS-ACCEPTED          VALUE 0.
009400     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
009500         88  WS-CATEGORY-REFERENCED     VALUE 1.
009600         88  WS-CATEGORY-NOT-REFERENCED VALUE 0.
009700     05  FILLER                     PIC X(1).
009800 01  WS-COUNTERS.
009900     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
010000     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
010100     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
010200     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
010300     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
010400     05  FILLER                     PIC X(1).
010500 77  WS-CATEGORY-RRN                PIC 9(9)  COMP.
010600 77  WS-PARENT-RRN                  PIC 9(9)  COMP.
010700 77  WS-REJECT-REASON               PIC X(40).
010800* CASE-FOLDED COMPARE FIELDS FOR THE TITLE UNIQUENESS CHECK.
010900 01  WS-COMPARE-FIELDS.
011000     05  WS-TITLE-UC                PIC X(50).
011100     05  WS-MASTER-TITLE-UC         PIC X(50).
011200     05  WS-TITLE-UC-R REDEFINES WS-TITLE-UC.
011300         10  WS-TITLE-UC-BYTE OCCURS 50 TIMES PIC X(1).
011400     05  FILLER                     PIC X(1).
011500 01  WS-ERROR-DETAIL-LINE.
011600     05  WS-ERR-CATEGORY-ID         PIC Z(8)9.
011700     05  FILLER                     PIC X(2)  VALUE SPACES.
011800     05  WS-ERR-TRANS-CODE          PIC X(1).
011900     05  FILLER                     PIC X(2)  VALUE SPACES.
012000     05  WS-ERR-REASON              PIC X(40).
012100     05  FILLER                     PIC X(79) VALUE SPACES.
012200
012300 PROCEDURE DIVISION.
012400* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
012500* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
012600* CONTROL TOTALS ARE PRINTED AND WE STOP.
012700* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
012800* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
012900* ANYTHING MORE.
013000 0000-MAIN-LINE.
013100* PERFORM 0100-INITIALIZE THRU 0100-EXIT
013200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
013300* PERFORM 9000-READ-ITEMCAT-TRANS THRU 9000-EXIT
013400     PERFORM 9000-READ-ITEMCAT-TRANS THRU 9000-EXIT.
013500* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
013600     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
013700         UNTIL WS-EOF-ICTTRANS.
013800* PERFORM 9900-TERMINATE THRU 9900-EXIT
013900     PERFORM 9900-TERMINATE THRU 9900-EXIT.
014000* END OF RUN
014100     STOP RUN.
014200
014300* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
014400* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
014500 0100-INITIALIZE.
014600* OPEN INPUT ITEMCAT-TRANS-FILE
014700     OPEN INPUT ITEMCAT-TRANS-FILE.
014800* TEST -- NOT WS-FS-ICTTRANS-OK
014900     IF NOT WS-FS-ICTTRANS-OK
015000* GO TO 9990-FATAL-FILE-ERROR
015100         GO TO 9990-FATAL-FILE-ERROR
015200* END OF CONDITIONAL
015300     END-IF.
015400* OPEN I-O ITEM-CATEGORY-FILE
015500     OPEN I-O ITEM-CATEGORY-FILE.
015600* TEST -- NOT WS-FS-ITEMCAT-OK
015700     IF NOT WS-FS-ITEMCAT-OK
015800* GO TO 9990-FATAL-FILE-ERROR
015900         GO TO 9990-FATAL-FILE-ERROR
016000* END OF CONDITIONAL
016100     END-IF.
016200* OPEN OUTPUT ITEMCAT-ERROR-LISTING
016300     OPEN OUTPUT ITEMCAT-ERROR-LISTING.
016400* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
016500     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
016600                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
016700                  WS-TRANS-REJECTED-CT.
016800* ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD
016900     ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD.
017000* WRITE ITEMCAT-ERROR-LINE FROM WS-REPORT-HEADING
017100     WRITE ITEMCAT-ERROR-LINE FROM WS-REPORT-HEADING.
017200 0100-EXIT.
017300     EXIT.
017400
017500* READS THE NEXT ITEM-CATEGORY TRANSACTION.
017600 9000-READ-ITEMCAT-TRANS.
017700* READ ITEMCAT-TRANS-FILE
017800     READ ITEMCAT-TRANS-FILE
017900         AT END SET WS-EOF-ICTTRANS TO TRUE
018000* END OF READ
018100     END-READ.
018200* TEST -- WS-FS-ICTTRANS-OK
018300     IF WS-FS-ICTTRANS-OK
018400* ADD 1 TO WS-TRANS-READ-CT
018500         ADD 1 TO WS-TRANS-READ-CT
018600* END OF CONDITIONAL
018700     END-IF.
018800 9000-EXIT.
018900     EXIT.
019000
019100* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD, CHANGE OR
019200* DELETE PROCESSOR BASED ON THE TRANSACTION CODE.
019300 1000-EDIT-TRANSACTION.
019400* SET WS-TRANS-ACCEPTED TO TRUE
019500     SET WS-TRANS-ACCEPTED TO TRUE.
019600* MOVE SPACES TO WS-REJECT-REASON
019700     MOVE SPACES TO WS-REJECT-REASON.
019800* TEST -- ICR-TITLE = SPACES
019900     IF ICR-TITLE = SPACES
020000* SET WS-TRANS-REJECTED TO TRUE
020100         SET WS-TRANS-REJECTED TO TRUE
020200* MOVE 'CATEGORY TITLE IS REQUIRED' TO WS-REJECT-REASON
020300         MOVE 'CATEGORY TITLE IS REQUIRED' TO WS-REJECT-REASON
020400* END OF CONDITIONAL
020500     END-IF.
020600* TEST -- WS-TRANS-ACCEPTED
020700     IF WS-TRANS-ACCEPTED
020800* PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
020900         PERFORM 1500-UNIQUENESS-CHECK THRU 1500-EXIT
021000* END OF CONDITIONAL
021100     END-IF.
021200* TEST -- WS-TRANS-ACCEPTED AND ICR-PARENT-ID NOT = ZERO
021300     IF WS-TRANS-ACCEPTED AND ICR-PARENT-ID NOT = ZERO
021400* PERFORM 1700-PARENT-EXISTENCE-CHECK THRU 1700-EXIT
021500         PERFORM 1700-PARENT-EXISTENCE-CHECK THRU 1700-EXIT
021600* END OF CONDITIONAL
021700     END-IF.
021800* TEST -- WS-TRANS-ACCEPTED
021900     IF WS-TRANS-ACCEPTED
022000* DISPATCH ON TRANSACTION CODE
022100         EVALUATE TRUE
022200* CASE -- ICR-ADD
022300             WHEN ICR-ADD
022400* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
022500                 PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
022600* CASE -- ICR-CHANGE
022700             WHEN ICR-CHANGE
022800* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
022900                 PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
023000* CASE -- ICR-DELETE
023100             WHEN ICR-DELETE
023200* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
023300                 PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
023400* CASE -- OTHER
023500             WHEN OTHER
023600* SET WS-TRANS-REJECTED TO TRUE
023700                 SET WS-TRANS-REJECTED TO TRUE
023800* MOVE 'INVALID TRANSACTION CODE'
023900                 MOVE 'INVALID TRANSACTION CODE'
024000                     TO WS-REJECT-REASON
024100* END OF DISPATCH
024200         END-EVALUATE
024300* END OF CONDITIONAL
024400     END-IF.
024500* TEST -- WS-TRANS-REJECTED
024600     IF WS-TRANS-REJECTED
024700* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
024800         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
024900* ADD 1 TO WS-TRANS-REJECTED-CT
025000         ADD 1 TO WS-TRANS-REJECTED-CT
025100* END OF CONDITIONAL
025200     END-IF.
025300* PERFORM 9000-READ-ITEMCAT-TRANS THRU 9000-EXIT
025400     PERFORM 9000-READ-ITEMCAT-TRANS THRU 9000-EXIT.
025500 1000-EXIT.
025600     EXIT.
025700
025800* FULL SEQUENTIAL SCAN LOOKING FOR ANOTHER CATEGORY WITH THE
025900* SAME TITLE, CASE-FOLDED.  SKIPS THE ROW BEING CHANGED.
026000* SCANS THE MASTER FILE FOR A DUPLICATE KEY OR TITLE BEFORE AN
026100* ADD IS ACCEPTED.
026200 1500-UNIQUENESS-CHECK.
026300* MOVE ICR-TITLE TO WS-TITLE-UC
026400     MOVE ICR-TITLE TO WS-TITLE-UC.
026500     INSPECT WS-TITLE-UC CONVERTING
026600         "abcdefghijklmnopqrstuvwxyz" TO
026700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800* MOVE 1 TO WS-CATEGORY-RRN
026900     MOVE 1 TO WS-CATEGORY-RRN.
027000     START ITEM-CATEGORY-FILE KEY IS NOT LESS THAN WS-CATEGORY-RRN
027100         INVALID KEY GO TO 1500-EXIT
027200     END-START.
027300 1500-SCAN-LOOP.
027400* READ ITEM-CATEGORY-FILE NEXT RECORD
027500     READ ITEM-CATEGORY-FILE NEXT RECORD
027600         AT END GO TO 1500-EXIT
027700* END OF READ
027800     END-READ.
027900* TEST -- ICT-CATEGORY-ID = ICR-CATEGORY-ID
028000     IF ICT-CATEGORY-ID = ICR-CATEGORY-ID
028100* GO TO 1500-SCAN-LOOP
028200         GO TO 1500-SCAN-LOOP
028300* END OF CONDITIONAL
028400     END-IF.
028500* MOVE ICT-TITLE TO WS-MASTER-TITLE-UC
028600     MOVE ICT-TITLE TO WS-MASTER-TITLE-UC.
028700     INSPECT WS-MASTER-TITLE-UC CONVERTING
028800         "abcdefghijklmnopqrstuvwxyz" TO
028900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029000* TEST -- WS-MASTER-TITLE-UC = WS-TITLE-UC
029100     IF WS-MASTER-TITLE-UC = WS-TITLE-UC
029200* SET WS-TRANS-REJECTED TO TRUE
029300         SET WS-TRANS-REJECTED TO TRUE
029400* MOVE 'DUPLICATE CATEGORY TITLE' TO WS-REJECT-REASON
029500         MOVE 'DUPLICATE CATEGORY TITLE' TO WS-REJECT-REASON
029600* GO TO 1500-EXIT
029700         GO TO 1500-EXIT
029800* END OF CONDITIONAL
029900     END-IF.
030000* GO TO 1500-SCAN-LOOP
030100     GO TO 1500-SCAN-LOOP.
030200 1500-EXIT.
030300     EXIT.
030400
030500* THE PARENT-CATEGORY-ID, WHEN GIVEN, MUST ALREADY BE ON FILE.
030600 1700-PARENT-EXISTENCE-CHECK.
030700* MOVE ICR-PARENT-ID TO WS-PARENT-RRN
030800     MOVE ICR-PARENT-ID TO WS-PARENT-RRN.
030900* READ ITEM-CATEGORY-FILE
031000     READ ITEM-CATEGORY-FILE
031100         INVALID KEY
031200* SET WS-TRANS-REJECTED TO TRUE
031300             SET WS-TRANS-REJECTED TO TRUE
031400* MOVE 'PARENT CATEGORY DOES NOT EXIST'
031500             MOVE 'PARENT CATEGORY DOES NOT EXIST'
031600                 TO WS-REJECT-REASON
031700* END OF READ
031800     END-READ.
031900 1700-EXIT.
032000     EXIT.
032100
032200* ADDS A NEW MASTER RECORD ONCE ALL THE EDITS ABOVE HAVE
032300* PASSED.
032400 2000-PROCESS-ADD.
032500* MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN ICT-CATEGORY-ID
032600     MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN ICT-CATEGORY-ID.
032700* MOVE ICR-PARENT-ID TO ICT-PARENT-ID
032800     MOVE ICR-PARENT-ID TO ICT-PARENT-ID.
032900* MOVE ICR-TITLE TO ICT-TITLE
033000     MOVE ICR-TITLE TO ICT-TITLE.
033100* MOVE ICR-DSC TO ICT-DSC
033200     MOVE ICR-DSC TO ICT-DSC.
033300* WRITE ITEM-CATEGORY-RECORD
033400     WRITE ITEM-CATEGORY-RECORD
033500         INVALID KEY
033600* SET WS-TRANS-REJECTED TO TRUE
033700             SET WS-TRANS-REJECTED TO TRUE
033800* MOVE 'CATEGORY ID ALREADY ON FILE'
033900             MOVE 'CATEGORY ID ALREADY ON FILE'
034000                 TO WS-REJECT-REASON
034100* END OF WRITE ATTEMPT
034200     END-WRITE.
034300* TEST -- WS-TRANS-ACCEPTED
034400     IF WS-TRANS-ACCEPTED
034500* ADD 1 TO WS-TRANS-ADDED-CT
034600         ADD 1 TO WS-TRANS-ADDED-CT
034700* END OF CONDITIONAL
034800     END-IF.
034900 2000-EXIT.
035000     EXIT.
035100
035200* REWRITES THE MASTER RECORD WITH THE CHANGED FIELDS.  THE KEY
035300* ITSELF IS NEVER CHANGED BY THIS TRANSACTION TYPE - A KEY
035400* CORRECTION IS DONE BY DELETE AND RE-ADD.
035500 2100-PROCESS-CHANGE.
035600* MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN
035700     MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN.
035800* READ ITEM-CATEGORY-FILE
035900     READ ITEM-CATEGORY-FILE
036000         INVALID KEY
036100* SET WS-TRANS-REJECTED TO TRUE
036200             SET WS-TRANS-REJECTED TO TRUE
036300* MOVE 'CATEGORY NOT ON FILE FOR CHANGE'
036400             MOVE 'CATEGORY NOT ON FILE FOR CHANGE'
036500                 TO WS-REJECT-REASON
036600* GO TO 2100-EXIT
036700             GO TO 2100-EXIT
036800* END OF READ
036900     END-READ.
037000* MOVE ICR-PARENT-ID TO ICT-PARENT-ID
037100     MOVE ICR-PARENT-ID TO ICT-PARENT-ID.
037200* MOVE ICR-TITLE TO ICT-TITLE
037300     MOVE ICR-TITLE TO ICT-TITLE.
037400* MOVE ICR-DSC TO ICT-DSC
037500     MOVE ICR-DSC TO ICT-DSC.
037600* REWRITE ITEM-CATEGORY-RECORD
037700     REWRITE ITEM-CATEGORY-RECORD
037800         INVALID KEY
037900* SET WS-TRANS-REJECTED TO TRUE
038000             SET WS-TRANS-REJECTED TO TRUE
038100* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
038200             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
038300* END OF REWRITE ATTEMPT
038400     END-REWRITE.
038500* TEST -- WS-TRANS-ACCEPTED
038600     IF WS-TRANS-ACCEPTED
038700* ADD 1 TO WS-TRANS-CHANGED-CT
038800         ADD 1 TO WS-TRANS-CHANGED-CT
038900* END OF CONDITIONAL
039000     END-IF.
039100 2100-EXIT.
039200     EXIT.
039300
039400* DELETES THE MASTER RECORD ONCE THE DELETE GUARD BELOW HAS
039500* CONFIRMED NOTHING ELSE ON FILE STILL REFERS TO IT.
039600 2200-PROCESS-DELETE.
039700* MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN
039800     MOVE ICR-CATEGORY-ID TO WS-CATEGORY-RRN.
039900* READ ITEM-CATEGORY-FILE
040000     READ ITEM-CATEGORY-FILE
040100         INVALID KEY
040200* SET WS-TRANS-REJECTED TO TRUE
040300             SET WS-TRANS-REJECTED TO TRUE
040400* MOVE 'CATEGORY NOT ON FILE FOR DELETE'
040500             MOVE 'CATEGORY NOT ON FILE FOR DELETE'
040600                 TO WS-REJECT-REASON
040700* GO TO 2200-EXIT
040800             GO TO 2200-EXIT
040900* END OF READ
041000     END-READ.
041100* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
041200     PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
041300* TEST -- WS-TRANS-REJECTED
041400     IF WS-TRANS-REJECTED
041500* GO TO 2200-EXIT
041600         GO TO 2200-EXIT
041700* END OF CONDITIONAL
041800     END-IF.
041900* DELETE ITEM-CATEGORY-FILE
042000     DELETE ITEM-CATEGORY-FILE
042100         INVALID KEY
042200* SET WS-TRANS-REJECTED TO TRUE
042300             SET WS-TRANS-REJECTED TO TRUE
042400* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
042500             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
042600* END OF DELETE ATTEMPT
042700     END-DELETE.
042800* TEST -- WS-TRANS-ACCEPTED
042900     IF WS-TRANS-ACCEPTED
043000* ADD 1 TO WS-TRANS-DELETED-CT
043100         ADD 1 TO WS-TRANS-DELETED-CT
043200* END OF CONDITIONAL
043300     END-IF.
043400 2200-EXIT.
043500     EXIT.
043600
043700* BLOCKS DELETE IF ANY CHILD CATEGORY OR ITEM STILL POINTS AT
043800* THIS CATEGORY-ID.
043900* BLOCKS THE DELETE IF ANY OTHER FILE STILL REFERENCES THIS
044000* KEY.  EACH REFERENCING FILE IS SCANNED IN TURN; THE FIRST HIT
044100* IS ENOUGH TO REJECT THE DELETE.
044200 1900-DELETE-GUARD.
044300* SET WS-CATEGORY-NOT-REFERENCED TO TRUE
044400     SET WS-CATEGORY-NOT-REFERENCED TO TRUE.
044500* MOVE 1 TO WS-PARENT-RRN
044600     MOVE 1 TO WS-PARENT-RRN.
044700     START ITEM-CATEGORY-FILE KEY IS NOT LESS THAN WS-PARENT-RRN
044800         INVALID KEY GO TO 1900-CHILD-DONE
044900     END-START.
045000 1900-SCAN-CHILD.
045100* READ ITEM-CATEGORY-FILE NEXT RECORD
045200     READ ITEM-CATEGORY-FILE NEXT RECORD
045300         AT END GO TO 1900-CHILD-DONE
045400* END OF READ
045500     END-READ.
045600* TEST -- ICT-PARENT-ID = ICR-CATEGORY-ID
045700     IF ICT-PARENT-ID = ICR-CATEGORY-ID
045800* SET WS-CATEGORY-REFERENCED TO TRUE
045900         SET WS-CATEGORY-REFERENCED TO TRUE
046000* GO TO 1900-CHILD-DONE
046100         GO TO 1900-CHILD-DONE
046200* END OF CONDITIONAL
046300     END-IF.
046400* GO TO 1900-SCAN-CHILD
046500     GO TO 1900-SCAN-CHILD.
046600 1900-CHILD-DONE.
046700* TEST -- WS-CATEGORY-REFERENCED
046800     IF WS-CATEGORY-REFERENCED
046900* SET WS-TRANS-REJECTED TO TRUE
047000         SET WS-TRANS-REJECTED TO TRUE
047100* MOVE 'CATEGORY IS A PARENT OF ANOTHER CATEGORY'
047200         MOVE 'CATEGORY IS A PARENT OF ANOTHER CATEGORY'
047300             TO WS-REJECT-REASON
047400* GO TO 1900-EXIT
047500         GO TO 1900-EXIT
047600* END OF CONDITIONAL
047700     END-IF.
047800* OPEN INPUT ITEM-FILE
047900     OPEN INPUT ITEM-FILE.
048000 1900-SCAN-ITEM.
048100* READ ITEM-FILE NEXT RECORD
048200     READ ITEM-FILE NEXT RECORD
048300         AT END GO TO 1900-ITEM-DONE
048400* END OF READ
048500     END-READ.
048600* TEST -- ITM-CATEGORY-ID = ICR-CATEGORY-ID
048700     IF ITM-CATEGORY-ID = ICR-CATEGORY-ID
048800* SET WS-CATEGORY-REFERENCED TO TRUE
048900         SET WS-CATEGORY-REFERENCED TO TRUE
049000* GO TO 1900-ITEM-DONE
049100         GO TO 1900-ITEM-DONE
049200* END OF CONDITIONAL
049300     END-IF.
049400* GO TO 1900-SCAN-ITEM
049500     GO TO 1900-SCAN-ITEM.
049600 1900-ITEM-DONE.
049700* CLOSE ITEM-FILE
049800     CLOSE ITEM-FILE.
049900* TEST -- WS-CATEGORY-REFERENCED
050000     IF WS-CATEGORY-REFERENCED
050100* SET WS-TRANS-REJECTED TO TRUE
050200         SET WS-TRANS-REJECTED TO TRUE
050300* MOVE 'CATEGORY REFERENCED BY AN ITEM' TO WS-REJECT-REASON
050400         MOVE 'CATEGORY REFERENCED BY AN ITEM' TO WS-REJECT-REASON
050500* END OF CONDITIONAL
050600     END-IF.
050700 1900-EXIT.
050800     EXIT.
050900
051000* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
051100* REJECTED TRANSACTION.
051200 8000-WRITE-ERROR-LINE.
051300* MOVE SPACES TO WS-ERROR-DETAIL-LINE
051400     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
051500* MOVE ICR-CATEGORY-ID TO WS-ERR-CATEGORY-ID
051600     MOVE ICR-CATEGORY-ID TO WS-ERR-CATEGORY-ID.
051700* MOVE ICR-TRANS-CODE TO WS-ERR-TRANS-CODE
051800     MOVE ICR-TRANS-CODE TO WS-ERR-TRANS-CODE.
051900* MOVE WS-REJECT-REASON TO WS-ERR-REASON
052000     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
052100* WRITE ITEMCAT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
052200     WRITE ITEMCAT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
052300 8000-EXIT.
052400     EXIT.
052500
052600* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
052700* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
052800* CERTIFIED.
052900 9900-TERMINATE.
053000* CLOSE ITEMCAT-TRANS-FILE
053100     CLOSE ITEMCAT-TRANS-FILE.
053200* CLOSE ITEM-CATEGORY-FILE
053300     CLOSE ITEM-CATEGORY-FILE.
053400* CLOSE ITEMCAT-ERROR-LISTING
053500     CLOSE ITEMCAT-ERROR-LISTING.
053600* DISPLAY 'CATEGORIES READ    ' WS-TRANS-READ-CT
053700     DISPLAY 'CATEGORIES READ    ' WS-TRANS-READ-CT.
053800* DISPLAY 'CATEGORIES ADDED   ' WS-TRANS-ADDED-CT
053900     DISPLAY 'CATEGORIES ADDED   ' WS-TRANS-ADDED-CT.
054000* DISPLAY 'CATEGORIES CHANGED ' WS-TRANS-CHANGED-CT
054100     DISPLAY 'CATEGORIES CHANGED ' WS-TRANS-CHANGED-CT.
054200* DISPLAY 'CATEGORIES DELETED ' WS-TRANS-DELETED-CT
054300     DISPLAY 'CATEGORIES DELETED ' WS-TRANS-DELETED-CT.
054400* DISPLAY 'TRANS REJECTED     ' WS-TRANS-REJECTED-CT
054500     DISPLAY 'TRANS REJECTED     ' WS-TRANS-REJECTED-CT.
054600 9900-EXIT.
054700     EXIT.
054800
054900* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
055000* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
055100 9990-FATAL-FILE-ERROR.
055200* DISPLAY 'ITEMCAT-MASTER - FATAL FILE ERROR - RUN TERMINATED'
055300     DISPLAY 'ITEMCAT-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
055400* DISPLAY 'ICTTRANS STATUS = ' WS-FS-ICTTRANS
055500     DISPLAY 'ICTTRANS STATUS = ' WS-FS-ICTTRANS.
055600* DISPLAY 'ITEMCATF STATUS = ' WS-FS-ITEMCAT
055700     DISPLAY 'ITEMCATF STATUS = ' WS-FS-ITEMCAT.
055800* END OF RUN
055900     STOP RUN.
