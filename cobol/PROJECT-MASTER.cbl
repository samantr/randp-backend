000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROJECT-MASTER.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1988-01-11.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* PROJECT-MASTER MAINTAINS THE PROJECT FILE FROM A DAILY
001000* TRANSACTION FILE OF ADD, CHANGE AND DELETE REQUESTS.  CHECKS
001100* THE OPTIONAL SELF-REFERENCING PARENT-PROJECT-ID FOR EXISTENCE
001200* AND BLOCKS DELETE OF A PROJECT STILL USED AS A PARENT, OR
001300* STILL CARRYING DEBTS OR TRANSACTIONS.
001400* MAINTENANCE LOG
001500*   1988-01-11 RSANTOS  ORIGINAL.
001600*   1991-03-22 CALONSO  ADDED PARENT-PROJECT EXISTENCE CHECK
001700*               (TICKET MD-041 - SUB-PROJECT ROLL-UPS).
001800*   1996-07-30 CALONSO  DELETE GUARD EXTENDED TO CHECK CHILD
001900*               PROJECTS BEFORE ALLOWING A PARENT TO BE REMOVED.
002000*   1998-12-04 MFELIU   Y2K - NO DATE FIELDS HERE, REVIEWED AND
002100*               CLEARED FOR CENTURY COMPLIANCE.
002200*   2003-05-19 JQUESAD  DELETE GUARD NOW ALSO SCANS THE
002300*               TRANSACTION FILE, NOT ONLY DEBT-HEADER.
002400*   2007-06-01 CALONSO  DROPPED WS-PARENT-ID-EDIT/-EDIT-R - BOTH
002500*               VIEWS WERE PLAIN PIC 9(9), IDENTICAL TO THE
002600*               SOURCE FIELD, AND NEITHER WAS EVER MOVED TO OR
002700*               FROM ANYWHERE (TICKET MD-062).
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PROJECT-TRANS-FILE ASSIGN TO "PRJTRANS"
003600         ORGANIZATION IS SEQUENTIAL
003700         FILE STATUS IS WS-FS-PRJTRANS.
003800     SELECT PROJECT-FILE ASSIGN TO "PROJECTF"
003900         ORGANIZATION IS RELATIVE
004000         ACCESS MODE IS DYNAMIC
004100         RELATIVE KEY IS WS-PROJECT-RRN
004200         FILE STATUS IS WS-FS-PROJECT.
004300     SELECT DEBT-HEADER-FILE ASSIGN TO "DEBTHDRF"
004400         ORGANIZATION IS RELATIVE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-FS-DEBTHDR.
004700     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-FS-TRANFIL.
005100     SELECT PROJECT-ERROR-LISTING ASSIGN TO "PRJERR"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-PRJERR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PROJECT-TRANS-FILE
005800     LABEL RECORD STANDARD.
005900 01  PROJECT-TRANS-RECORD.
006000     05  PXR-TRANS-CODE             PIC X(1).
006100         88  PXR-ADD                    VALUE 'A'.
006200         88  PXR-CHANGE                 VALUE 'C'.
006300         88  PXR-DELETE                 VALUE 'D'.
006400     05  PXR-PROJECT-ID             PIC 9(9).
006500     05  PXR-PARENT-ID              PIC 9(9).
006600     05  PXR-TITLE                  PIC X(50).
006700     05  PXR-DSC                    PIC X(200).
006800     05  FILLER                     PIC X(30).
006900 FD  PROJECT-FILE
007000     LABEL RECORD STANDARD.
007100     COPY PROJREC.
007200 FD  DEBT-HEADER-FILE
007300     LABEL RECORD STANDARD.
007400     COPY DEBTHREC.
007500 FD  TRANSACTION-FILE
007600     LABEL RECORD STANDARD.
007700     COPY TRANREC.
007800 FD  PROJECT-ERROR-LISTING
007900     LABEL RECORD OMITTED.
008000 77  PROJECT-ERROR-LINE              PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300 COPY DATEWORK.
008400 77  WS-REPORT-LINE-AREA            PIC X(132).
008500 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
008600     05  FILLER                     PIC X(10) VALUE 'PROJECT-MS'.
008700     05  FILLER                     PIC X(10) VALUE ' ERR LIST '.
008800     05  WS-HDG-RUN-DATE            PIC 9(8).
008900     05  FILLER                     PIC X(102).
009000 01  WS-FILE-STATUS-GROUP.
009100     05  WS-FS-PRJTRANS             PIC X(2).
009200         88  WS-FS-PRJTRANS-OK          VALUE '00'.
009300         88  WS-FS-PRJTRANS-EOF         VALUE '10'.
009400     05  WS-FS-PROJECT              PIC X(2).
009500         88  WS-FS-PROJECT-OK           VALUE '00'.
009600     05  WS-FS-DEBTHDR              PIC X(2).
009700     05  WS-FS-TRANFIL              PIC X(2).
009800     05  WS-FS-PRJERR               PIC X(2).
009900     05  FILLER                     PIC X(1).
010000 01  WS-SWITCHES.
010100     05  WS-EOF-PRJTRANS-SW         PIC 9(1)  COMP.
010200         88  WS-EOF-PRJTRANS            VALUE 1.
010300     05  WS-REJECT-SW               PIC 9(1)  COMP.
010400         88  WS-TRANS-REJECTED          VALUE 1.
010500         88  WS-TRANS-ACCEPTED          VALUE 0.
010600     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
010700         88  WS-PROJECT-REFERENCED      VALUE 1.
010800         88  WS-PROJECT-NOT-REFERENCED  VALUE 0.
010900     05  FILLER                     PIC X(1).
011000 01  WS-COUNTERS.
011100     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
011200     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
011300     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
011400     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
011500     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
011600     05  FILLER                     PIC X(1).
011700 77  WS-PROJECT-RRN                 PIC 9(9)  COMP.
011800 77  WS-PARENT-RRN                  PIC 9(9)  COMP.
011900 77  WS-REJECT-REASON               PIC X(40).
012000 01  WS-ERROR-DETAIL-LINE.
012100     05  WS-ERR-PROJECT-ID          PIC Z(8)9.
012200     05  FILLER                     PIC X(2)  VALUE SPACES.
012300     05  WS-ERR-TRANS-CODE          PIC X(1).
012400     05  FILLER                     PIC X(2)  VALUE SPACES.
012500     05  WS-ERR-REASON              PIC X(40).
012600     05  FILLER                     PIC X(79) VALUE SPACES.
012700
012800 PROCEDURE DIVISION.
012900* DRIVES THE WHOLE RUN.  ONE PASS OF THE PROJECT TRANSACTION
013000* FILE, ONE TRANSACTION EDITED AND POSTED PER ITERATION, THEN
013100* THE CONTROL TOTALS ARE PRINTED AND WE STOP.
013200* THE PROJECT FILE IS SMALL ENOUGH (A FEW THOUSAND ROWS AT MOST)
013300* THAT NO RESTART CHECKPOINT LOGIC HAS EVER BEEN NEEDED - A
013400* RERUN FROM THE START OF THE TRANSACTION FILE IS CHEAP.
013500 0000-MAIN-LINE.
013600* PERFORM 0100-INITIALIZE THRU 0100-EXIT
013700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
013800* PERFORM 9000-READ-PROJECT-TRANS THRU 9000-EXIT
013900     PERFORM 9000-READ-PROJECT-TRANS THRU 9000-EXIT.
014000* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
014100     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
014200         UNTIL WS-EOF-PRJTRANS.
014300* PERFORM 9900-TERMINATE THRU 9900-EXIT
014400     PERFORM 9900-TERMINATE THRU 9900-EXIT.
014500* END OF RUN
014600     STOP RUN.
014700
014800* OPENS ALL FOUR FILES USED BY THIS RUN AND PRINTS THE ERROR
014900* LISTING PAGE HEADING.  DEBT-HEADER-FILE AND TRANSACTION-FILE
015000* ARE NOT OPENED HERE - THEY ARE ONLY NEEDED INSIDE THE DELETE
015100* GUARD, AND ARE OPENED AND CLOSED THERE SO THEY ARE NOT HELD
015200* FOR THE WHOLE RUN ON A JOB THAT MOSTLY ADDS AND CHANGES.
015300 0100-INITIALIZE.
015400* OPEN INPUT PROJECT-TRANS-FILE
015500     OPEN INPUT PROJECT-TRANS-FILE.
015600* TEST -- NOT WS-FS-PRJTRANS-OK
015700     IF NOT WS-FS-PRJTRANS-OK
015800* GO TO 9990-FATAL-FILE-ERROR
015900         GO TO 9990-FATAL-FILE-ERROR
016000* END OF CONDITIONAL
016100     END-IF.
016200* OPEN I-O PROJECT-FILE
016300     OPEN I-O PROJECT-FILE.
016400* TEST -- NOT WS-FS-PROJECT-OK
016500     IF NOT WS-FS-PROJECT-OK
016600* GO TO 9990-FATAL-FILE-ERROR
016700         GO TO 9990-FATAL-FILE-ERROR
016800* END OF CONDITIONAL
016900     END-IF.
017000* OPEN OUTPUT PROJECT-ERROR-LISTING
017100     OPEN OUTPUT PROJECT-ERROR-LISTING.
017200* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
017300     MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
017400                  WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
017500                  WS-TRANS-REJECTED-CT.
017600* ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD
017700     ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD.
017800* WRITE PROJECT-ERROR-LINE FROM WS-REPORT-HEADING
017900     WRITE PROJECT-ERROR-LINE FROM WS-REPORT-HEADING.
018000 0100-EXIT.
018100     EXIT.
018200
018300* READS THE NEXT PROJECT TRANSACTION.  READ COUNT IS TAKEN
018400* HERE SO IT STAYS ACCURATE REGARDLESS OF HOW MANY SUB-EDITS
018500* 1000-EDIT-TRANSACTION EVENTUALLY GROWS TO CALL.
018600 9000-READ-PROJECT-TRANS.
018700* READ PROJECT-TRANS-FILE
018800     READ PROJECT-TRANS-FILE
018900         AT END SET WS-EOF-PRJTRANS TO TRUE
019000* END OF READ
019100     END-READ.
019200* TEST -- WS-FS-PRJTRANS-OK
019300     IF WS-FS-PRJTRANS-OK
019400* ADD 1 TO WS-TRANS-READ-CT
019500         ADD 1 TO WS-TRANS-READ-CT
019600* END OF CONDITIONAL
019700     END-IF.
019800 9000-EXIT.
019900     EXIT.
020000
020100* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD/CHANGE/DELETE
020200* PROCESSOR.  TITLE IS THE ONLY MANDATORY FIELD; PARENT-PROJECT
020300* ID IS OPTIONAL (ZERO MEANS TOP-LEVEL, NO PARENT) BUT WHEN IT
020400* IS SUPPLIED IT MUST NAME AN EXISTING PROJECT - THAT CHECK IS
020500* SKIPPED WHEN PARENT-ID IS ZERO SINCE THERE IS NOTHING TO
020600* VALIDATE.
020700 1000-EDIT-TRANSACTION.
020800* SET WS-TRANS-ACCEPTED TO TRUE
020900     SET WS-TRANS-ACCEPTED TO TRUE.
021000* MOVE SPACES TO WS-REJECT-REASON
021100     MOVE SPACES TO WS-REJECT-REASON.
021200* TEST -- PXR-TITLE = SPACES
021300     IF PXR-TITLE = SPACES
021400* SET WS-TRANS-REJECTED TO TRUE
021500         SET WS-TRANS-REJECTED TO TRUE
021600* MOVE 'PROJECT TITLE IS REQUIRED' TO WS-REJECT-REASON
021700         MOVE 'PROJECT TITLE IS REQUIRED' TO WS-REJECT-REASON
021800* END OF CONDITIONAL
021900     END-IF.
022000* TEST -- WS-TRANS-ACCEPTED AND PXR-PARENT-ID NOT = ZERO
022100     IF WS-TRANS-ACCEPTED AND PXR-PARENT-ID NOT = ZERO
022200* PERFORM 1700-PARENT-EXISTENCE-CHECK THRU 1700-EXIT
022300         PERFORM 1700-PARENT-EXISTENCE-CHECK THRU 1700-EXIT
022400* END OF CONDITIONAL
022500     END-IF.
022600* TEST -- WS-TRANS-ACCEPTED
022700     IF WS-TRANS-ACCEPTED
022800* DISPATCH ON TRANSACTION CODE
022900         EVALUATE TRUE
023000* CASE -- PXR-ADD
023100             WHEN PXR-ADD
023200* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
023300                 PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
023400* CASE -- PXR-CHANGE
023500             WHEN PXR-CHANGE
023600* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
023700                 PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
023800* CASE -- PXR-DELETE
023900             WHEN PXR-DELETE
024000* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
024100                 PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
024200* CASE -- OTHER
024300             WHEN OTHER
024400* SET WS-TRANS-REJECTED TO TRUE
024500                 SET WS-TRANS-REJECTED TO TRUE
024600* MOVE 'INVALID TRANSACTION CODE'
024700                 MOVE 'INVALID TRANSACTION CODE'
024800                     TO WS-REJECT-REASON
024900* END OF DISPATCH
025000         END-EVALUATE
025100* END OF CONDITIONAL
025200     END-IF.
025300* TEST -- WS-TRANS-REJECTED
025400     IF WS-TRANS-REJECTED
025500* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
025600         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
025700* ADD 1 TO WS-TRANS-REJECTED-CT
025800         ADD 1 TO WS-TRANS-REJECTED-CT
025900* END OF CONDITIONAL
026000     END-IF.
026100* PERFORM 9000-READ-PROJECT-TRANS THRU 9000-EXIT
026200     PERFORM 9000-READ-PROJECT-TRANS THRU 9000-EXIT.
026300 1000-EXIT.
026400     EXIT.
026500
026600* THE PARENT-PROJECT-ID, WHEN GIVEN, MUST ALREADY BE ON FILE.
026700 1700-PARENT-EXISTENCE-CHECK.
026800* MOVE PXR-PARENT-ID TO WS-PARENT-RRN
026900     MOVE PXR-PARENT-ID TO WS-PARENT-RRN.
027000* READ PROJECT-FILE
027100     READ PROJECT-FILE
027200         INVALID KEY
027300* SET WS-TRANS-REJECTED TO TRUE
027400             SET WS-TRANS-REJECTED TO TRUE
027500* MOVE 'PARENT PROJECT DOES NOT EXIST'
027600             MOVE 'PARENT PROJECT DOES NOT EXIST'
027700                 TO WS-REJECT-REASON
027800* END OF READ
027900     END-READ.
028000 1700-EXIT.
028100     EXIT.
028200
028300* ADDS A NEW PROJECT.  PXR-PROJECT-ID IS ASSIGNED BY THE BUDGET
028400* OFFICE FROM ITS OWN NUMBERING SCHEME BEFORE THE TRANSACTION
028500* EVER REACHES THIS PROGRAM - WE DO NOT GENERATE IT HERE.
028600* PRJ-PARENT-ID MAY BE ZERO (TOP-LEVEL PROJECT) OR MAY POINT AT
028700* AN EXISTING PARENT ALREADY VALIDATED BY
028800* 1700-PARENT-EXISTENCE-CHECK ABOVE.
028900 2000-PROCESS-ADD.
029000* MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN PRJ-PROJECT-ID
029100     MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN PRJ-PROJECT-ID.
029200* MOVE PXR-PARENT-ID TO PRJ-PARENT-ID
029300     MOVE PXR-PARENT-ID TO PRJ-PARENT-ID.
029400* MOVE PXR-TITLE TO PRJ-TITLE
029500     MOVE PXR-TITLE TO PRJ-TITLE.
029600* MOVE PXR-DSC TO PRJ-DSC
029700     MOVE PXR-DSC TO PRJ-DSC.
029800* WRITE PROJECT-RECORD
029900     WRITE PROJECT-RECORD
030000         INVALID KEY
030100* SET WS-TRANS-REJECTED TO TRUE
030200             SET WS-TRANS-REJECTED TO TRUE
030300* MOVE 'PROJECT ID ALREADY ON FILE'
030400             MOVE 'PROJECT ID ALREADY ON FILE'
030500                 TO WS-REJECT-REASON
030600* END OF WRITE ATTEMPT
030700     END-WRITE.
030800* TEST -- WS-TRANS-ACCEPTED
030900     IF WS-TRANS-ACCEPTED
031000* ADD 1 TO WS-TRANS-ADDED-CT
031100         ADD 1 TO WS-TRANS-ADDED-CT
031200* END OF CONDITIONAL
031300     END-IF.
031400 2000-EXIT.
031500     EXIT.
031600
031700* CHANGES PARENT-ID, TITLE AND DESCRIPTION.  A PROJECT CANNOT
031800* BE MADE ITS OWN PARENT BY THIS TRANSACTION TYPE - THAT WOULD
031900* REQUIRE PXR-PARENT-ID = PXR-PROJECT-ID, WHICH
032000* 1700-PARENT-EXISTENCE-CHECK DOES NOT SPECIFICALLY GUARD
032100* AGAINST TODAY, SO DATA ENTRY IS TRAINED NOT TO KEY IT.
032200 2100-PROCESS-CHANGE.
032300* MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN
032400     MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN.
032500* READ PROJECT-FILE
032600     READ PROJECT-FILE
032700         INVALID KEY
032800* SET WS-TRANS-REJECTED TO TRUE
032900             SET WS-TRANS-REJECTED TO TRUE
033000* MOVE 'PROJECT NOT ON FILE FOR CHANGE'
033100             MOVE 'PROJECT NOT ON FILE FOR CHANGE'
033200                 TO WS-REJECT-REASON
033300* GO TO 2100-EXIT
033400             GO TO 2100-EXIT
033500* END OF READ
033600     END-READ.
033700* MOVE PXR-PARENT-ID TO PRJ-PARENT-ID
033800     MOVE PXR-PARENT-ID TO PRJ-PARENT-ID.
033900* MOVE PXR-TITLE TO PRJ-TITLE
034000     MOVE PXR-TITLE TO PRJ-TITLE.
034100* MOVE PXR-DSC TO PRJ-DSC
034200     MOVE PXR-DSC TO PRJ-DSC.
034300* REWRITE PROJECT-RECORD
034400     REWRITE PROJECT-RECORD
034500         INVALID KEY
034600* SET WS-TRANS-REJECTED TO TRUE
034700             SET WS-TRANS-REJECTED TO TRUE
034800* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
034900             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
035000* END OF REWRITE ATTEMPT
035100     END-REWRITE.
035200* TEST -- WS-TRANS-ACCEPTED
035300     IF WS-TRANS-ACCEPTED
035400* ADD 1 TO WS-TRANS-CHANGED-CT
035500         ADD 1 TO WS-TRANS-CHANGED-CT
035600* END OF CONDITIONAL
035700     END-IF.
035800 2100-EXIT.
035900     EXIT.
036000
036100* DELETES A PROJECT ROW ONCE 1900-DELETE-GUARD CONFIRMS IT IS
036200* NOT SOMEONE ELSE'S PARENT AND CARRIES NO DEBTS OR
036300* TRANSACTIONS.  THE GUARD RUNS BEFORE THE PHYSICAL DELETE SO A
036400* REJECT STOPS THE DELETE COLD.
036500 2200-PROCESS-DELETE.
036600* MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN
036700     MOVE PXR-PROJECT-ID TO WS-PROJECT-RRN.
036800* READ PROJECT-FILE
036900     READ PROJECT-FILE
037000         INVALID KEY
037100* SET WS-TRANS-REJECTED TO TRUE
037200             SET WS-TRANS-REJECTED TO TRUE
037300* MOVE 'PROJECT NOT ON FILE FOR DELETE'
037400             MOVE 'PROJECT NOT ON FILE FOR DELETE'
037500                 TO WS-REJECT-REASON
037600* GO TO 2200-EXIT
037700             GO TO 2200-EXIT
037800* END OF READ
037900     END-READ.
038000* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
038100     PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
038200* TEST -- WS-TRANS-REJECTED
038300     IF WS-TRANS-REJECTED
038400* GO TO 2200-EXIT
038500         GO TO 2200-EXIT
038600* END OF CONDITIONAL
038700     END-IF.
038800* DELETE PROJECT-FILE
038900     DELETE PROJECT-FILE
039000         INVALID KEY
039100* SET WS-TRANS-REJECTED TO TRUE
039200             SET WS-TRANS-REJECTED TO TRUE
039300* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
039400             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
039500* END OF DELETE ATTEMPT
039600     END-DELETE.
039700* TEST -- WS-TRANS-ACCEPTED
039800     IF WS-TRANS-ACCEPTED
039900* ADD 1 TO WS-TRANS-DELETED-CT
040000         ADD 1 TO WS-TRANS-DELETED-CT
040100* END OF CONDITIONAL
040200     END-IF.
040300 2200-EXIT.
040400     EXIT.
040500
040600* BLOCKS DELETE IF ANY OTHER PROJECT STILL USES THIS ONE AS ITS
040700* PARENT, OR IF ANY DEBT-HEADER OR TRANSACTION STILL CARRIES
040800* THIS PROJECT-ID.
040900* BLOCKS DELETE IF ANY OTHER PROJECT STILL USES THIS ONE AS ITS
041000* PARENT, OR IF ANY DEBT-HEADER OR TRANSACTION STILL CARRIES
041100* THIS PROJECT-ID.
041200* THREE SEPARATE SEQUENTIAL SCANS, ONE PER FILE, EACH OPENED
041300* AND CLOSED IN TURN - A PROJECT DELETE IS A RARE, DELIBERATE
041400* ACT (RETIRING A CLOSED-OUT PROJECT) SO THE COST OF THREE FULL
041500* SCANS IS ACCEPTABLE.  THE FIRST HIT ON ANY OF THE THREE FILES
041600* IS ENOUGH TO REJECT - WE DO NOT BOTHER COUNTING HOW MANY
041700* CHILDREN OR DEBTS EXIST, ONLY WHETHER AT LEAST ONE DOES.
041800 1900-DELETE-GUARD.
041900* SET WS-PROJECT-NOT-REFERENCED TO TRUE
042000     SET WS-PROJECT-NOT-REFERENCED TO TRUE.
042100* MOVE 1 TO WS-PARENT-RRN
042200     MOVE 1 TO WS-PARENT-RRN.
042300     START PROJECT-FILE KEY IS NOT LESS THAN WS-PARENT-RRN
042400         INVALID KEY GO TO 1900-CHILD-DONE
042500     END-START.
042600 1900-SCAN-CHILD.
042700* READ PROJECT-FILE NEXT RECORD
042800     READ PROJECT-FILE NEXT RECORD
042900         AT END GO TO 1900-CHILD-DONE
043000* END OF READ
043100     END-READ.
043200* TEST -- PRJ-PARENT-ID = PXR-PROJECT-ID
043300     IF PRJ-PARENT-ID = PXR-PROJECT-ID
043400* SET WS-PROJECT-REFERENCED TO TRUE
043500         SET WS-PROJECT-REFERENCED TO TRUE
043600* GO TO 1900-CHILD-DONE
043700         GO TO 1900-CHILD-DONE
043800* END OF CONDITIONAL
043900     END-IF.
044000* GO TO 1900-SCAN-CHILD
044100     GO TO 1900-SCAN-CHILD.
044200 1900-CHILD-DONE.
044300* TEST -- WS-PROJECT-REFERENCED
044400     IF WS-PROJECT-REFERENCED
044500* SET WS-TRANS-REJECTED TO TRUE
044600         SET WS-TRANS-REJECTED TO TRUE
044700* MOVE 'PROJECT IS A PARENT OF ANOTHER PROJECT'
044800         MOVE 'PROJECT IS A PARENT OF ANOTHER PROJECT'
044900             TO WS-REJECT-REASON
045000* GO TO 1900-EXIT
045100         GO TO 1900-EXIT
045200* END OF CONDITIONAL
045300     END-IF.
045400* OPEN INPUT DEBT-HEADER-FILE
045500     OPEN INPUT DEBT-HEADER-FILE.
045600 1900-SCAN-DEBT.
045700* READ DEBT-HEADER-FILE NEXT RECORD
045800     READ DEBT-HEADER-FILE NEXT RECORD
045900         AT END GO TO 1900-DEBT-DONE
046000* END OF READ
046100     END-READ.
046200* TEST -- DHD-PROJECT-ID = PXR-PROJECT-ID
046300     IF DHD-PROJECT-ID = PXR-PROJECT-ID
046400* SET WS-PROJECT-REFERENCED TO TRUE
046500         SET WS-PROJECT-REFERENCED TO TRUE
046600* GO TO 1900-DEBT-DONE
046700         GO TO 1900-DEBT-DONE
046800* END OF CONDITIONAL
046900     END-IF.
047000* GO TO 1900-SCAN-DEBT
047100     GO TO 1900-SCAN-DEBT.
047200 1900-DEBT-DONE.
047300* CLOSE DEBT-HEADER-FILE
047400     CLOSE DEBT-HEADER-FILE.
047500* TEST -- WS-PROJECT-REFERENCED
047600     IF WS-PROJECT-REFERENCED
047700* SET WS-TRANS-REJECTED TO TRUE
047800         SET WS-TRANS-REJECTED TO TRUE
047900* MOVE 'PROJECT REFERENCED BY A DEBT' TO WS-REJECT-REASON
048000         MOVE 'PROJECT REFERENCED BY A DEBT' TO WS-REJECT-REASON
048100* GO TO 1900-EXIT
048200         GO TO 1900-EXIT
048300* END OF CONDITIONAL
048400     END-IF.
048500* OPEN INPUT TRANSACTION-FILE
048600     OPEN INPUT TRANSACTION-FILE.
048700 1900-SCAN-TRAN.
048800* READ TRANSACTION-FILE NEXT RECORD
048900     READ TRANSACTION-FILE NEXT RECORD
049000         AT END GO TO 1900-TRAN-DONE
049100* END OF READ
049200     END-READ.
049300* TEST -- TRN-PROJECT-ID = PXR-PROJECT-ID
049400     IF TRN-PROJECT-ID = PXR-PROJECT-ID
049500* SET WS-PROJECT-REFERENCED TO TRUE
049600         SET WS-PROJECT-REFERENCED TO TRUE
049700* GO TO 1900-TRAN-DONE
049800         GO TO 1900-TRAN-DONE
049900* END OF CONDITIONAL
050000     END-IF.
050100* GO TO 1900-SCAN-TRAN
050200     GO TO 1900-SCAN-TRAN.
050300 1900-TRAN-DONE.
050400* CLOSE TRANSACTION-FILE
050500     CLOSE TRANSACTION-FILE.
050600* TEST -- WS-PROJECT-REFERENCED
050700     IF WS-PROJECT-REFERENCED
050800* SET WS-TRANS-REJECTED TO TRUE
050900         SET WS-TRANS-REJECTED TO TRUE
051000* MOVE 'PROJECT REFERENCED BY A TRANSACTION'
051100         MOVE 'PROJECT REFERENCED BY A TRANSACTION'
051200             TO WS-REJECT-REASON
051300* END OF CONDITIONAL
051400     END-IF.
051500 1900-EXIT.
051600     EXIT.
051700
051800* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE FOR A
051900* REJECTED TRANSACTION.  DATA CONTROL REVIEWS THIS LISTING EACH
052000* MORNING AND KEYS CORRECTIONS BACK INTO THE ON-LINE SYSTEM.
052100 8000-WRITE-ERROR-LINE.
052200* MOVE SPACES TO WS-ERROR-DETAIL-LINE
052300     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
052400* MOVE PXR-PROJECT-ID TO WS-ERR-PROJECT-ID
052500     MOVE PXR-PROJECT-ID TO WS-ERR-PROJECT-ID.
052600* MOVE PXR-TRANS-CODE TO WS-ERR-TRANS-CODE
052700     MOVE PXR-TRANS-CODE TO WS-ERR-TRANS-CODE.
052800* MOVE WS-REJECT-REASON TO WS-ERR-REASON
052900     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
053000* WRITE PROJECT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
053100     WRITE PROJECT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
053200 8000-EXIT.
053300     EXIT.
053400
053500* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ SHOULD
053600* ALWAYS EQUAL ADDED + CHANGED + DELETED + REJECTED - DATA
053700* CONTROL WILL NOT CERTIFY THE RUN IF IT DOES NOT BALANCE.
053800 9900-TERMINATE.
053900* CLOSE PROJECT-TRANS-FILE
054000     CLOSE PROJECT-TRANS-FILE.
054100* CLOSE PROJECT-FILE
054200     CLOSE PROJECT-FILE.
054300* CLOSE PROJECT-ERROR-LISTING
054400     CLOSE PROJECT-ERROR-LISTING.
054500* DISPLAY 'PROJECTS READ    ' WS-TRANS-READ-CT
054600     DISPLAY 'PROJECTS READ    ' WS-TRANS-READ-CT.
054700* DISPLAY 'PROJECTS ADDED   ' WS-TRANS-ADDED-CT
054800     DISPLAY 'PROJECTS ADDED   ' WS-TRANS-ADDED-CT.
054900* DISPLAY 'PROJECTS CHANGED ' WS-TRANS-CHANGED-CT
055000     DISPLAY 'PROJECTS CHANGED ' WS-TRANS-CHANGED-CT.
055100* DISPLAY 'PROJECTS DELETED ' WS-TRANS-DELETED-CT
055200     DISPLAY 'PROJECTS DELETED ' WS-TRANS-DELETED-CT.
055300* DISPLAY 'TRANS REJECTED   ' WS-TRANS-REJECTED-CT
055400     DISPLAY 'TRANS REJECTED   ' WS-TRANS-REJECTED-CT.
055500 9900-EXIT.
055600     EXIT.
055700
055800* REACHED ONLY WHEN AN OPEN FAILS ON THE TRANSACTION FILE OR THE
055900* PROJECT MASTER.  THERE IS NO RECOVERY - OPERATIONS FIXES
056000* WHATEVER IS WRONG AND RESUBMITS.
056100 9990-FATAL-FILE-ERROR.
056200* DISPLAY 'PROJECT-MASTER - FATAL FILE ERROR - RUN TERMINATED'
056300     DISPLAY 'PROJECT-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
056400* DISPLAY 'PRJTRANS STATUS = ' WS-FS-PRJTRANS
056500     DISPLAY 'PRJTRANS STATUS = ' WS-FS-PRJTRANS.
056600* DISPLAY 'PROJECTFL STATUS = ' WS-FS-PROJECT
056700     DISPLAY 'PROJECTFL STATUS = ' WS-FS-PROJECT.
056800* END OF RUN
056900     STOP RUN.
