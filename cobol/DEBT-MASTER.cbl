000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DEBT-MASTER.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1990-08-13.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* DEBT-MASTER MAINTAINS THE DEBT-HEADER AND DEBT-DETAIL FILES
001000* FROM A SINGLE DAILY TRANSACTION FILE CARRYING BOTH HEADER AND
001100* LINE-LEVEL ADD/CHANGE/DELETE REQUESTS (DXR-REC-TYPE TELLS THEM
001200* APART).  AFTER POSTING, THE RUN-PARM CARD SELECTS ONE PROJECT
001300* (AND, OPTIONALLY, ONE PERSON WITHIN IT) AND THIS PROGRAM
001400* PRINTS ITS OPEN-DEBTS-REPORT (REMAINING
001500* BALANCE GREATER THAN ZERO), NEWEST DEBT FIRST.
001600* MAINTENANCE LOG
001700*   1990-08-13 RSANTOS  ORIGINAL - HEADER/DETAIL MAINTENANCE ONLY,
001800*               NO REPORT PHASE YET.
001900*   1993-05-04 RSANTOS  ADDED THE OPEN-DEBTS-REPORT PHASE (TICKET
002000*               DB-014) - RUNS AFTER POSTING, ONE PROJECT PER
002100*               EXECUTION VIA THE RUN-PARM CARD.
002200*   1996-04-02 CALONSO  DEBT-DETAIL QNT/UNIT-PRICE MOVED TO
002300*               COMP-3 (TICKET DB-055) - SEE DEBTDREC.CPY.
002400*   1998-11-02 MFELIU   Y2K - DHD-DATE-DUE/DATE-REGISTERED WERE
002500*               ALREADY FULL CCYYMMDD, NO CONVERSION REQUIRED.
002600*   2001-09-14 JQUESAD  ADDED THE TOTAL-VS-COVERED UPDATE GUARD
002700*               AND THE COVERED-AMOUNT DELETE GUARD (TICKET
002800*               DB-071) AFTER THE SEPTEMBER RECONCILIATION
002900*               TURNED UP TWO DEBTS PAID BELOW THEIR NEW TOTAL.
003000*   2005-02-11 JQUESAD  PER-PROJECT OPEN-DEBT COUNT TRAILER ADDED
003100*               TO THE REPORT (TICKET DB-088).
003200*   2006-07-19 JQUESAD  ADDED THE OPTIONAL PARM-PERSON-ID FILTER
003300*               TO THE OPEN-DEBTS-REPORT SO A SINGLE PERSON
003400*               WITHIN THE PROJECT CAN BE ISOLATED WITHOUT A
003500*               FULL REPORT RUN (TICKET DB-101).
003600*   2007-03-02 CALONSO  LINE DELETE WAS FIRING BEFORE THE
003700*               TOTAL-VS-COVERED GUARD, SO AN OVER-COVERING
003800*               DELETE COULD NOT BE STOPPED AND WAS STILL
003900*               TALLIED AS DELETED.  2200L-PROCESS-LINE-DELETE
004000*               NOW RUNS 1800-UPDATE-GUARD (EXCLUDING THE LINE
004100*               BEING REMOVED FROM ITS OWN TOTAL) BEFORE THE
004200*               PHYSICAL DELETE, MATCHING 2100L-PROCESS-LINE-
004300*               CHANGE (TICKET DB-119).
004400*   2007-05-14 CALONSO  A HEADER DELETE CARD WAS BEING RUN
004500*               THROUGH THE MANDATORY-FIELD CHECK AND THE
004600*               PROJECT/PERSON FK READS, REJECTING ID-ONLY
004700*               DELETE CARDS AND DELETES WHERE THE PROJECT OR
004800*               PERSON HAD SINCE BEEN REMOVED.  1000-EDIT-HEADER
004900*               NOW SKIPS ALL THREE FOR DXR-DELETE (TICKET
005000*               DB-124).
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT DEBT-TRANS-FILE ASSIGN TO "DEBTTRAN"
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-FS-DXRTRAN.
006100     SELECT DEBT-HEADER-FILE ASSIGN TO "DEBTHFIL"
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-DEBT-RRN
006500         FILE STATUS IS WS-FS-DEBTH.
006600     SELECT DEBT-DETAIL-FILE ASSIGN TO "DEBTDFIL"
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS WS-DETAIL-RRN
007000         FILE STATUS IS WS-FS-DEBTD.
007100     SELECT PROJECT-FILE ASSIGN TO "PROJFILE"
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS DYNAMIC
007400         RELATIVE KEY IS WS-PROJECT-RRN
007500         FILE STATUS IS WS-FS-PROJ.
007600     SELECT PERSON-FILE ASSIGN TO "PERSFILE"
007700         ORGANIZATION IS RELATIVE
007800         ACCESS MODE IS DYNAMIC
007900         RELATIVE KEY IS WS-PERSON-RRN
008000         FILE STATUS IS WS-FS-PERS.
008100     SELECT TRANSACTION-TRACK-FILE ASSIGN TO "TRAKFILE"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-FS-TRAK.
008400     SELECT RUN-PARM-FILE ASSIGN TO "DEBTPARM"
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-FS-PARM.
008700     SELECT OPEN-DEBTS-REPORT ASSIGN TO "DEBTORPT"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-FS-ORPT.
009000     SELECT DEBT-ERROR-LISTING ASSIGN TO "DEBTERR"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-FS-DEBTERR.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  DEBT-TRANS-FILE
009700     LABEL RECORD STANDARD.
009800 01  DEBT-TRANS-RECORD.
009900     05  DXR-REC-TYPE               PIC X(1).
010000         88  DXR-HEADER-REC             VALUE 'H'.
010100         88  DXR-DETAIL-REC             VALUE 'L'.
010200     05  DXR-TRANS-CODE             PIC X(1).
010300         88  DXR-ADD                    VALUE 'A'.
010400         88  DXR-CHANGE                 VALUE 'C'.
010500         88  DXR-DELETE                 VALUE 'D'.
010600     05  DXR-DEBT-ID                PIC 9(9).
010700     05  DXR-PERSON-ID              PIC 9(9).
010800     05  DXR-PROJECT-ID             PIC 9(9).
010900     05  DXR-DATE-DUE               PIC 9(8).
011000     05  DXR-DATE-REGISTERED        PIC 9(8).
011100     05  DXR-LINE-ID                PIC 9(9).
011200     05  DXR-ITEM-ID                PIC 9(9).
011300     05  DXR-UNIT-ID                PIC 9(9).
011400     05  DXR-QNT                    PIC S9(15)V9(3) COMP-3.
011500     05  DXR-UNIT-PRICE             PIC S9(18)V9(0) COMP-3.
011600     05  DXR-DSC                    PIC X(80).
011700     05  FILLER                     PIC X(20).
011800 FD  DEBT-HEADER-FILE
011900     LABEL RECORD STANDARD.
012000     COPY DEBTHREC.
012100 FD  DEBT-DETAIL-FILE
012200     LABEL RECORD STANDARD.
012300     COPY DEBTDREC.
012400 FD  PROJECT-FILE
012500     LABEL RECORD STANDARD.
012600     COPY PROJREC.
012700 FD  PERSON-FILE
012800     LABEL RECORD STANDARD.
012900     COPY PERSONREC.
013000 FD  TRANSACTION-TRACK-FILE
013100     LABEL RECORD STANDARD.
013200     COPY TRAKREC.
013300 FD  RUN-PARM-FILE
013400     LABEL RECORD STANDARD.
013500 01  RUN-PARM-RECORD.
013600     05  PARM-PROJECT-ID            PIC 9(9).
013700     05  PARM-PERSON-ID             PIC 9(9).
013800     05  FILLER                     PIC X(62).
013900 FD  OPEN-DEBTS-REPORT
014000     LABEL RECORD OMITTED.
014100 77  OPEN-DEBTS-LINE                PIC X(132).
014200 FD  DEBT-ERROR-LISTING
014300     LABEL RECORD OMITTED.
014400 77  DEBT-ERROR-LINE                PIC X(132).
014500
014600 WORKING-STORAGE SECTION.
014700 COPY DATEWORK.
014800 01  WS-FILE-STATUS-GROUP.
014900     05  WS-FS-DXRTRAN              PIC X(2).
015000         88  WS-FS-DXRTRAN-OK           VALUE '00'.
015100         88  WS-FS-DXRTRAN-EOF          VALUE '10'.
015200     05  WS-FS-DEBTH                PIC X(2).
015300         88  WS-FS-DEBTH-OK             VALUE '00'.
015400     05  WS-FS-DEBTD                PIC X(2).
015500         88  WS-FS-DEBTD-OK             VALUE '00'.
015600     05  WS-FS-PROJ                 PIC X(2).
015700     05  WS-FS-PERS                 PIC X(2).
015800     05  WS-FS-TRAK                 PIC X(2).
015900         88  WS-FS-TRAK-EOF             VALUE '10'.
016000     05  WS-FS-PARM                 PIC X(2).
016100     05  WS-FS-ORPT                 PIC X(2).
016200     05  WS-FS-DEBTERR              PIC X(2).
016300     05  FILLER                     PIC X(1).
016400 01  WS-SWITCHES.
016500     05  WS-EOF-DXRTRAN-SW          PIC 9(1)  COMP.
016600         88  WS-EOF-DXRTRAN             VALUE 1.
016700     05  WS-EOF-TRAK-SW             PIC 9(1)  COMP.
016800         88  WS-EOF-TRAK                VALUE 1.
016900     05  WS-REJECT-SW               PIC 9(1)  COMP.
017000         88  WS-TRANS-REJECTED          VALUE 1.
017100         88  WS-TRANS-ACCEPTED          VALUE 0.
017200     05  WS-COVERED-SW              PIC 9(1)  COMP.
017300         88  WS-DEBT-HAS-COVERAGE       VALUE 1.
017400         88  WS-DEBT-HAS-NO-COVERAGE    VALUE 0.
017500     05  FILLER                     PIC X(1).
017600 01  WS-COUNTERS.
017700     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
017800     05  WS-HDR-ADDED-CT            PIC 9(7)  COMP.
017900     05  WS-HDR-CHANGED-CT          PIC 9(7)  COMP.
018000     05  WS-HDR-DELETED-CT          PIC 9(7)  COMP.
018100     05  WS-LINE-ADDED-CT           PIC 9(7)  COMP.
018200     05  WS-LINE-CHANGED-CT         PIC 9(7)  COMP.
018300     05  WS-LINE-DELETED-CT         PIC 9(7)  COMP.
018400     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
018500     05  WS-OPEN-DEBT-CT            PIC 9(7)  COMP.
018600     05  WS-TABLE-IX                PIC 9(4)  COMP.
018700     05  WS-TABLE-MAX               PIC 9(4)  COMP.
018800     05  FILLER                     PIC X(1).
018900 77  WS-DEBT-RRN                    PIC 9(9)  COMP.
019000 77  WS-DETAIL-RRN                  PIC 9(9)  COMP.
019100 77  WS-EXCLUDE-LINE-ID             PIC 9(9).
019200 77  WS-PROJECT-RRN                 PIC 9(9)  COMP.
019300 77  WS-PERSON-RRN                  PIC 9(9)  COMP.
019400 77  WS-REJECT-REASON               PIC X(40).
019500* AMOUNT ACCUMULATORS USED BY BOTH THE UPDATE/DELETE GUARDS AND
019600* THE REPORT PHASE.  WS-AMOUNT-R GIVES A WHOLE-CURRENCY VIEW OF
019700* WS-DEBT-TOTAL, EDIT-CHECKED BY THE REPORT HEADING ROUTINE.
019800 01  WS-AMOUNT-FIELDS.
019900     05  WS-DEBT-TOTAL              PIC S9(18)V9(0) COMP-3.
020000     05  WS-DEBT-COVERED            PIC S9(18)V9(0) COMP-3.
020100     05  WS-DEBT-REMAINING          PIC S9(18)V9(0) COMP-3.
020200     05  WS-LINE-TOTAL              PIC S9(18)V9(3) COMP-3.
020300     05  FILLER                     PIC X(1).
020400 01  WS-AMOUNT-R REDEFINES WS-AMOUNT-FIELDS.
020500     05  WS-AMOUNT-R-BYTES          PIC X(24).
020600     05  FILLER                     PIC X(1).
020700 77  WS-DUP-CHECK-ITEM-ID           PIC 9(9).
020800 77  WS-RPT-PROJECT-ID              PIC 9(9).
020900 77  WS-RPT-PERSON-ID               PIC 9(9).
021000* IN-MEMORY OPEN-DEBT TABLE - LOADED BY A FULL DEBT-HEADER SCAN
021100* FILTERED TO THE PARM PROJECT, THEN EXCHANGE-SORTED DESCENDING
021200* BY DATE-REGISTERED/DEBT-ID BEFORE PRINTING (NO SORT VERB USED).
021300 01  WS-OPEN-DEBT-TABLE.
021400     05  WS-OPEN-DEBT-ENTRY OCCURS 500 TIMES
021500             INDEXED BY WS-OD-IX WS-OD-IX2.
021600         10  WS-OD-DEBT-ID          PIC 9(9).
021700         10  WS-OD-PROJECT-ID       PIC 9(9).
021800         10  WS-OD-PERSON-ID        PIC 9(9).
021900         10  WS-OD-DATE-DUE         PIC 9(8).
022000         10  WS-OD-DATE-REG         PIC 9(8).
022100         10  WS-OD-TOTAL            PIC S9(18)V9(0) COMP-3.
022200         10  WS-OD-COVERED          PIC S9(18)V9(0) COMP-3.
022300         10  WS-OD-REMAINING        PIC S9(18)V9(0) COMP-3.
022400     05  FILLER                     PIC X(1).
022500 01  WS-OPEN-DEBT-HOLD.
022600     05  WS-OD-H-DEBT-ID            PIC 9(9).
022700     05  WS-OD-H-PROJECT-ID         PIC 9(9).
022800     05  WS-OD-H-PERSON-ID          PIC 9(9).
022900     05  WS-OD-H-DATE-DUE           PIC 9(8).
023000     05  WS-OD-H-DATE-REG           PIC 9(8).
023100     05  WS-OD-H-TOTAL              PIC S9(18)V9(0) COMP-3.
023200     05  WS-OD-H-COVERED            PIC S9(18)V9(0) COMP-3.
023300     05  WS-OD-H-REMAINING          PIC S9(18)V9(0) COMP-3.
023400     05  FILLER                     PIC X(1).
023500 77  WS-REPORT-HEADING              PIC X(132).
023600 01  WS-DETAIL-LINE.
023700     05  WS-DL-DEBT-ID              PIC Z(8)9.
023800     05  FILLER                     PIC X(2)  VALUE SPACES.
023900     05  WS-DL-PROJECT-ID           PIC Z(8)9.
024000     05  FILLER                     PIC X(2)  VALUE SPACES.
024100     05  WS-DL-PERSON-ID            PIC Z(8)9.
024200     05  FILLER                     PIC X(2)  VALUE SPACES.
024300     05  WS-DL-DATE-DUE             PIC 9(8).
024400     05  FILLER                     PIC X(2)  VALUE SPACES.
024500     05  WS-DL-DATE-REG             PIC 9(8).
024600     05  FILLER                     PIC X(2)  VALUE SPACES.
024700     05  WS-DL-TOTAL                PIC Z(15)9-.
024800     05  FILLER                     PIC X(2)  VALUE SPACES.
024900     05  WS-DL-COVERED              PIC Z(15)9-.
025000     05  FILLER                     PIC X(2)  VALUE SPACES.
025100     05  WS-DL-REMAINING            PIC Z(15)9-.
025200     05  FILLER                     PIC X(11) VALUE SPACES.
025300 01  WS-TRAILER-LINE.
025400     05  FILLER                     PIC X(11) VALUE 'OPEN DEBTS'.
025500     05  WS-TR-PROJECT-ID           PIC Z(8)9.
025600     05  FILLER                     PIC X(5)  VALUE ' CT = '.
025700     05  WS-TR-COUNT                PIC ZZZ,ZZ9.
025800     05  FILLER                     PIC X(100) VALUE SPACES.
025900 01  WS-ERROR-DETAIL-LINE.
026000     05  WS-ERR-DEBT-ID             PIC Z(8)9.
026100     05  FILLER                     PIC X(2)  VALUE SPACES.
026200     05  WS-ERR-REC-TYPE            PIC X(1).
026300     05  FILLER                     PIC X(1)  VALUE SPACES.
026400     05  WS-ERR-TRANS-CODE          PIC X(1).
026500     05  FILLER                     PIC X(2)  VALUE SPACES.
026600     05  WS-ERR-REASON              PIC X(40).
026700     05  FILLER                     PIC X(76) VALUE SPACES.
026800
026900 PROCEDURE DIVISION.
027000* DRIVES THE WHOLE RUN.  ONE PASS OF THE DEBT TRANSACTION FILE,
027100* HEADERS AND DETAIL LINES INTERLEAVED, THEN THE REPORT SORT
027200* AND PRINT AT THE END.
027300* NO RESTART LOGIC - A DEBT-TRANSACTION RUN THAT ABENDS IS
027400* RERUN FROM THE TOP.  DATA CONTROL HOLDS THE INPUT DECK UNTIL
027500* THE RUN BALANCES CLEAN.
027600 0000-MAIN-LINE.
027700* PERFORM 0100-INITIALIZE THRU 0100-EXIT
027800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
027900* PERFORM 9000-READ-DEBT-TRANS THRU 9000-EXIT
028000     PERFORM 9000-READ-DEBT-TRANS THRU 9000-EXIT.
028100* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
028200     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
028300         UNTIL WS-EOF-DXRTRAN.
028400* PERFORM 3000-OPEN-DEBTS-REPORT THRU 3000-EXIT
028500     PERFORM 3000-OPEN-DEBTS-REPORT THRU 3000-EXIT.
028600* PERFORM 9900-TERMINATE THRU 9900-EXIT
028700     PERFORM 9900-TERMINATE THRU 9900-EXIT.
028800* END OF RUN
028900     STOP RUN.
029000
029100* OPENS THE DEBT MASTER, TRANSACTION FILE AND ERROR LISTING.
029200* PERSON-FILE, PROJECT-FILE, UNIT-FILE AND ITEM-FILE ARE
029300* OPENED HERE TOO SINCE EVERY DETAIL-LINE EDIT NEEDS AT LEAST
029400* ONE OF THEM FOR A LOOKUP.
029500 0100-INITIALIZE.
029600* OPEN INPUT DEBT-TRANS-FILE
029700     OPEN INPUT DEBT-TRANS-FILE.
029800* TEST -- NOT WS-FS-DXRTRAN-OK
029900     IF NOT WS-FS-DXRTRAN-OK
030000* GO TO 9990-FATAL-FILE-ERROR
030100         GO TO 9990-FATAL-FILE-ERROR
030200* END OF CONDITIONAL
030300     END-IF.
030400* OPEN I-O DEBT-HEADER-FILE
030500     OPEN I-O DEBT-HEADER-FILE.
030600* OPEN I-O DEBT-DETAIL-FILE
030700     OPEN I-O DEBT-DETAIL-FILE.
030800* OPEN INPUT PROJECT-FILE
030900     OPEN INPUT PROJECT-FILE.
031000* OPEN INPUT PERSON-FILE
031100     OPEN INPUT PERSON-FILE.
031200* OPEN INPUT RUN-PARM-FILE
031300     OPEN INPUT RUN-PARM-FILE.
031400* OPEN OUTPUT DEBT-ERROR-LISTING
031500     OPEN OUTPUT DEBT-ERROR-LISTING.
031600* MOVE ZERO TO WS-TRANS-READ-CT WS-HDR-ADDED-CT
031700     MOVE ZERO TO WS-TRANS-READ-CT WS-HDR-ADDED-CT
031800                  WS-HDR-CHANGED-CT WS-HDR-DELETED-CT
031900                  WS-LINE-ADDED-CT WS-LINE-CHANGED-CT
032000                  WS-LINE-DELETED-CT WS-TRANS-REJECTED-CT.
032100* MOVE ZERO TO WS-EXCLUDE-LINE-ID
032200     MOVE ZERO TO WS-EXCLUDE-LINE-ID.
032300* MOVE SPACES TO WS-REPORT-HEADING
032400     MOVE SPACES TO WS-REPORT-HEADING.
032500* MOVE 'DEBT-MASTER - ERROR LISTING' TO WS-REPORT-HEADING
032600     MOVE 'DEBT-MASTER - ERROR LISTING' TO WS-REPORT-HEADING.
032700* WRITE DEBT-ERROR-LINE FROM WS-REPORT-HEADING
032800     WRITE DEBT-ERROR-LINE FROM WS-REPORT-HEADING.
032900* READ RUN-PARM-FILE
033000     READ RUN-PARM-FILE
033100         AT END MOVE ZERO TO WS-RPT-PROJECT-ID
033200                 WS-RPT-PERSON-ID
033300         NOT AT END MOVE PARM-PROJECT-ID
033400                 TO WS-RPT-PROJECT-ID
033500* MOVE PARM-PERSON-ID
033600             MOVE PARM-PERSON-ID
033700                 TO WS-RPT-PERSON-ID
033800* END OF READ
033900     END-READ.
034000* CLOSE RUN-PARM-FILE
034100     CLOSE RUN-PARM-FILE.
034200 0100-EXIT.
034300     EXIT.
034400
034500* READS THE NEXT DEBT TRANSACTION, EITHER A HEADER OR A DETAIL
034600* LINE.  DTX-REC-TYPE TELLS 1000-EDIT-TRANSACTION WHICH.
034700 9000-READ-DEBT-TRANS.
034800* READ DEBT-TRANS-FILE
034900     READ DEBT-TRANS-FILE
035000         AT END SET WS-EOF-DXRTRAN TO TRUE
035100* END OF READ
035200     END-READ.
035300* TEST -- WS-FS-DXRTRAN-OK
035400     IF WS-FS-DXRTRAN-OK
035500* ADD 1 TO WS-TRANS-READ-CT
035600         ADD 1 TO WS-TRANS-READ-CT
035700* END OF CONDITIONAL
035800     END-IF.
035900 9000-EXIT.
036000     EXIT.
036100
036200* ROUTES THE TRANSACTION TO THE HEADER OR DETAIL EDIT BASED ON
036300* DTX-REC-TYPE.  A DEBT CANNOT BE CREATED BY A DETAIL LINE
036400* ALONE - THE HEADER MUST EXIST FIRST, WHICH IS WHY HEADER ADDS
036500* ARE EXPECTED TO SORT AHEAD OF THEIR OWN DETAIL LINES IN THE
036600* INPUT DECK.
036700 1000-EDIT-TRANSACTION.
036800* SET WS-TRANS-ACCEPTED TO TRUE
036900     SET WS-TRANS-ACCEPTED TO TRUE.
037000* MOVE SPACES TO WS-REJECT-REASON
037100     MOVE SPACES TO WS-REJECT-REASON.
037200* DISPATCH ON TRANSACTION CODE
037300     EVALUATE TRUE
037400* CASE -- DXR-HEADER-REC
037500         WHEN DXR-HEADER-REC
037600* PERFORM 1000-EDIT-HEADER THRU 1000-EDIT-HEADER-EXIT
037700             PERFORM 1000-EDIT-HEADER THRU 1000-EDIT-HEADER-EXIT
037800* CASE -- DXR-DETAIL-REC
037900         WHEN DXR-DETAIL-REC
038000* PERFORM 1200-EDIT-DETAIL THRU 1200-EXIT
038100             PERFORM 1200-EDIT-DETAIL THRU 1200-EXIT
038200* CASE -- OTHER
038300         WHEN OTHER
038400* SET WS-TRANS-REJECTED TO TRUE
038500             SET WS-TRANS-REJECTED TO TRUE
038600* MOVE 'INVALID RECORD TYPE' TO WS-REJECT-REASON
038700             MOVE 'INVALID RECORD TYPE' TO WS-REJECT-REASON
038800* END OF DISPATCH
038900     END-EVALUATE.
039000* TEST -- WS-TRANS-REJECTED
039100     IF WS-TRANS-REJECTED
039200* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
039300         PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
039400* ADD 1 TO WS-TRANS-REJECTED-CT
039500         ADD 1 TO WS-TRANS-REJECTED-CT
039600* END OF CONDITIONAL
039700     END-IF.
039800* PERFORM 9000-READ-DEBT-TRANS THRU 9000-EXIT
039900     PERFORM 9000-READ-DEBT-TRANS THRU 9000-EXIT.
040000 1000-EXIT.
040100     EXIT.
040200
040300* HEADER MAINTENANCE - DATE-DUE, DATE-REGISTERED AND BOTH FK
040400* IDS ARE MANDATORY ON ADD; ON CHANGE THE FKS ARE RE-CHECKED IN
040500* CASE THE PROJECT OR PERSON WAS REASSIGNED.
040600* EDITS A DEBT-HEADER TRANSACTION.  PERSON-ID AND PROJECT-ID
040700* ARE BOTH REQUIRED FOREIGN KEYS AND MUST ALREADY BE ON FILE -
040800* A DEBT CANNOT BE RAISED AGAINST A PERSON OR PROJECT THAT DOES
040900* NOT EXIST YET.
041000 1000-EDIT-HEADER.
041100* TEST -- NOT DXR-DELETE
041200     IF NOT DXR-DELETE
041300* TEST -- DXR-PROJECT-ID = ZERO OR DXR-PERSON-ID = ZERO
041400         IF DXR-PROJECT-ID = ZERO OR DXR-PERSON-ID = ZERO
041500             OR DXR-DATE-DUE = ZERO OR DXR-DATE-REGISTERED = ZERO
041600* SET WS-TRANS-REJECTED TO TRUE
041700             SET WS-TRANS-REJECTED TO TRUE
041800* MOVE 'PROJECT, PERSON AND BOTH DATES ARE REQUIRED'
041900             MOVE 'PROJECT, PERSON AND BOTH DATES ARE REQUIRED'
042000                 TO WS-REJECT-REASON
042100* GO TO 1000-EDIT-HEADER-EXIT
042200             GO TO 1000-EDIT-HEADER-EXIT
042300* END OF CONDITIONAL
042400         END-IF
042500* MOVE DXR-PROJECT-ID TO WS-PROJECT-RRN
042600         MOVE DXR-PROJECT-ID TO WS-PROJECT-RRN
042700* READ PROJECT-FILE
042800         READ PROJECT-FILE
042900             INVALID KEY
043000* SET WS-TRANS-REJECTED TO TRUE
043100                 SET WS-TRANS-REJECTED TO TRUE
043200* MOVE 'PROJECT DOES NOT EXIST' TO WS-REJECT-REASON
043300                 MOVE 'PROJECT DOES NOT EXIST' TO WS-REJECT-REASON
043400* GO TO 1000-EDIT-HEADER-EXIT
043500                 GO TO 1000-EDIT-HEADER-EXIT
043600* END OF READ
043700         END-READ
043800* MOVE DXR-PERSON-ID TO WS-PERSON-RRN
043900         MOVE DXR-PERSON-ID TO WS-PERSON-RRN
044000* READ PERSON-FILE
044100         READ PERSON-FILE
044200             INVALID KEY
044300* SET WS-TRANS-REJECTED TO TRUE
044400                 SET WS-TRANS-REJECTED TO TRUE
044500* MOVE 'PERSON DOES NOT EXIST' TO WS-REJECT-REASON
044600                 MOVE 'PERSON DOES NOT EXIST' TO WS-REJECT-REASON
044700* GO TO 1000-EDIT-HEADER-EXIT
044800                 GO TO 1000-EDIT-HEADER-EXIT
044900* END OF READ
045000         END-READ
045100* END OF CONDITIONAL
045200     END-IF.
045300* DISPATCH ON TRANSACTION CODE
045400     EVALUATE TRUE
045500* CASE -- DXR-ADD
045600         WHEN DXR-ADD
045700* PERFORM 2000H-PROCESS-HEADER-ADD THRU 2000H-EXIT
045800             PERFORM 2000H-PROCESS-HEADER-ADD THRU 2000H-EXIT
045900* CASE -- DXR-CHANGE
046000         WHEN DXR-CHANGE
046100* PERFORM 2100H-PROCESS-HEADER-CHANGE THRU 2100H-EXIT
046200             PERFORM 2100H-PROCESS-HEADER-CHANGE THRU 2100H-EXIT
046300* CASE -- DXR-DELETE
046400         WHEN DXR-DELETE
046500* PERFORM 2200H-PROCESS-HEADER-DELETE THRU 2200H-EXIT
046600             PERFORM 2200H-PROCESS-HEADER-DELETE THRU 2200H-EXIT
046700* CASE -- OTHER
046800         WHEN OTHER
046900* SET WS-TRANS-REJECTED TO TRUE
047000             SET WS-TRANS-REJECTED TO TRUE
047100* MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
047200             MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
047300* END OF DISPATCH
047400     END-EVALUATE.
047500 1000-EDIT-HEADER-EXIT.
047600     EXIT.
047700
047800* ADDS A NEW DEBT HEADER.  DHR-DEBT-ID IS ASSIGNED BY THE
047900* BILLING OFFICE'S OWN SEQUENCE BEFORE THE TRANSACTION REACHES
048000* THIS PROGRAM.  DHR-TOTAL-AMT AND DHR-COVERED-AMT START AT
048100* ZERO AND ARE MAINTAINED BY 2000-COMPUTE-DEBT-TOTAL AND
048200* 2300-COMPUTE-DEBT-COVERED AS DETAIL LINES ARE POSTED.
048300 2000H-PROCESS-HEADER-ADD.
048400* MOVE DXR-DEBT-ID TO WS-DEBT-RRN DHD-DEBT-ID
048500     MOVE DXR-DEBT-ID TO WS-DEBT-RRN DHD-DEBT-ID.
048600* MOVE DXR-PERSON-ID TO DHD-PERSON-ID
048700     MOVE DXR-PERSON-ID TO DHD-PERSON-ID.
048800* MOVE DXR-PROJECT-ID TO DHD-PROJECT-ID
048900     MOVE DXR-PROJECT-ID TO DHD-PROJECT-ID.
049000* MOVE DXR-DATE-DUE TO DHD-DATE-DUE
049100     MOVE DXR-DATE-DUE TO DHD-DATE-DUE.
049200* MOVE DXR-DATE-REGISTERED TO DHD-DATE-REGISTERED
049300     MOVE DXR-DATE-REGISTERED TO DHD-DATE-REGISTERED.
049400* MOVE SPACES TO DHD-DSC
049500     MOVE SPACES TO DHD-DSC.
049600* WRITE DEBT-HEADER-RECORD
049700     WRITE DEBT-HEADER-RECORD
049800         INVALID KEY
049900* SET WS-TRANS-REJECTED TO TRUE
050000             SET WS-TRANS-REJECTED TO TRUE
050100* MOVE 'DEBT ID ALREADY ON FILE' TO WS-REJECT-REASON
050200             MOVE 'DEBT ID ALREADY ON FILE' TO WS-REJECT-REASON
050300* END OF WRITE ATTEMPT
050400     END-WRITE.
050500* TEST -- WS-TRANS-ACCEPTED
050600     IF WS-TRANS-ACCEPTED
050700* ADD 1 TO WS-HDR-ADDED-CT
050800         ADD 1 TO WS-HDR-ADDED-CT
050900* END OF CONDITIONAL
051000     END-IF.
051100 2000H-EXIT.
051200     EXIT.
051300
051400* CHANGES A DEBT HEADER'S DESCRIPTIVE FIELDS.  PERSON-ID AND
051500* PROJECT-ID ARE NOT CHANGEABLE ONCE THE HEADER EXISTS - IF
051600* BILLING KEYED THE WRONG PERSON OR PROJECT, THE HEADER IS
051700* DELETED AND RE-ADDED, NOT PATCHED.
051800 2100H-PROCESS-HEADER-CHANGE.
051900* MOVE DXR-DEBT-ID TO WS-DEBT-RRN
052000     MOVE DXR-DEBT-ID TO WS-DEBT-RRN.
052100* READ DEBT-HEADER-FILE
052200     READ DEBT-HEADER-FILE
052300         INVALID KEY
052400* SET WS-TRANS-REJECTED TO TRUE
052500             SET WS-TRANS-REJECTED TO TRUE
052600* MOVE 'DEBT NOT ON FILE FOR CHANGE'
052700             MOVE 'DEBT NOT ON FILE FOR CHANGE'
052800                 TO WS-REJECT-REASON
052900* GO TO 2100H-EXIT
053000             GO TO 2100H-EXIT
053100* END OF READ
053200     END-READ.
053300* MOVE DXR-PERSON-ID TO DHD-PERSON-ID
053400     MOVE DXR-PERSON-ID TO DHD-PERSON-ID.
053500* MOVE DXR-PROJECT-ID TO DHD-PROJECT-ID
053600     MOVE DXR-PROJECT-ID TO DHD-PROJECT-ID.
053700* MOVE DXR-DATE-DUE TO DHD-DATE-DUE
053800     MOVE DXR-DATE-DUE TO DHD-DATE-DUE.
053900* MOVE DXR-DATE-REGISTERED TO DHD-DATE-REGISTERED
054000     MOVE DXR-DATE-REGISTERED TO DHD-DATE-REGISTERED.
054100* REWRITE DEBT-HEADER-RECORD
054200     REWRITE DEBT-HEADER-RECORD
054300         INVALID KEY
054400* SET WS-TRANS-REJECTED TO TRUE
054500             SET WS-TRANS-REJECTED TO TRUE
054600* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
054700             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
054800* END OF REWRITE ATTEMPT
054900     END-REWRITE.
055000* TEST -- WS-TRANS-ACCEPTED
055100     IF WS-TRANS-ACCEPTED
055200* ADD 1 TO WS-HDR-CHANGED-CT
055300         ADD 1 TO WS-HDR-CHANGED-CT
055400* END OF CONDITIONAL
055500     END-IF.
055600 2100H-EXIT.
055700     EXIT.
055800
055900* HEADER DELETE - BLOCKED IF ANY ALLOCATION HAS ALREADY COVERED
056000* PART OF THIS DEBT.  DEBT DOCUMENTS WOULD BE A SECOND GUARD HERE
056100* BUT THIS SHOP HAS NO DOCUMENT STORE ON THE BATCH SIDE - NOTED
056200* FOR THE ONLINE SYSTEM, NOT ENFORCED IN THIS PROGRAM.
056300* DELETES A DEBT HEADER.  1800-UPDATE-GUARD MUST HAVE ALREADY
056400* CONFIRMED THE HEADER CARRIES NO DETAIL LINES - A HEADER WITH
056500* LINES STILL ATTACHED IS NEVER DELETED, ONLY THE LINES ARE
056600* REMOVED FIRST.
056700 2200H-PROCESS-HEADER-DELETE.
056800* MOVE DXR-DEBT-ID TO WS-DEBT-RRN
056900     MOVE DXR-DEBT-ID TO WS-DEBT-RRN.
057000* READ DEBT-HEADER-FILE
057100     READ DEBT-HEADER-FILE
057200         INVALID KEY
057300* SET WS-TRANS-REJECTED TO TRUE
057400             SET WS-TRANS-REJECTED TO TRUE
057500* MOVE 'DEBT NOT ON FILE FOR DELETE'
057600             MOVE 'DEBT NOT ON FILE FOR DELETE'
057700                 TO WS-REJECT-REASON
057800* GO TO 2200H-EXIT
057900             GO TO 2200H-EXIT
058000* END OF READ
058100     END-READ.
058200* PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT
058300     PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT.
058400* TEST -- WS-DEBT-HAS-COVERAGE
058500     IF WS-DEBT-HAS-COVERAGE
058600* SET WS-TRANS-REJECTED TO TRUE
058700         SET WS-TRANS-REJECTED TO TRUE
058800* MOVE 'DEBT HAS COVERED ALLOCATIONS' TO WS-REJECT-REASON
058900         MOVE 'DEBT HAS COVERED ALLOCATIONS' TO WS-REJECT-REASON
059000* GO TO 2200H-EXIT
059100         GO TO 2200H-EXIT
059200* END OF CONDITIONAL
059300     END-IF.
059400* DELETE DEBT-HEADER-FILE
059500     DELETE DEBT-HEADER-FILE
059600         INVALID KEY
059700* SET WS-TRANS-REJECTED TO TRUE
059800             SET WS-TRANS-REJECTED TO TRUE
059900* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
060000             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
060100* END OF DELETE ATTEMPT
060200     END-DELETE.
060300* TEST -- WS-TRANS-ACCEPTED
060400     IF WS-TRANS-ACCEPTED
060500* ADD 1 TO WS-HDR-DELETED-CT
060600         ADD 1 TO WS-HDR-DELETED-CT
060700* END OF CONDITIONAL
060800     END-IF.
060900 2200H-EXIT.
061000     EXIT.
061100
061200* DETAIL LINE MAINTENANCE - DUPLICATE (DEBT-ID,ITEM-ID) IS
061300* REJECTED; ANY LINE CHANGE RECOMPUTES THE HEADER TOTAL AND RE-
061400* RUNS THE TOTAL-VS-COVERED GUARD BEFORE THE LINE IS COMMITTED.
061500* EDITS A DEBT-DETAIL TRANSACTION.  THE OWNING DEBT-HEADER MUST
061600* ALREADY BE ON FILE, THE ITEM-ID MUST BE A VALID ITEM, AND THE
061700* UNIT-ID (WHEN GIVEN) MUST BE A VALID UNIT OF MEASURE.
061800* 1210-VALIDATE-NO-DUP-ITEM STOPS THE SAME ITEM BEING BILLED
061900* TWICE ON ONE DEBT - A CORRECTION TO QUANTITY OR PRICE IS DONE
062000* WITH A CHANGE TRANSACTION, NOT A SECOND ADD.
062100 1200-EDIT-DETAIL.
062200* MOVE DXR-DEBT-ID TO WS-DEBT-RRN
062300     MOVE DXR-DEBT-ID TO WS-DEBT-RRN.
062400* READ DEBT-HEADER-FILE
062500     READ DEBT-HEADER-FILE
062600         INVALID KEY
062700* SET WS-TRANS-REJECTED TO TRUE
062800             SET WS-TRANS-REJECTED TO TRUE
062900* MOVE 'DEBT HEADER DOES NOT EXIST' TO WS-REJECT-REASON
063000             MOVE 'DEBT HEADER DOES NOT EXIST' TO WS-REJECT-REASON
063100* GO TO 1200-EXIT
063200             GO TO 1200-EXIT
063300* END OF READ
063400     END-READ.
063500* DISPATCH ON TRANSACTION CODE
063600     EVALUATE TRUE
063700* CASE -- DXR-ADD
063800         WHEN DXR-ADD
063900* PERFORM 1210-VALIDATE-NO-DUP-ITEM THRU 1210-EXIT
064000             PERFORM 1210-VALIDATE-NO-DUP-ITEM THRU 1210-EXIT
064100* TEST -- WS-TRANS-ACCEPTED
064200             IF WS-TRANS-ACCEPTED
064300* PERFORM 2000L-PROCESS-LINE-ADD THRU 2000L-EXIT
064400                 PERFORM 2000L-PROCESS-LINE-ADD THRU 2000L-EXIT
064500* END OF CONDITIONAL
064600             END-IF
064700* CASE -- DXR-CHANGE
064800         WHEN DXR-CHANGE
064900* PERFORM 2100L-PROCESS-LINE-CHANGE THRU 2100L-EXIT
065000             PERFORM 2100L-PROCESS-LINE-CHANGE THRU 2100L-EXIT
065100* CASE -- DXR-DELETE
065200         WHEN DXR-DELETE
065300* PERFORM 2200L-PROCESS-LINE-DELETE THRU 2200L-EXIT
065400             PERFORM 2200L-PROCESS-LINE-DELETE THRU 2200L-EXIT
065500* CASE -- OTHER
065600         WHEN OTHER
065700* SET WS-TRANS-REJECTED TO TRUE
065800             SET WS-TRANS-REJECTED TO TRUE
065900* MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
066000             MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-REASON
066100* END OF DISPATCH
066200     END-EVALUATE.
066300 1200-EXIT.
066400     EXIT.
066500
066600* SCANS THE DETAIL LINES ALREADY POSTED TO THIS DEBT FOR A
066700* MATCHING ITEM-ID.  ONLY RUN ON ADDS - A CHANGE OR DELETE IS
066800* ALREADY REFERRING TO AN EXISTING LINE SO THE DUPLICATE CHECK
066900* WOULD ALWAYS TRIP ON ITSELF.
067000 1210-VALIDATE-NO-DUP-ITEM.
067100* MOVE 1 TO WS-DETAIL-RRN
067200     MOVE 1 TO WS-DETAIL-RRN.
067300     START DEBT-DETAIL-FILE KEY IS NOT LESS THAN WS-DETAIL-RRN
067400         INVALID KEY GO TO 1210-EXIT
067500     END-START.
067600 1210-SCAN-LOOP.
067700* READ DEBT-DETAIL-FILE NEXT RECORD
067800     READ DEBT-DETAIL-FILE NEXT RECORD
067900         AT END GO TO 1210-EXIT
068000* END OF READ
068100     END-READ.
068200* TEST -- DDT-DEBT-ID = DXR-DEBT-ID AND DDT-ITEM-ID = DXR-ITEM-ID
068300     IF DDT-DEBT-ID = DXR-DEBT-ID AND DDT-ITEM-ID = DXR-ITEM-ID
068400* SET WS-TRANS-REJECTED TO TRUE
068500         SET WS-TRANS-REJECTED TO TRUE
068600* MOVE 'DUPLICATE ITEM ON THIS DEBT' TO WS-REJECT-REASON
068700         MOVE 'DUPLICATE ITEM ON THIS DEBT' TO WS-REJECT-REASON
068800* GO TO 1210-EXIT
068900         GO TO 1210-EXIT
069000* END OF CONDITIONAL
069100     END-IF.
069200* GO TO 1210-SCAN-LOOP
069300     GO TO 1210-SCAN-LOOP.
069400 1210-EXIT.
069500     EXIT.
069600
069700* ADDS A DEBT-DETAIL LINE.  LINE-TOTAL IS COMPUTED HERE FROM
069800* QUANTITY TIMES UNIT-PRICE AND THE HEADER TOTAL IS THEN
069900* RECOMPUTED FROM SCRATCH BY 2000-COMPUTE-DEBT-TOTAL RATHER
070000* THAN INCREMENTED IN PLACE - WITH A HANDFUL OF LINES PER DEBT
070100* THE FULL RECOMPUTE COSTS NOTHING AND CANNOT DRIFT OUT OF
070200* SYNC.
070300 2000L-PROCESS-LINE-ADD.
070400* MOVE DXR-LINE-ID TO WS-DETAIL-RRN DDT-LINE-ID
070500     MOVE DXR-LINE-ID TO WS-DETAIL-RRN DDT-LINE-ID.
070600* MOVE DXR-DEBT-ID TO DDT-DEBT-ID
070700     MOVE DXR-DEBT-ID TO DDT-DEBT-ID.
070800* MOVE DXR-ITEM-ID TO DDT-ITEM-ID
070900     MOVE DXR-ITEM-ID TO DDT-ITEM-ID.
071000* MOVE DXR-UNIT-ID TO DDT-UNIT-ID
071100     MOVE DXR-UNIT-ID TO DDT-UNIT-ID.
071200* MOVE DXR-QNT TO DDT-QNT
071300     MOVE DXR-QNT TO DDT-QNT.
071400* MOVE DXR-UNIT-PRICE TO DDT-UNIT-PRICE
071500     MOVE DXR-UNIT-PRICE TO DDT-UNIT-PRICE.
071600* PERFORM 1500-COMPUTE-LINE-TOTAL THRU 1500-EXIT
071700     PERFORM 1500-COMPUTE-LINE-TOTAL THRU 1500-EXIT.
071800* MOVE WS-LINE-TOTAL TO DDT-LINE-TOTAL
071900     MOVE WS-LINE-TOTAL TO DDT-LINE-TOTAL.
072000* MOVE DXR-DSC TO DDT-DSC
072100     MOVE DXR-DSC TO DDT-DSC.
072200* WRITE DEBT-DETAIL-RECORD
072300     WRITE DEBT-DETAIL-RECORD
072400         INVALID KEY
072500* SET WS-TRANS-REJECTED TO TRUE
072600             SET WS-TRANS-REJECTED TO TRUE
072700* MOVE 'LINE ID ALREADY ON FILE' TO WS-REJECT-REASON
072800             MOVE 'LINE ID ALREADY ON FILE' TO WS-REJECT-REASON
072900* END OF WRITE ATTEMPT
073000     END-WRITE.
073100* TEST -- WS-TRANS-ACCEPTED
073200     IF WS-TRANS-ACCEPTED
073300* ADD 1 TO WS-LINE-ADDED-CT
073400         ADD 1 TO WS-LINE-ADDED-CT
073500* END OF CONDITIONAL
073600     END-IF.
073700 2000L-EXIT.
073800     EXIT.
073900
074000* CHANGES QUANTITY, UNIT-PRICE OR UNIT-ID ON AN EXISTING DETAIL
074100* LINE AND RECOMPUTES BOTH THE LINE TOTAL AND THE HEADER TOTAL.
074200 2100L-PROCESS-LINE-CHANGE.
074300* MOVE DXR-LINE-ID TO WS-DETAIL-RRN
074400     MOVE DXR-LINE-ID TO WS-DETAIL-RRN.
074500* READ DEBT-DETAIL-FILE
074600     READ DEBT-DETAIL-FILE
074700         INVALID KEY
074800* SET WS-TRANS-REJECTED TO TRUE
074900             SET WS-TRANS-REJECTED TO TRUE
075000* MOVE 'LINE NOT ON FILE FOR CHANGE'
075100             MOVE 'LINE NOT ON FILE FOR CHANGE'
075200                 TO WS-REJECT-REASON
075300* GO TO 2100L-EXIT
075400             GO TO 2100L-EXIT
075500* END OF READ
075600     END-READ.
075700* MOVE DXR-UNIT-ID TO DDT-UNIT-ID
075800     MOVE DXR-UNIT-ID TO DDT-UNIT-ID.
075900* MOVE DXR-QNT TO DDT-QNT
076000     MOVE DXR-QNT TO DDT-QNT.
076100* MOVE DXR-UNIT-PRICE TO DDT-UNIT-PRICE
076200     MOVE DXR-UNIT-PRICE TO DDT-UNIT-PRICE.
076300* PERFORM 1500-COMPUTE-LINE-TOTAL THRU 1500-EXIT
076400     PERFORM 1500-COMPUTE-LINE-TOTAL THRU 1500-EXIT.
076500* MOVE WS-LINE-TOTAL TO DDT-LINE-TOTAL
076600     MOVE WS-LINE-TOTAL TO DDT-LINE-TOTAL.
076700* MOVE DXR-DSC TO DDT-DSC
076800     MOVE DXR-DSC TO DDT-DSC.
076900* PERFORM 1800-UPDATE-GUARD THRU 1800-EXIT
077000     PERFORM 1800-UPDATE-GUARD THRU 1800-EXIT.
077100* TEST -- WS-TRANS-REJECTED
077200     IF WS-TRANS-REJECTED
077300* GO TO 2100L-EXIT
077400         GO TO 2100L-EXIT
077500* END OF CONDITIONAL
077600     END-IF.
077700* REWRITE DEBT-DETAIL-RECORD
077800     REWRITE DEBT-DETAIL-RECORD
077900         INVALID KEY
078000* SET WS-TRANS-REJECTED TO TRUE
078100             SET WS-TRANS-REJECTED TO TRUE
078200* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
078300             MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
078400* END OF REWRITE ATTEMPT
078500     END-REWRITE.
078600* TEST -- WS-TRANS-ACCEPTED
078700     IF WS-TRANS-ACCEPTED
078800* ADD 1 TO WS-LINE-CHANGED-CT
078900         ADD 1 TO WS-LINE-CHANGED-CT
079000* END OF CONDITIONAL
079100     END-IF.
079200 2100L-EXIT.
079300     EXIT.
079400
079500* REMOVES A DETAIL LINE AND RECOMPUTES THE HEADER TOTAL.  A
079600* HEADER LEFT WITH ZERO LINES IS NOT AUTOMATICALLY DELETED -
079700* BILLING MAY BE ABOUT TO ADD REPLACEMENT LINES IN THE SAME
079800* RUN.
079900 2200L-PROCESS-LINE-DELETE.
080000* MOVE DXR-LINE-ID TO WS-DETAIL-RRN
080100     MOVE DXR-LINE-ID TO WS-DETAIL-RRN.
080200* READ DEBT-DETAIL-FILE
080300     READ DEBT-DETAIL-FILE
080400         INVALID KEY
080500* SET WS-TRANS-REJECTED TO TRUE
080600             SET WS-TRANS-REJECTED TO TRUE
080700* MOVE 'LINE NOT ON FILE FOR DELETE'
080800             MOVE 'LINE NOT ON FILE FOR DELETE'
080900                 TO WS-REJECT-REASON
081000* GO TO 2200L-EXIT
081100             GO TO 2200L-EXIT
081200* END OF READ
081300     END-READ.
081400* MOVE DDT-DEBT-ID TO WS-DEBT-RRN
081500     MOVE DDT-DEBT-ID TO WS-DEBT-RRN.
081600* MOVE DDT-LINE-ID TO WS-EXCLUDE-LINE-ID
081700     MOVE DDT-LINE-ID TO WS-EXCLUDE-LINE-ID.
081800* PERFORM 1800-UPDATE-GUARD THRU 1800-EXIT
081900     PERFORM 1800-UPDATE-GUARD THRU 1800-EXIT.
082000* MOVE ZERO TO WS-EXCLUDE-LINE-ID
082100     MOVE ZERO TO WS-EXCLUDE-LINE-ID.
082200* TEST -- WS-TRANS-REJECTED
082300     IF WS-TRANS-REJECTED
082400* GO TO 2200L-EXIT
082500         GO TO 2200L-EXIT
082600* END OF CONDITIONAL
082700     END-IF.
082800* MOVE DXR-LINE-ID TO WS-DETAIL-RRN
082900     MOVE DXR-LINE-ID TO WS-DETAIL-RRN.
083000* DELETE DEBT-DETAIL-FILE
083100     DELETE DEBT-DETAIL-FILE
083200         INVALID KEY
083300* SET WS-TRANS-REJECTED TO TRUE
083400             SET WS-TRANS-REJECTED TO TRUE
083500* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
083600             MOVE 'DELETE FAILED' TO WS-REJECT-REASON
083700* END OF DELETE ATTEMPT
083800     END-DELETE.
083900* TEST -- WS-TRANS-ACCEPTED
084000     IF WS-TRANS-ACCEPTED
084100* ADD 1 TO WS-LINE-DELETED-CT
084200         ADD 1 TO WS-LINE-DELETED-CT
084300* END OF CONDITIONAL
084400     END-IF.
084500 2200L-EXIT.
084600     EXIT.
084700
084800* TRUNCATES ANY FRACTION BELOW A WHOLE CURRENCY UNIT - NO
084900* ROUNDED KEYWORD, MATCHING THE STRAIGHT-TRUNCATE MULTIPLY RULE.
085000* QUANTITY TIMES UNIT-PRICE, ROUNDED TO THE PENNY.
085100 1500-COMPUTE-LINE-TOTAL.
085200* COMPUTE WS-LINE-TOTAL = DXR-QNT * DXR-UNIT-PRICE
085300     COMPUTE WS-LINE-TOTAL = DXR-QNT * DXR-UNIT-PRICE.
085400 1500-EXIT.
085500     EXIT.
085600
085700* RECOMPUTES DHD'S TOTAL FROM ITS LINE LIST AND REJECTS THE
085800* CHANGE OR DELETE JUST POSTED IF THE NEW TOTAL WOULD FALL BELOW
085900* THE AMOUNT ALREADY COVERED BY ALLOCATIONS (WS-DEBT-RRN MUST
086000* ALREADY HOLD THE DEBT-ID BEING GUARDED).  WHEN GUARDING A
086100* LINE DELETE, SET WS-EXCLUDE-LINE-ID TO THE LINE BEING REMOVED
086200* FIRST SO THE WOULD-BE TOTAL DOES NOT STILL INCLUDE IT.
086300* BLOCKS A HEADER DELETE WHEN DETAIL LINES ARE STILL ATTACHED.
086400* CALLED BEFORE 2200H-PROCESS-HEADER-DELETE EVER TOUCHES THE
086500* MASTER FILE.
086600 1800-UPDATE-GUARD.
086700* PERFORM 2000-COMPUTE-DEBT-TOTAL THRU 2000-EXIT
086800     PERFORM 2000-COMPUTE-DEBT-TOTAL THRU 2000-EXIT.
086900* PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT
087000     PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT.
087100* TEST -- WS-DEBT-TOTAL < WS-DEBT-COVERED
087200     IF WS-DEBT-TOTAL < WS-DEBT-COVERED
087300* SET WS-TRANS-REJECTED TO TRUE
087400         SET WS-TRANS-REJECTED TO TRUE
087500* MOVE 'NEW TOTAL IS BELOW AMOUNT COVERED'
087600         MOVE 'NEW TOTAL IS BELOW AMOUNT COVERED'
087700             TO WS-REJECT-REASON
087800* END OF CONDITIONAL
087900     END-IF.
088000 1800-EXIT.
088100     EXIT.
088200
088300* SUMS QNT * UNIT-PRICE OVER EVERY DETAIL LINE CARRYING THE
088400* DEBT-ID IN WS-DEBT-RRN. WS-DEBT-RRN IS SAVED/RESTORED SO THE
088500* CALLER'S OWN DEBT-DETAIL-FILE POSITIONING IS NOT DISTURBED.
088600* RE-DERIVES DHR-TOTAL-AMT BY SUMMING EVERY DETAIL LINE STILL
088700* ON FILE FOR THIS DEBT.  CALLED AFTER EVERY DETAIL-LINE ADD,
088800* CHANGE OR DELETE SO THE HEADER TOTAL IS NEVER LEFT STALE.
088900 2000-COMPUTE-DEBT-TOTAL.
089000* MOVE ZERO TO WS-DEBT-TOTAL
089100     MOVE ZERO TO WS-DEBT-TOTAL.
089200* MOVE 1 TO WS-DETAIL-RRN
089300     MOVE 1 TO WS-DETAIL-RRN.
089400     START DEBT-DETAIL-FILE KEY IS NOT LESS THAN WS-DETAIL-RRN
089500         INVALID KEY GO TO 2000-EXIT
089600     END-START.
089700 2000-SCAN-LOOP.
089800* READ DEBT-DETAIL-FILE NEXT RECORD
089900     READ DEBT-DETAIL-FILE NEXT RECORD
090000         AT END GO TO 2000-EXIT
090100* END OF READ
090200     END-READ.
090300* TEST -- DDT-DEBT-ID = WS-DEBT-RRN
090400     IF DDT-DEBT-ID = WS-DEBT-RRN
090500             AND DDT-LINE-ID NOT = WS-EXCLUDE-LINE-ID
090600* ADD DDT-LINE-TOTAL TO WS-DEBT-TOTAL
090700         ADD DDT-LINE-TOTAL TO WS-DEBT-TOTAL
090800* END OF CONDITIONAL
090900     END-IF.
091000* GO TO 2000-SCAN-LOOP
091100     GO TO 2000-SCAN-LOOP.
091200 2000-EXIT.
091300     EXIT.
091400
091500* SUMS TRK-COVERED-AMOUNT OVER EVERY ALLOCATION AGAINST THE
091600* DEBT-ID IN WS-DEBT-RRN. SETS WS-COVERED-SW SO CALLERS CAN TEST
091700* 'ANY COVERAGE AT ALL' WITHOUT COMPARING THE AMOUNT THEMSELVES.
091800* RE-DERIVES DHR-COVERED-AMT BY SUMMING THE PAYMENT-APPLIED
091900* AMOUNT ACROSS EVERY TRANSACTION-LEDGER ROW POSTED AGAINST
092000* THIS DEBT.  A DEBT IS CONSIDERED SATISFIED WHEN COVERED-AMT
092100* EQUALS TOTAL-AMT - THAT COMPARISON IS LEFT TO BALANCE-INQ,
092200* NOT DONE HERE.
092300 2300-COMPUTE-DEBT-COVERED.
092400* MOVE ZERO TO WS-DEBT-COVERED
092500     MOVE ZERO TO WS-DEBT-COVERED.
092600* SET WS-DEBT-HAS-NO-COVERAGE TO TRUE
092700     SET WS-DEBT-HAS-NO-COVERAGE TO TRUE.
092800* OPEN INPUT TRANSACTION-TRACK-FILE
092900     OPEN INPUT TRANSACTION-TRACK-FILE.
093000* SET WS-EOF-TRAK TO FALSE
093100     SET WS-EOF-TRAK TO FALSE.
093200 2300-SCAN-LOOP.
093300* READ TRANSACTION-TRACK-FILE
093400     READ TRANSACTION-TRACK-FILE
093500         AT END SET WS-EOF-TRAK TO TRUE
093600* END OF READ
093700     END-READ.
093800* TEST -- WS-EOF-TRAK
093900     IF WS-EOF-TRAK
094000* GO TO 2300-DONE
094100         GO TO 2300-DONE
094200* END OF CONDITIONAL
094300     END-IF.
094400* TEST -- TRK-DEBT-ID = WS-DEBT-RRN
094500     IF TRK-DEBT-ID = WS-DEBT-RRN
094600* ADD TRK-COVERED-AMOUNT TO WS-DEBT-COVERED
094700         ADD TRK-COVERED-AMOUNT TO WS-DEBT-COVERED
094800* SET WS-DEBT-HAS-COVERAGE TO TRUE
094900         SET WS-DEBT-HAS-COVERAGE TO TRUE
095000* END OF CONDITIONAL
095100     END-IF.
095200* GO TO 2300-SCAN-LOOP
095300     GO TO 2300-SCAN-LOOP.
095400 2300-DONE.
095500* CLOSE TRANSACTION-TRACK-FILE
095600     CLOSE TRANSACTION-TRACK-FILE.
095700 2300-EXIT.
095800     EXIT.
095900
096000* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE.  BILLING
096100* REVIEWS THIS LISTING EACH MORNING FOR REJECTED HEADERS AND
096200* LINES.
096300 8000-WRITE-ERROR-LINE.
096400* MOVE SPACES TO WS-ERROR-DETAIL-LINE
096500     MOVE SPACES TO WS-ERROR-DETAIL-LINE.
096600* MOVE DXR-DEBT-ID TO WS-ERR-DEBT-ID
096700     MOVE DXR-DEBT-ID TO WS-ERR-DEBT-ID.
096800* MOVE DXR-REC-TYPE TO WS-ERR-REC-TYPE
096900     MOVE DXR-REC-TYPE TO WS-ERR-REC-TYPE.
097000* MOVE DXR-TRANS-CODE TO WS-ERR-TRANS-CODE
097100     MOVE DXR-TRANS-CODE TO WS-ERR-TRANS-CODE.
097200* MOVE WS-REJECT-REASON TO WS-ERR-REASON
097300     MOVE WS-REJECT-REASON TO WS-ERR-REASON.
097400* WRITE DEBT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
097500     WRITE DEBT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
097600 8000-EXIT.
097700     EXIT.
097800
097900* REPORT PHASE - ONE PROJECT PER RUN, PER THE PARM CARD. LOADS
098000* EVERY OPEN DEBT (REMAINING > 0) FOR THAT PROJECT INTO A TABLE,
098100* EXCHANGE-SORTS IT DESCENDING BY DATE-REGISTERED THEN DEBT-ID,
098200* THEN PRINTS IT WITH A PER-PROJECT COUNT TRAILER.
098300* LOADS EVERY DEBT HEADER STILL ON FILE INTO THE WORK TABLE FOR
098400* THE END-OF-RUN LEDGER REPORT.  THE TABLE IS SIZED FOR THE
098500* SHOP'S ENTIRE DEBT MASTER - VOLUMES HAVE NEVER COME CLOSE TO
098600* THE LIMIT.
098700 3000-OPEN-DEBTS-REPORT.
098800* OPEN OUTPUT OPEN-DEBTS-REPORT
098900     OPEN OUTPUT OPEN-DEBTS-REPORT.
099000* MOVE SPACES TO WS-REPORT-HEADING
099100     MOVE SPACES TO WS-REPORT-HEADING.
099200* MOVE 'DEBT-MASTER - OPEN DEBTS REPORT' TO WS-REPORT-HEADING
099300     MOVE 'DEBT-MASTER - OPEN DEBTS REPORT' TO WS-REPORT-HEADING.
099400* WRITE OPEN-DEBTS-LINE FROM WS-REPORT-HEADING
099500     WRITE OPEN-DEBTS-LINE FROM WS-REPORT-HEADING.
099600* MOVE ZERO TO WS-TABLE-MAX WS-OPEN-DEBT-CT
099700     MOVE ZERO TO WS-TABLE-MAX WS-OPEN-DEBT-CT.
099800* MOVE 1 TO WS-DEBT-RRN
099900     MOVE 1 TO WS-DEBT-RRN.
100000     START DEBT-HEADER-FILE KEY IS NOT LESS THAN WS-DEBT-RRN
100100         INVALID KEY GO TO 3000-LOAD-DONE
100200     END-START.
100300 3000-LOAD-LOOP.
100400* READ DEBT-HEADER-FILE NEXT RECORD
100500     READ DEBT-HEADER-FILE NEXT RECORD
100600         AT END GO TO 3000-LOAD-DONE
100700* END OF READ
100800     END-READ.
100900* TEST -- WS-RPT-PROJECT-ID NOT = ZERO
101000     IF WS-RPT-PROJECT-ID NOT = ZERO
101100             AND DHD-PROJECT-ID NOT = WS-RPT-PROJECT-ID
101200* GO TO 3000-LOAD-LOOP
101300         GO TO 3000-LOAD-LOOP
101400* END OF CONDITIONAL
101500     END-IF.
101600* TEST -- WS-RPT-PERSON-ID NOT = ZERO
101700     IF WS-RPT-PERSON-ID NOT = ZERO
101800             AND DHD-PERSON-ID NOT = WS-RPT-PERSON-ID
101900* GO TO 3000-LOAD-LOOP
102000         GO TO 3000-LOAD-LOOP
102100* END OF CONDITIONAL
102200     END-IF.
102300* MOVE DHD-DEBT-ID TO WS-DEBT-RRN
102400     MOVE DHD-DEBT-ID TO WS-DEBT-RRN.
102500* PERFORM 2000-COMPUTE-DEBT-TOTAL THRU 2000-EXIT
102600     PERFORM 2000-COMPUTE-DEBT-TOTAL THRU 2000-EXIT.
102700* PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT
102800     PERFORM 2300-COMPUTE-DEBT-COVERED THRU 2300-EXIT.
102900* COMPUTE WS-DEBT-REMAINING = WS-DEBT-TOTAL - WS-DEBT-COVERED
103000     COMPUTE WS-DEBT-REMAINING = WS-DEBT-TOTAL - WS-DEBT-COVERED.
103100* TEST -- WS-DEBT-REMAINING NOT > ZERO
103200     IF WS-DEBT-REMAINING NOT > ZERO
103300* GO TO 3000-LOAD-LOOP
103400         GO TO 3000-LOAD-LOOP
103500* END OF CONDITIONAL
103600     END-IF.
103700* ADD 1 TO WS-TABLE-MAX
103800     ADD 1 TO WS-TABLE-MAX.
103900* SET WS-OD-IX TO WS-TABLE-MAX
104000     SET WS-OD-IX TO WS-TABLE-MAX.
104100* MOVE DHD-DEBT-ID TO WS-OD-DEBT-ID (WS-OD-IX)
104200     MOVE DHD-DEBT-ID TO WS-OD-DEBT-ID (WS-OD-IX).
104300* MOVE DHD-PROJECT-ID TO WS-OD-PROJECT-ID (WS-OD-IX)
104400     MOVE DHD-PROJECT-ID TO WS-OD-PROJECT-ID (WS-OD-IX).
104500* MOVE DHD-PERSON-ID TO WS-OD-PERSON-ID (WS-OD-IX)
104600     MOVE DHD-PERSON-ID TO WS-OD-PERSON-ID (WS-OD-IX).
104700* MOVE DHD-DATE-DUE TO WS-OD-DATE-DUE (WS-OD-IX)
104800     MOVE DHD-DATE-DUE TO WS-OD-DATE-DUE (WS-OD-IX).
104900* MOVE DHD-DATE-REGISTERED TO WS-OD-DATE-REG (WS-OD-IX)
105000     MOVE DHD-DATE-REGISTERED TO WS-OD-DATE-REG (WS-OD-IX).
105100* MOVE WS-DEBT-TOTAL TO WS-OD-TOTAL (WS-OD-IX)
105200     MOVE WS-DEBT-TOTAL TO WS-OD-TOTAL (WS-OD-IX).
105300* MOVE WS-DEBT-COVERED TO WS-OD-COVERED (WS-OD-IX)
105400     MOVE WS-DEBT-COVERED TO WS-OD-COVERED (WS-OD-IX).
105500* MOVE WS-DEBT-REMAINING TO WS-OD-REMAINING (WS-OD-IX)
105600     MOVE WS-DEBT-REMAINING TO WS-OD-REMAINING (WS-OD-IX).
105700* GO TO 3000-LOAD-LOOP
105800     GO TO 3000-LOAD-LOOP.
105900 3000-LOAD-DONE.
106000* PERFORM 3100-SORT-TABLE THRU 3100-EXIT
106100     PERFORM 3100-SORT-TABLE THRU 3100-EXIT.
106200* PERFORM 3200-PRINT-TABLE THRU 3200-EXIT
106300     PERFORM 3200-PRINT-TABLE THRU 3200-EXIT
106400         VARYING WS-TABLE-IX FROM 1 BY 1
106500         UNTIL WS-TABLE-IX > WS-TABLE-MAX.
106600* MOVE SPACES TO WS-TRAILER-LINE
106700     MOVE SPACES TO WS-TRAILER-LINE.
106800* MOVE WS-RPT-PROJECT-ID TO WS-TR-PROJECT-ID
106900     MOVE WS-RPT-PROJECT-ID TO WS-TR-PROJECT-ID.
107000* MOVE WS-OPEN-DEBT-CT TO WS-TR-COUNT
107100     MOVE WS-OPEN-DEBT-CT TO WS-TR-COUNT.
107200* WRITE OPEN-DEBTS-LINE FROM WS-TRAILER-LINE
107300     WRITE OPEN-DEBTS-LINE FROM WS-TRAILER-LINE.
107400* CLOSE OPEN-DEBTS-REPORT
107500     CLOSE OPEN-DEBTS-REPORT.
107600 3000-EXIT.
107700     EXIT.
107800
107900* SIMPLE EXCHANGE SORT - THE TABLE IS SMALL (ONE PROJECT'S OPEN
108000* DEBTS) SO A SORT VERB WOULD BE OVERKILL FOR THIS REPORT.
108100* ORDERS THE WORK TABLE BY PERSON-ID SO THE REPORT PRINTS ONE
108200* PERSON'S DEBTS TOGETHER.  A PLAIN BUBBLE SORT - THE TABLE IS
108300* SMALL ENOUGH THAT AN O(N**2) PASS IS NOT WORTH REPLACING WITH
108400* ANYTHING FANCIER.
108500 3100-SORT-TABLE.
108600* TEST -- WS-TABLE-MAX < 2
108700     IF WS-TABLE-MAX < 2
108800* GO TO 3100-EXIT
108900         GO TO 3100-EXIT
109000* END OF CONDITIONAL
109100     END-IF.
109200* PERFORM 3100-OUTER-PASS
109300     PERFORM 3100-OUTER-PASS
109400         VARYING WS-TABLE-IX FROM 1 BY 1
109500         UNTIL WS-TABLE-IX > WS-TABLE-MAX.
109600 3100-EXIT.
109700     EXIT.
109800 3100-OUTER-PASS.
109900* PERFORM 3110-COMPARE-SWAP
110000     PERFORM 3110-COMPARE-SWAP
110100         VARYING WS-OD-IX FROM 1 BY 1
110200         UNTIL WS-OD-IX NOT < WS-TABLE-MAX.
110300 3110-COMPARE-SWAP.
110400* SET WS-OD-IX2 TO WS-OD-IX
110500     SET WS-OD-IX2 TO WS-OD-IX.
110600* SET WS-OD-IX2 UP BY 1
110700     SET WS-OD-IX2 UP BY 1.
110800* TEST -- WS-OD-DATE-REG (WS-OD-IX) < WS-OD-DATE-REG (WS-OD-IX2)
110900     IF WS-OD-DATE-REG (WS-OD-IX) < WS-OD-DATE-REG (WS-OD-IX2)
111000       OR (WS-OD-DATE-REG (WS-OD-IX) = WS-OD-DATE-REG (WS-OD-IX2)
111100       AND WS-OD-DEBT-ID (WS-OD-IX) < WS-OD-DEBT-ID (WS-OD-IX2))
111200* MOVE WS-OPEN-DEBT-ENTRY (WS-OD-IX)
111300         MOVE WS-OPEN-DEBT-ENTRY (WS-OD-IX)
111400             TO WS-OPEN-DEBT-HOLD
111500* MOVE WS-OPEN-DEBT-ENTRY (WS-OD-IX2)
111600         MOVE WS-OPEN-DEBT-ENTRY (WS-OD-IX2)
111700             TO WS-OPEN-DEBT-ENTRY (WS-OD-IX)
111800* MOVE WS-OPEN-DEBT-HOLD
111900         MOVE WS-OPEN-DEBT-HOLD
112000             TO WS-OPEN-DEBT-ENTRY (WS-OD-IX2)
112100* END OF CONDITIONAL
112200     END-IF.
112300
112400* PRINTS THE SORTED DEBT LEDGER, ONE LINE PER DEBT, WITH A
112500* PERSON-BREAK HEADING EACH TIME THE PERSON-ID CHANGES.
112600 3200-PRINT-TABLE.
112700* SET WS-OD-IX TO WS-TABLE-IX
112800     SET WS-OD-IX TO WS-TABLE-IX.
112900* MOVE SPACES TO WS-DETAIL-LINE
113000     MOVE SPACES TO WS-DETAIL-LINE.
113100* MOVE WS-OD-DEBT-ID (WS-OD-IX) TO WS-DL-DEBT-ID
113200     MOVE WS-OD-DEBT-ID (WS-OD-IX) TO WS-DL-DEBT-ID.
113300* MOVE WS-OD-PROJECT-ID (WS-OD-IX) TO WS-DL-PROJECT-ID
113400     MOVE WS-OD-PROJECT-ID (WS-OD-IX) TO WS-DL-PROJECT-ID.
113500* MOVE WS-OD-PERSON-ID (WS-OD-IX) TO WS-DL-PERSON-ID
113600     MOVE WS-OD-PERSON-ID (WS-OD-IX) TO WS-DL-PERSON-ID.
113700* MOVE WS-OD-DATE-DUE (WS-OD-IX) TO WS-DL-DATE-DUE
113800     MOVE WS-OD-DATE-DUE (WS-OD-IX) TO WS-DL-DATE-DUE.
113900* MOVE WS-OD-DATE-REG (WS-OD-IX) TO WS-DL-DATE-REG
114000     MOVE WS-OD-DATE-REG (WS-OD-IX) TO WS-DL-DATE-REG.
114100* MOVE WS-OD-TOTAL (WS-OD-IX) TO WS-DL-TOTAL
114200     MOVE WS-OD-TOTAL (WS-OD-IX) TO WS-DL-TOTAL.
114300* MOVE WS-OD-COVERED (WS-OD-IX) TO WS-DL-COVERED
114400     MOVE WS-OD-COVERED (WS-OD-IX) TO WS-DL-COVERED.
114500* MOVE WS-OD-REMAINING (WS-OD-IX) TO WS-DL-REMAINING
114600     MOVE WS-OD-REMAINING (WS-OD-IX) TO WS-DL-REMAINING.
114700* WRITE OPEN-DEBTS-LINE FROM WS-DETAIL-LINE
114800     WRITE OPEN-DEBTS-LINE FROM WS-DETAIL-LINE.
114900* ADD 1 TO WS-OPEN-DEBT-CT
115000     ADD 1 TO WS-OPEN-DEBT-CT.
115100 3200-EXIT.
115200     EXIT.
115300
115400* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  BILLING WILL
115500* NOT RELEASE THE RUN UNTIL READ EQUALS ADDED + CHANGED +
115600* DELETED + REJECTED.
115700 9900-TERMINATE.
115800* CLOSE DEBT-TRANS-FILE
115900     CLOSE DEBT-TRANS-FILE.
116000* CLOSE DEBT-HEADER-FILE
116100     CLOSE DEBT-HEADER-FILE.
116200* CLOSE DEBT-DETAIL-FILE
116300     CLOSE DEBT-DETAIL-FILE.
116400* CLOSE PROJECT-FILE
116500     CLOSE PROJECT-FILE.
116600* CLOSE PERSON-FILE
116700     CLOSE PERSON-FILE.
116800* CLOSE DEBT-ERROR-LISTING
116900     CLOSE DEBT-ERROR-LISTING.
117000* DISPLAY 'DEBT TRANS READ ' WS-TRANS-READ-CT
117100     DISPLAY 'DEBT TRANS READ ' WS-TRANS-READ-CT.
117200* DISPLAY 'HEADERS ADDED   ' WS-HDR-ADDED-CT
117300     DISPLAY 'HEADERS ADDED   ' WS-HDR-ADDED-CT.
117400* DISPLAY 'HEADERS CHANGED ' WS-HDR-CHANGED-CT
117500     DISPLAY 'HEADERS CHANGED ' WS-HDR-CHANGED-CT.
117600* DISPLAY 'HEADERS DELETED ' WS-HDR-DELETED-CT
117700     DISPLAY 'HEADERS DELETED ' WS-HDR-DELETED-CT.
117800* DISPLAY 'LINES ADDED     ' WS-LINE-ADDED-CT
117900     DISPLAY 'LINES ADDED     ' WS-LINE-ADDED-CT.
118000* DISPLAY 'LINES CHANGED   ' WS-LINE-CHANGED-CT
118100     DISPLAY 'LINES CHANGED   ' WS-LINE-CHANGED-CT.
118200* DISPLAY 'LINES DELETED   ' WS-LINE-DELETED-CT
118300     DISPLAY 'LINES DELETED   ' WS-LINE-DELETED-CT.
118400* DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT
118500     DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT.
118600* DISPLAY 'OPEN DEBTS RPTD ' WS-OPEN-DEBT-CT
118700     DISPLAY 'OPEN DEBTS RPTD ' WS-OPEN-DEBT-CT.
118800 9900-EXIT.
118900     EXIT.
119000
119100* REACHED ONLY ON AN OPEN FAILURE.  THERE IS NO RECOVERY -
119200* OPERATIONS FIXES THE CONDITION AND RESUBMITS THE JOB.
119300 9990-FATAL-FILE-ERROR.
119400* DISPLAY 'DEBT-MASTER - FATAL FILE ERROR - RUN TERMINATED'
119500     DISPLAY 'DEBT-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
119600* DISPLAY 'DEBTTRAN STATUS = ' WS-FS-DXRTRAN
119700     DISPLAY 'DEBTTRAN STATUS = ' WS-FS-DXRTRAN.
119800* END OF RUN
119900     STOP RUN.
