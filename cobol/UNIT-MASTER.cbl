000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. UNIT-MASTER.
000300 AUTHOR. M IBANEZ.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1989-05-02.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* UNIT-MASTER MAINTAINS THE UNIT-OF-MEASURE FILE (EACH, HOUR,
001000* BOX, ETC.) FROM A DAILY TRANSACTION FILE OF ADD, CHANGE AND
001100* DELETE REQUESTS.  UNITS ARE REFERENCED BY DEBT LINES; DELETE
001200* IS BLOCKED WHILE ANY DEBT LINE STILL CARRIES THE UNIT-ID.
001300* MAINTENANCE LOG
001400*   1989-05-02 MIBANEZ  ORIGINAL - REPLACED THE ONE-TIME SEED
001500*               JOB THAT USED TO LOAD THIS TABLE FROM CARDS.
001600*   1993-10-14 CALONSO  ADDED THE DEBT-DETAIL DELETE GUARD
001700*               (TICKET MD-028).
001800*   1998-09-21 MFELIU   Y2K - NO DATE FIELDS ON THIS FILE,
001900*               REVIEWED AND CLEARED.
002000*   2001-02-08 JQUESAD  WIDENED WS-REJECT-REASON TO MATCH THE
002100*               OTHER MASTER-MAINTENANCE PROGRAMS.
002200*   2007-06-01 CALONSO  DROPPED WS-UNIT-ID-EDIT/-EDIT-R - BOTH
002300*               WERE PLAIN PIC 9(9), IDENTICAL TO THE SOURCE
002400*               FIELD, AND NEITHER WAS EVER MOVED TO OR FROM
002500*               ANYWHERE (TICKET MD-062).
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT UNIT-TRANS-FILE ASSIGN TO "UNTTRANS"
003400         ORGANIZATION IS SEQUENTIAL
003500         FILE STATUS IS WS-FS-UNTTRANS.
003600     SELECT UNIT-FILE ASSIGN TO "UNITFILE"
003700         ORGANIZATION IS RELATIVE
003800         ACCESS MODE IS DYNAMIC
003900         RELATIVE KEY IS WS-UNIT-RRN
004000         FILE STATUS IS WS-FS-UNIT.
004100     SELECT DEBT-DETAIL-FILE ASSIGN TO "DEBTDETF"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-FS-DEBTDET.
004400     SELECT UNIT-ERROR-LISTING ASSIGN TO "UNTERR"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FS-UNTERR.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  UNIT-TRANS-FILE
005100     LABEL RECORD STANDARD.
005200 01  UNIT-TRANS-RECORD.
005300     05  UXR-TRANS-CODE             PIC X(1).
005400         88  UXR-ADD                    VALUE 'A'.
005500         88  UXR-CHANGE                 VALUE 'C'.
005600         88  UXR-DELETE                 VALUE 'D'.
005700     05  UXR-UNIT-ID                PIC 9(9).
005800     05  UXR-TITLE                  PIC X(50).
005900     05  UXR-DSC                    PIC X(200).
006000     05  FILLER                     PIC X(30).
006100 FD  UNIT-FILE
006200     LABEL RECORD STANDARD.
006300     COPY UNITREC.
006400 FD  DEBT-DETAIL-FILE
006500     LABEL RECORD STANDARD.
006600     COPY DEBTDREC.
006700 FD  UNIT-ERROR-LISTING
006800     LABEL RECORD OMITTED.
006900 77  UNIT-ERROR-LINE                PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 COPY DATEWORK.
007300 77  WS-REPORT-LINE-AREA            PIC X(132).
007400 01  WS-REPORT-HEADING REDEFINES WS-REPORT-LINE-AREA.
007500     05  FILLER                     PIC X(10) VALUE 'UNIT-MASTR'.
007600     05  FILLER                     PIC X(10) VALUE ' ERR LIST '.
007700     05  WS-HDG-RUN-DATE            PIC 9(8).
007800     05  FILLER                     PIC X(102).
007900 01  WS-FILE-STATUS-GROUP.
008000     05  WS-FS-UNTTRANS             PIC X(2).
008100         88  WS-FS-UNTTRANS-OK          VALUE '00'.
008200         88  WS-FS-UNTTRANS-EOF         VALUE '10'.
008300     05  WS-FS-UNIT                 PIC X(2).
008400         88  WS-FS-UNIT-OK              VALUE '00'.
008500     05  WS-FS-DEBTDET              PIC X(2).
008600     05  WS-FS-UNTERR               PIC X(2).
008700     05  FILLER                     PIC X(1).
008800 01  WS-SWITCHES.
008900     05  WS-EOF-UNTTRANS-SW         PIC 9(1)  COMP.
009000         88  WS-EOF-UNTTRANS            VALUE 1.
009100     05  WS-REJECT-SW               PIC 9(1)  COMP.
009200         88  WS-TRANS-REJECTED          VALUE 1.
009300         88  WS-TRANS-ACCEPTED          VALUE 0.
009400     05  WS-REFERENCED-SW           PIC 9(1)  COMP.
009500         88  WS-UNIT-REFERENCED         VALUE 1.
009600         88  WS-UNIT-NOT-REFERENCED     VALUE 0.
009700     05  FILLER                     PIC X(1).
009800 01  WS-COUNTERS.
009900     05  WS-TRANS-READ-CT           PIC 9(7)  COMP.
010000     05  WS-TRANS-ADDED-CT          PIC 9(7)  COMP.
010100     05  WS-TRANS-CHANGED-CT        PIC 9(7)  COMP.
010200     05  WS-TRANS-DELETED-CT        PIC 9(7)  COMP.
010300     05  WS-TRANS-REJECTED-CT       PIC 9(7)  COMP.
010400     05  FILLER                     PIC X(1).
010500 77  WS-UNIT-RRN                    PIC 9(9)  COMP.
010600 77  WS-REJECT-REASON               PIC X(40).
010700 01  WS-ERROR-DETAIL-LINE.
010800     05  WS-ERR-UNIT-ID             PIC Z(8)9.
010900     05  FILLER                     PIC X(2)  VALUE SPACES.
011000     05  WS-ERR-TRANS-CODE          PIC X(1).
011100     05  FILLER                     PIC X(2)  VALUE SPACES.
011200     05  WS-ERR-REASON              PIC X(40).
011300     05  FILLER                     PIC X(79) VALUE SPACES.
011400
011500 PROCEDURE DIVISION.
011600 0000-MAIN-LINE.
011700* DRIVES THE WHOLE RUN.  ONE PASS OF THE UNIT TRANSACTION FILE,
011800* ONE TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE
011900* CONTROL TOTALS ARE PRINTED AND WE STOP.  NOTHING FANCIER THAN
012000* THAT - THIS TABLE IS SMALL AND CHANGES RARELY.
012100* NO RESTART LOGIC IS PROVIDED.  IF THE JOB ABENDS PARTWAY
012200* THROUGH, OPERATIONS RERUNS THE WHOLE TRANSACTION FILE FROM THE
012300* TOP - UNIT-OF-MEASURE VOLUMES ARE LOW ENOUGH THAT THIS HAS
012400* NEVER BEEN A PROBLEM IN PRACTICE.
012500    PERFORM 0100-INITIALIZE THRU 0100-EXIT.
012600* PERFORM 9000-READ-UNIT-TRANS THRU 9000-EXIT
012700    PERFORM 9000-READ-UNIT-TRANS THRU 9000-EXIT.
012800* PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
012900    PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT
013000        UNTIL WS-EOF-UNTTRANS.
013100* PERFORM 9900-TERMINATE THRU 9900-EXIT
013200    PERFORM 9900-TERMINATE THRU 9900-EXIT.
013300* END OF RUN
013400    STOP RUN.
013500
013600* OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS AND PRINTS THE
013700* ERROR LISTING PAGE HEADING.  A BAD OPEN ON EITHER THE TRANS
013800* FILE OR THE MASTER IS TREATED AS FATAL - THERE IS NO POINT
013900* RUNNING A MAINTENANCE JOB HALF-BLIND.
014000* THE DEBT-DETAIL FILE USED BY THE DELETE GUARD IS DELIBERATELY
014100* NOT OPENED HERE - IT IS OPENED AND CLOSED INSIDE
014200* 1900-DELETE-GUARD ITSELF, SINCE MOST RUNS NEVER DELETE A UNIT
014300* AND THERE IS NO SENSE HOLDING THAT FILE OPEN ALL NIGHT.
014400 0100-INITIALIZE.
014500* OPEN INPUT UNIT-TRANS-FILE
014600    OPEN INPUT UNIT-TRANS-FILE.
014700* TEST -- NOT WS-FS-UNTTRANS-OK
014800    IF NOT WS-FS-UNTTRANS-OK
014900* GO TO 9990-FATAL-FILE-ERROR
015000        GO TO 9990-FATAL-FILE-ERROR
015100* END OF CONDITIONAL
015200    END-IF.
015300* OPEN I-O UNIT-FILE
015400    OPEN I-O UNIT-FILE.
015500* TEST -- NOT WS-FS-UNIT-OK
015600    IF NOT WS-FS-UNIT-OK
015700* GO TO 9990-FATAL-FILE-ERROR
015800        GO TO 9990-FATAL-FILE-ERROR
015900* END OF CONDITIONAL
016000    END-IF.
016100* OPEN OUTPUT UNIT-ERROR-LISTING
016200    OPEN OUTPUT UNIT-ERROR-LISTING.
016300* MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
016400    MOVE ZERO TO WS-TRANS-READ-CT WS-TRANS-ADDED-CT
016500                 WS-TRANS-CHANGED-CT WS-TRANS-DELETED-CT
016600                 WS-TRANS-REJECTED-CT.
016700* RUN DATE ON THE HEADING IS FOR THE OPERATOR'S BENEFIT ONLY -
016800* NO DATE-SENSITIVE EDITING HAPPENS AGAINST THIS FILE.
016900    ACCEPT WS-HDG-RUN-DATE FROM DATE YYYYMMDD.
017000* WRITE UNIT-ERROR-LINE FROM WS-REPORT-HEADING
017100    WRITE UNIT-ERROR-LINE FROM WS-REPORT-HEADING.
017200 0100-EXIT.
017300    EXIT.
017400
017500* READS THE NEXT UNIT-OF-MEASURE TRANSACTION.  READ COUNT IS
017600* TAKEN HERE, NOT IN THE EDIT PARAGRAPH, SO IT STAYS ACCURATE
017700* EVEN IF 1000-EDIT-TRANSACTION IS EVER SPLIT INTO SUB-EDITS.
017800* THE TRANS FILE IS AN ORDINARY SEQUENTIAL FILE PREPARED BY THE
017900* ON-LINE DATA ENTRY SYSTEM EARLIER THE SAME NIGHT - IT IS NOT
018000* SORTED BY UNIT-ID, SO NO ASSUMPTIONS ARE MADE ABOUT ORDER.
018100 9000-READ-UNIT-TRANS.
018200* READ UNIT-TRANS-FILE
018300    READ UNIT-TRANS-FILE
018400        AT END SET WS-EOF-UNTTRANS TO TRUE
018500* END OF READ
018600    END-READ.
018700* TEST -- WS-FS-UNTTRANS-OK
018800    IF WS-FS-UNTTRANS-OK
018900* ADD 1 TO WS-TRANS-READ-CT
019000        ADD 1 TO WS-TRANS-READ-CT
019100* END OF CONDITIONAL
019200    END-IF.
019300 9000-EXIT.
019400    EXIT.
019500
019600* EDITS ONE TRANSACTION AND ROUTES IT TO THE ADD/CHANGE/DELETE
019700* PROCESSOR.  UNIT-OF-MEASURE ROWS CARRY ONLY A TITLE AND A
019800* DESCRIPTION, SO THE ONLY MANDATORY-FIELD CHECK IS THE TITLE -
019900* THERE IS NO FOREIGN KEY OR UNIQUENESS RULE ON THIS FILE, THE
020000* UNIT-ID ITSELF IS THE KEY AND THE FILE ORGANIZATION ENFORCES
020100* THAT ON THE ADD.
020200* THIS PARAGRAPH DOES NOT DISTINGUISH ADD/CHANGE/DELETE FOR THE
020300* TITLE CHECK BECAUSE THE VOLUME OF TRANSACTIONS ON THIS FILE IS
020400* SMALL ENOUGH THAT A REAL MAINTAINER WOULD RATHER SEE A HANDFUL
020500* OF SPURIOUS REJECTS ON BAD DELETE CARDS THAN CARRY THE EXTRA
020600* COMPLEXITY OF GATING THIS ONE CHECK - UNLIKE THE BIGGER
020700* MASTERS WHERE THE FK AND UNIQUENESS WORK IS EXPENSIVE ENOUGH
020800* TO BE WORTH SKIPPING ON A DELETE.
020900 1000-EDIT-TRANSACTION.
021000* SET WS-TRANS-ACCEPTED TO TRUE
021100    SET WS-TRANS-ACCEPTED TO TRUE.
021200* MOVE SPACES TO WS-REJECT-REASON
021300    MOVE SPACES TO WS-REJECT-REASON.
021400* TEST -- UXR-TITLE = SPACES
021500    IF UXR-TITLE = SPACES
021600* SET WS-TRANS-REJECTED TO TRUE
021700        SET WS-TRANS-REJECTED TO TRUE
021800* MOVE 'UNIT TITLE IS REQUIRED' TO WS-REJECT-REASON
021900        MOVE 'UNIT TITLE IS REQUIRED' TO WS-REJECT-REASON
022000* END OF CONDITIONAL
022100    END-IF.
022200* TITLE-REQUIRED CHECK APPLIES TO ADD AND CHANGE ALIKE - A UNIT
022300* BEING RENAMED STILL HAS TO END UP WITH A TITLE.  DELETE
022400* TRANSACTIONS ONLY EVER CARRY THE KEY SO THIS CHECK NEVER
022500* TRIPS ON A DELETE IN PRACTICE, BUT WE DO NOT SPECIAL-CASE IT
022600* HERE SINCE A SPACES TITLE ON A DELETE IS HARMLESS.
022700    IF WS-TRANS-ACCEPTED
022800* DISPATCH ON TRANSACTION CODE
022900        EVALUATE TRUE
023000* CASE -- UXR-ADD
023100            WHEN UXR-ADD
023200* PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
023300                PERFORM 2000-PROCESS-ADD THRU 2000-EXIT
023400* CASE -- UXR-CHANGE
023500            WHEN UXR-CHANGE
023600* PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
023700                PERFORM 2100-PROCESS-CHANGE THRU 2100-EXIT
023800* CASE -- UXR-DELETE
023900            WHEN UXR-DELETE
024000* PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
024100                PERFORM 2200-PROCESS-DELETE THRU 2200-EXIT
024200* CASE -- OTHER
024300            WHEN OTHER
024400* SET WS-TRANS-REJECTED TO TRUE
024500                SET WS-TRANS-REJECTED TO TRUE
024600* MOVE 'INVALID TRANSACTION CODE'
024700                MOVE 'INVALID TRANSACTION CODE'
024800                    TO WS-REJECT-REASON
024900* END OF DISPATCH
025000        END-EVALUATE
025100* END OF CONDITIONAL
025200    END-IF.
025300* ANY REJECT, WHETHER FROM THE EDIT ABOVE OR FROM ONE OF THE
025400* ADD/CHANGE/DELETE PARAGRAPHS, FALLS THROUGH TO THE SAME
025500* ERROR-LISTING LOGIC AND THE SAME REJECTED-COUNT BUMP.
025600    IF WS-TRANS-REJECTED
025700* PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
025800        PERFORM 8000-WRITE-ERROR-LINE THRU 8000-EXIT
025900* ADD 1 TO WS-TRANS-REJECTED-CT
026000        ADD 1 TO WS-TRANS-REJECTED-CT
026100* END OF CONDITIONAL
026200    END-IF.
026300* PERFORM 9000-READ-UNIT-TRANS THRU 9000-EXIT
026400    PERFORM 9000-READ-UNIT-TRANS THRU 9000-EXIT.
026500 1000-EXIT.
026600    EXIT.
026700
026800* ADDS A NEW UNIT-OF-MEASURE ROW.  UXR-UNIT-ID DOUBLES AS THE
026900* RELATIVE KEY, SO A DUPLICATE ADD FAILS THE WRITE RATHER THAN
027000* NEEDING A SEPARATE UNIQUENESS SCAN LIKE THE BIGGER MASTERS.
027100* THE UNIT-ID ON AN ADD TRANSACTION IS ASSIGNED BY THE DATA
027200* ENTRY OPERATOR FROM THE NEXT NUMBER LOG KEPT AT THE FRONT
027300* DESK - THIS PROGRAM DOES NOT GENERATE IT.
027400 2000-PROCESS-ADD.
027500* MOVE UXR-UNIT-ID TO WS-UNIT-RRN UNT-UNIT-ID
027600    MOVE UXR-UNIT-ID TO WS-UNIT-RRN UNT-UNIT-ID.
027700* MOVE UXR-TITLE TO UNT-TITLE
027800    MOVE UXR-TITLE TO UNT-TITLE.
027900* MOVE UXR-DSC TO UNT-DSC
028000    MOVE UXR-DSC TO UNT-DSC.
028100* WRITE UNIT-RECORD
028200    WRITE UNIT-RECORD
028300        INVALID KEY
028400* SET WS-TRANS-REJECTED TO TRUE
028500            SET WS-TRANS-REJECTED TO TRUE
028600* MOVE 'UNIT ID ALREADY ON FILE' TO WS-REJECT-REASON
028700            MOVE 'UNIT ID ALREADY ON FILE' TO WS-REJECT-REASON
028800* END OF WRITE ATTEMPT
028900    END-WRITE.
029000* TEST -- WS-TRANS-ACCEPTED
029100    IF WS-TRANS-ACCEPTED
029200* ADD 1 TO WS-TRANS-ADDED-CT
029300        ADD 1 TO WS-TRANS-ADDED-CT
029400* END OF CONDITIONAL
029500    END-IF.
029600 2000-EXIT.
029700    EXIT.
029800
029900* CHANGES TITLE AND DESCRIPTION ONLY - THE UNIT-ID NEVER CHANGES
030000* ON A CHANGE TRANSACTION, IT IS THE KEY USED TO FIND THE ROW.
030100* IF THE SHOP EVER NEEDS TO RENUMBER A UNIT, THAT IS DONE AS A
030200* DELETE FOLLOWED BY AN ADD, NOT A CHANGE - THE DEBT-DETAIL
030300* DELETE GUARD WOULD BLOCK THE DELETE HALF OF THAT ANYWAY IF
030400* THE OLD UNIT-ID IS STILL REFERENCED, WHICH IS THE INTENDED
030500* SAFETY NET.
030600 2100-PROCESS-CHANGE.
030700* MOVE UXR-UNIT-ID TO WS-UNIT-RRN
030800    MOVE UXR-UNIT-ID TO WS-UNIT-RRN.
030900* READ UNIT-FILE
031000    READ UNIT-FILE
031100        INVALID KEY
031200* SET WS-TRANS-REJECTED TO TRUE
031300            SET WS-TRANS-REJECTED TO TRUE
031400* MOVE 'UNIT NOT ON FILE FOR CHANGE'
031500            MOVE 'UNIT NOT ON FILE FOR CHANGE'
031600                TO WS-REJECT-REASON
031700* GO TO 2100-EXIT
031800            GO TO 2100-EXIT
031900* END OF READ
032000    END-READ.
032100* MOVE UXR-TITLE TO UNT-TITLE
032200    MOVE UXR-TITLE TO UNT-TITLE.
032300* MOVE UXR-DSC TO UNT-DSC
032400    MOVE UXR-DSC TO UNT-DSC.
032500* REWRITE UNIT-RECORD
032600    REWRITE UNIT-RECORD
032700        INVALID KEY
032800* SET WS-TRANS-REJECTED TO TRUE
032900            SET WS-TRANS-REJECTED TO TRUE
033000* MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
033100            MOVE 'REWRITE FAILED' TO WS-REJECT-REASON
033200* END OF REWRITE ATTEMPT
033300    END-REWRITE.
033400* TEST -- WS-TRANS-ACCEPTED
033500    IF WS-TRANS-ACCEPTED
033600* ADD 1 TO WS-TRANS-CHANGED-CT
033700        ADD 1 TO WS-TRANS-CHANGED-CT
033800* END OF CONDITIONAL
033900    END-IF.
034000 2100-EXIT.
034100    EXIT.
034200
034300* DELETES A UNIT ROW ONCE 1900-DELETE-GUARD CONFIRMS NO DEBT
034400* LINE STILL POINTS AT IT.  THE READ HAPPENS FIRST SO THE GUARD
034500* HAS UXR-UNIT-ID (WHICH IS ALSO ON THE MASTER RECORD) TO SCAN
034600* THE DETAIL FILE WITH, EVEN THOUGH WE COULD JUST AS EASILY USE
034700* THE TRANSACTION FIELD DIRECTLY.
034800* THIS IS THE ONLY ONE OF THE THREE TRANSACTION TYPES THAT CAN
034900* FAIL FOR A REASON OTHER THAN A BAD KEY OR A MISSING TITLE -
035000* SEE 1900-DELETE-GUARD BELOW FOR THE REFERENTIAL-INTEGRITY
035100* CHECK AGAINST DEBT-DETAIL-FILE.
035200 2200-PROCESS-DELETE.
035300* MOVE UXR-UNIT-ID TO WS-UNIT-RRN
035400    MOVE UXR-UNIT-ID TO WS-UNIT-RRN.
035500* READ UNIT-FILE
035600    READ UNIT-FILE
035700        INVALID KEY
035800* SET WS-TRANS-REJECTED TO TRUE
035900            SET WS-TRANS-REJECTED TO TRUE
036000* MOVE 'UNIT NOT ON FILE FOR DELETE'
036100            MOVE 'UNIT NOT ON FILE FOR DELETE'
036200                TO WS-REJECT-REASON
036300* GO TO 2200-EXIT
036400            GO TO 2200-EXIT
036500* END OF READ
036600    END-READ.
036700* PERFORM 1900-DELETE-GUARD THRU 1900-EXIT
036800    PERFORM 1900-DELETE-GUARD THRU 1900-EXIT.
036900* GUARD RUNS BEFORE THE PHYSICAL DELETE, NOT AFTER - A REJECTED
037000* GUARD MUST STOP THE DELETE, NOT JUST FLAG IT AFTERWARD.
037100    IF WS-TRANS-REJECTED
037200* GO TO 2200-EXIT
037300        GO TO 2200-EXIT
037400* END OF CONDITIONAL
037500    END-IF.
037600* DELETE UNIT-FILE
037700    DELETE UNIT-FILE
037800        INVALID KEY
037900* SET WS-TRANS-REJECTED TO TRUE
038000            SET WS-TRANS-REJECTED TO TRUE
038100* MOVE 'DELETE FAILED' TO WS-REJECT-REASON
038200            MOVE 'DELETE FAILED' TO WS-REJECT-REASON
038300* END OF DELETE ATTEMPT
038400    END-DELETE.
038500* TEST -- WS-TRANS-ACCEPTED
038600    IF WS-TRANS-ACCEPTED
038700* ADD 1 TO WS-TRANS-DELETED-CT
038800        ADD 1 TO WS-TRANS-DELETED-CT
038900* END OF CONDITIONAL
039000    END-IF.
039100 2200-EXIT.
039200    EXIT.
039300
039400* BLOCKS DELETE WHILE ANY DEBT LINE STILL CARRIES THIS UNIT-ID.
039500* DEBT-DETAIL-FILE HAS NO INDEX ON UNIT-ID SO THIS IS A FULL
039600* SEQUENTIAL SCAN - ACCEPTABLE HERE BECAUSE UNIT DELETES ARE
039700* RARE (UNITS OF MEASURE ARE ESTABLISHED ONCE AND SELDOM
039800* RETIRED) AND THE DETAIL FILE, WHILE LARGE, IS READ ONLY ONCE
039900* PER DELETE ATTEMPT.
040000* IF THIS EVER BECOMES A PERFORMANCE PROBLEM THE FIX IS TO KEEP
040100* A REFERENCE COUNT ON THE UNIT-FILE ROW ITSELF, MAINTAINED BY
040200* TRANSACTION-MASTER AND DEBT-MASTER AS DEBT LINES ARE POSTED -
040300* NO SUCH COUNT EXISTS TODAY.
040400 1900-DELETE-GUARD.
040500* SET WS-UNIT-NOT-REFERENCED TO TRUE
040600    SET WS-UNIT-NOT-REFERENCED TO TRUE.
040700* OPEN INPUT DEBT-DETAIL-FILE
040800    OPEN INPUT DEBT-DETAIL-FILE.
040900 1900-SCAN-DETAIL.
041000* READ DEBT-DETAIL-FILE NEXT RECORD
041100    READ DEBT-DETAIL-FILE NEXT RECORD
041200        AT END GO TO 1900-DETAIL-DONE
041300* END OF READ
041400    END-READ.
041500* TEST -- DDT-UNIT-ID = UXR-UNIT-ID
041600    IF DDT-UNIT-ID = UXR-UNIT-ID
041700* SET WS-UNIT-REFERENCED TO TRUE
041800        SET WS-UNIT-REFERENCED TO TRUE
041900* GO TO 1900-DETAIL-DONE
042000        GO TO 1900-DETAIL-DONE
042100* END OF CONDITIONAL
042200    END-IF.
042300* GO TO 1900-SCAN-DETAIL
042400    GO TO 1900-SCAN-DETAIL.
042500* ONE HIT IS ENOUGH - WE DO NOT NEED A COUNT, JUST A YES/NO ON
042600* WHETHER THE UNIT IS STILL IN USE ANYWHERE ON THE FILE.
042700 1900-DETAIL-DONE.
042800* CLOSE DEBT-DETAIL-FILE
042900    CLOSE DEBT-DETAIL-FILE.
043000* TEST -- WS-UNIT-REFERENCED
043100    IF WS-UNIT-REFERENCED
043200* SET WS-TRANS-REJECTED TO TRUE
043300        SET WS-TRANS-REJECTED TO TRUE
043400* MOVE 'UNIT REFERENCED BY A DEBT LINE' TO WS-REJECT-REASON
043500        MOVE 'UNIT REFERENCED BY A DEBT LINE' TO WS-REJECT-REASON
043600* END OF CONDITIONAL
043700    END-IF.
043800 1900-EXIT.
043900    EXIT.
044000
044100* FORMATS AND WRITES ONE ERROR-LISTING DETAIL LINE.  KEPT SIMPLE
044200* DELIBERATELY - THIS FILE HAS NO NUMERIC-EDITED OR ZERO-
044300* SUPPRESSED FIELDS ON THE LISTING, THE RAW UNIT-ID PRINTS FINE
044400* AS-IS FOR A NINE-DIGIT KEY.
044500* ONE LINE PER REJECTED TRANSACTION - THE OPERATOR CHECKS THIS
044600* LISTING EACH MORNING AND KEYS CORRECTIONS BACK INTO THE
044700* ON-LINE SYSTEM FOR TONIGHT'S RUN.
044800 8000-WRITE-ERROR-LINE.
044900* MOVE SPACES TO WS-ERROR-DETAIL-LINE
045000    MOVE SPACES TO WS-ERROR-DETAIL-LINE.
045100* MOVE UXR-UNIT-ID TO WS-ERR-UNIT-ID
045200    MOVE UXR-UNIT-ID TO WS-ERR-UNIT-ID.
045300* MOVE UXR-TRANS-CODE TO WS-ERR-TRANS-CODE
045400    MOVE UXR-TRANS-CODE TO WS-ERR-TRANS-CODE.
045500* MOVE WS-REJECT-REASON TO WS-ERR-REASON
045600    MOVE WS-REJECT-REASON TO WS-ERR-REASON.
045700* WRITE UNIT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE
045800    WRITE UNIT-ERROR-LINE FROM WS-ERROR-DETAIL-LINE.
045900 8000-EXIT.
046000    EXIT.
046100
046200* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS TO THE OPERATOR
046300* CONSOLE.  THESE FIVE COUNTS ARE WHAT DATA CONTROL BALANCES
046400* AGAINST THE INPUT TRANSACTION COUNT EACH NIGHT.
046500* READ SHOULD ALWAYS EQUAL ADDED + CHANGED + DELETED + REJECTED -
046600* IF IT DOES NOT, SOMETHING FELL THROUGH A GAP IN THE EDIT LOGIC
046700* AND DATA CONTROL IS TOLD TO CALL PROGRAMMING BEFORE CERTIFYING
046800* THE RUN.
046900 9900-TERMINATE.
047000* CLOSE UNIT-TRANS-FILE
047100    CLOSE UNIT-TRANS-FILE.
047200* CLOSE UNIT-FILE
047300    CLOSE UNIT-FILE.
047400* CLOSE UNIT-ERROR-LISTING
047500    CLOSE UNIT-ERROR-LISTING.
047600* DISPLAY 'UNITS READ      ' WS-TRANS-READ-CT
047700    DISPLAY 'UNITS READ      ' WS-TRANS-READ-CT.
047800* DISPLAY 'UNITS ADDED     ' WS-TRANS-ADDED-CT
047900    DISPLAY 'UNITS ADDED     ' WS-TRANS-ADDED-CT.
048000* DISPLAY 'UNITS CHANGED   ' WS-TRANS-CHANGED-CT
048100    DISPLAY 'UNITS CHANGED   ' WS-TRANS-CHANGED-CT.
048200* DISPLAY 'UNITS DELETED   ' WS-TRANS-DELETED-CT
048300    DISPLAY 'UNITS DELETED   ' WS-TRANS-DELETED-CT.
048400* DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT
048500    DISPLAY 'TRANS REJECTED  ' WS-TRANS-REJECTED-CT.
048600 9900-EXIT.
048700    EXIT.
048800
048900* REACHED ONLY WHEN AN OPEN FAILS ON EITHER THE TRANSACTION FILE
049000* OR THE UNIT MASTER.  THERE IS NO RECOVERY FROM THIS - OPERATIONS
049100* HAS TO FIX WHATEVER IS WRONG (MISSING DD, BAD DISPOSITION, ETC.)
049200* AND RESUBMIT THE JOB.
049300* FILE STATUS IS DISPLAYED RATHER THAN LOGGED TO THE ERROR
049400* LISTING BECAUSE THE ERROR LISTING ITSELF MAY NOT HAVE OPENED
049500* SUCCESSFULLY EITHER AT THIS POINT.
049600 9990-FATAL-FILE-ERROR.
049700* DISPLAY 'UNIT-MASTER - FATAL FILE ERROR - RUN TERMINATED'
049800    DISPLAY 'UNIT-MASTER - FATAL FILE ERROR - RUN TERMINATED'.
049900* DISPLAY 'UNTTRANS STATUS = ' WS-FS-UNTTRANS
050000    DISPLAY 'UNTTRANS STATUS = ' WS-FS-UNTTRANS.
050100* DISPLAY 'UNITFILE STATUS = ' WS-FS-UNIT
050200    DISPLAY 'UNITFILE STATUS = ' WS-FS-UNIT.
050300* END OF RUN
050400    STOP RUN.
