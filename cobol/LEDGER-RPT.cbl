000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEDGER-RPT.
000300 AUTHOR. R SANTOS.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1991-04-22.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* LEDGER-RPT PRINTS ONE PERSON'S TRANSACTION LEDGER IN DATE-
001000* REGISTERED ORDER.  THE RUN-PARM CARD NAMES THE PERSON (AND,
001100* OPTIONALLY, A PROJECT TO RESTRICT THE SELECTION TO).  EACH
001200* LINE SHOWS THE SIGNED DELTA TO THAT PERSON'S BALANCE AND A
001300* RUNNING BALANCE THAT ACCUMULATES ACROSS THE WHOLE RUN; THE
001400* LAST LINE PRINTED CARRIES THE ENDING BALANCE AS A CONTROL
001500* TOTAL.
001600* MAINTENANCE LOG
001700*   1991-04-22 RSANTOS  ORIGINAL.
001800*   1994-09-30 CALONSO  ADDED THE OPTIONAL PROJECT FILTER ON THE
001900*               PARM CARD (TICKET TX-026).
002000*   1998-11-02 MFELIU   Y2K - TRN-DATE-REGISTERED WAS ALREADY A
002100*               FULL 14-DIGIT TIMESTAMP, NO CHANGE REQUIRED.
002200*   2003-01-15 JQUESAD  ENDING-BALANCE CONTROL TOTAL LINE ADDED
002300*               AFTER AUDIT REQUESTED A PRINTED TIE-OUT FIGURE
002400*               (TICKET TX-052).
002500*   2004-05-10 JQUESAD  ADDED THE OPTIONAL DATE-RANGE LIMIT TO THE
002600*               PARM CARD, WIRING IN THE WS-DATE-RANGE-LOW/HIGH
002700*               FIELDS DATEWORK.CPY ADDED BACK IN 2003 FOR THIS
002800*               PURPOSE BUT WHICH THIS PROGRAM NEVER PICKED UP
002900*               UNTIL NOW (TICKET TX-061).
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT RUN-PARM-FILE ASSIGN TO "LEDGPARM"
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-FS-PARM.
004000     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-FS-TRAN.
004300     SELECT LEDGER-REPORT ASSIGN TO "LEDGRPT"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-FS-LEDG.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  RUN-PARM-FILE
005000     LABEL RECORD STANDARD.
005100 01  RUN-PARM-RECORD.
005200     05  PARM-PERSON-ID             PIC 9(9).
005300     05  PARM-PROJECT-ID            PIC 9(9).
005400     05  PARM-DATE-LOW              PIC 9(8).
005500     05  PARM-DATE-HIGH             PIC 9(8).
005600     05  FILLER                     PIC X(46).
005700 FD  TRANSACTION-FILE
005800     LABEL RECORD STANDARD.
005900     COPY TRANREC.
006000 FD  LEDGER-REPORT
006100     LABEL RECORD OMITTED.
006200 77  LEDGER-REPORT-LINE             PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500 COPY DATEWORK.
006600 01  WS-FILE-STATUS-GROUP.
006700     05  WS-FS-PARM                 PIC X(2).
006800     05  WS-FS-TRAN                 PIC X(2).
006900     05  WS-FS-LEDG                 PIC X(2).
007000     05  FILLER                     PIC X(1).
007100 01  WS-SWITCHES.
007200     05  WS-EOF-TRAN-SW             PIC 9(1)  COMP.
007300         88  WS-EOF-TRAN                VALUE 1.
007400     05  WS-PROJECT-FILTER-SW       PIC 9(1)  COMP.
007500         88  WS-PROJECT-FILTER-ON       VALUE 1.
007600         88  WS-PROJECT-FILTER-OFF      VALUE 0.
007700     05  WS-LINE-PRINTED-SW         PIC 9(1)  COMP.
007800         88  WS-A-LINE-WAS-PRINTED      VALUE 1.
007900         88  WS-NO-LINE-PRINTED-YET     VALUE 0.
008000     05  FILLER                     PIC X(1).
008100 77  WS-PERSON-ID                   PIC 9(9).
008200 77  WS-PROJECT-ID                  PIC 9(9).
008300 77  WS-DELTA                       PIC S9(18)V9(0) COMP-3.
008400 77  WS-RUNNING-BALANCE             PIC S9(18)V9(0) COMP-3.
008500 01  WS-RUNNING-BALANCE-R REDEFINES WS-RUNNING-BALANCE.
008600     05  WS-RUNNING-BALANCE-BYTES   PIC X(9).
008700     05  FILLER                     PIC X(1).
008800 77  WS-TRANS-READ-CT               PIC 9(7)  COMP.
008900 77  WS-LINES-PRINTED-CT            PIC 9(7)  COMP.
009000 77  WS-REPORT-HEADING              PIC X(132).
009100 01  WS-DETAIL-LINE.
009200     05  WS-DL-TRANSACTION-ID       PIC Z(8)9.
009300     05  FILLER                     PIC X(2)  VALUE SPACES.
009400     05  WS-DL-DATE-REGISTERED      PIC 9(14).
009500     05  FILLER                     PIC X(2)  VALUE SPACES.
009600     05  WS-DL-CODE                 PIC X(50).
009700     05  FILLER                     PIC X(1)  VALUE SPACE.
009800     05  WS-DL-FROM-PERSON-ID       PIC Z(8)9.
009900     05  FILLER                     PIC X(2)  VALUE SPACES.
010000     05  WS-DL-TO-PERSON-ID         PIC Z(8)9.
010100     05  FILLER                     PIC X(2)  VALUE SPACES.
010200     05  WS-DL-AMOUNT-PAID          PIC Z(15)9-.
010300     05  FILLER                     PIC X(2)  VALUE SPACES.
010400     05  WS-DL-DELTA                PIC Z(15)9-.
010500     05  FILLER                     PIC X(2)  VALUE SPACES.
010600     05  WS-DL-RUNNING-BALANCE      PIC Z(15)9-.
010700     05  FILLER                     PIC X(2)  VALUE SPACES.
010800     05  WS-DL-DSC                  PIC X(20).
010900 01  WS-TRAILER-LINE.
011000     05  FILLER                     PIC X(30) VALUE
011100             'ENDING BALANCE FOR PERSON    '.
011200     05  WS-TR-PERSON-ID            PIC Z(8)9.
011300     05  FILLER                     PIC X(4)  VALUE ' -> '.
011400     05  WS-TR-ENDING-BALANCE       PIC Z(15)9-.
011500     05  FILLER                     PIC X(70) VALUE SPACES.
011600
011700 PROCEDURE DIVISION.
011800* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
011900* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
012000* CONTROL TOTALS ARE PRINTED AND WE STOP.
012100* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
012200* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
012300* ANYTHING MORE.
012400 0000-MAIN-LINE.
012500* PERFORM 0100-INITIALIZE THRU 0100-EXIT
012600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
012700* PERFORM 1000-READ-AND-POST THRU 1000-EXIT
012800     PERFORM 1000-READ-AND-POST THRU 1000-EXIT.
012900* PERFORM 3000-PRINT-CONTROL-TOTAL THRU 3000-EXIT
013000     PERFORM 3000-PRINT-CONTROL-TOTAL THRU 3000-EXIT.
013100* PERFORM 9900-TERMINATE THRU 9900-EXIT
013200     PERFORM 9900-TERMINATE THRU 9900-EXIT.
013300* END OF RUN
013400     STOP RUN.
013500
013600* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
013700* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
013800 0100-INITIALIZE.
013900* OPEN INPUT RUN-PARM-FILE
014000     OPEN INPUT RUN-PARM-FILE.
014100* READ RUN-PARM-FILE
014200     READ RUN-PARM-FILE
014300         AT END
014400* DISPLAY 'LEDGER-RPT - NO PARM CARD SUPPLIED'
014500             DISPLAY 'LEDGER-RPT - NO PARM CARD SUPPLIED'
014600* GO TO 9990-FATAL-FILE-ERROR
014700             GO TO 9990-FATAL-FILE-ERROR
014800* END OF READ
014900     END-READ.
015000* MOVE PARM-PERSON-ID TO WS-PERSON-ID
015100     MOVE PARM-PERSON-ID TO WS-PERSON-ID.
015200* MOVE PARM-PROJECT-ID TO WS-PROJECT-ID
015300     MOVE PARM-PROJECT-ID TO WS-PROJECT-ID.
015400* MOVE PARM-DATE-LOW TO WS-DATE-RANGE-LOW
015500     MOVE PARM-DATE-LOW TO WS-DATE-RANGE-LOW.
015600* MOVE PARM-DATE-HIGH TO WS-DATE-RANGE-HIGH
015700     MOVE PARM-DATE-HIGH TO WS-DATE-RANGE-HIGH.
015800* CLOSE RUN-PARM-FILE
015900     CLOSE RUN-PARM-FILE.
016000* TEST -- WS-PROJECT-ID = ZERO
016100     IF WS-PROJECT-ID = ZERO
016200* SET WS-PROJECT-FILTER-OFF TO TRUE
016300         SET WS-PROJECT-FILTER-OFF TO TRUE
016400     ELSE
016500* SET WS-PROJECT-FILTER-ON TO TRUE
016600         SET WS-PROJECT-FILTER-ON TO TRUE
016700* END OF CONDITIONAL
016800     END-IF.
016900* TEST -- WS-DATE-RANGE-LOW = ZERO
017000     IF WS-DATE-RANGE-LOW = ZERO
017100* SET WS-NO-LOW-DATE-LIMIT TO TRUE
017200         SET WS-NO-LOW-DATE-LIMIT TO TRUE
017300     ELSE
017400* SET WS-LOW-DATE-LIMIT-SET TO TRUE
017500         SET WS-LOW-DATE-LIMIT-SET TO TRUE
017600* END OF CONDITIONAL
017700     END-IF.
017800* TEST -- WS-DATE-RANGE-HIGH = ZERO
017900     IF WS-DATE-RANGE-HIGH = ZERO
018000* SET WS-NO-HIGH-DATE-LIMIT TO TRUE
018100         SET WS-NO-HIGH-DATE-LIMIT TO TRUE
018200     ELSE
018300* SET WS-HIGH-DATE-LIMIT-SET TO TRUE
018400         SET WS-HIGH-DATE-LIMIT-SET TO TRUE
018500* END OF CONDITIONAL
018600     END-IF.
018700* OPEN INPUT TRANSACTION-FILE
018800     OPEN INPUT TRANSACTION-FILE.
018900* OPEN OUTPUT LEDGER-REPORT
019000     OPEN OUTPUT LEDGER-REPORT.
019100* MOVE SPACES TO WS-REPORT-HEADING
019200     MOVE SPACES TO WS-REPORT-HEADING.
019300* MOVE 'LEDGER-RPT - PERSON TRANSACTION LEDGER'
019400     MOVE 'LEDGER-RPT - PERSON TRANSACTION LEDGER'
019500         TO WS-REPORT-HEADING.
019600* WRITE LEDGER-REPORT-LINE FROM WS-REPORT-HEADING
019700     WRITE LEDGER-REPORT-LINE FROM WS-REPORT-HEADING.
019800* MOVE ZERO TO WS-RUNNING-BALANCE WS-TRANS-READ-CT
019900     MOVE ZERO TO WS-RUNNING-BALANCE WS-TRANS-READ-CT
020000                  WS-LINES-PRINTED-CT.
020100* SET WS-NO-LINE-PRINTED-YET TO TRUE
020200     SET WS-NO-LINE-PRINTED-YET TO TRUE.
020300 0100-EXIT.
020400     EXIT.
020500
020600* NOTE ON READ ORDER - TRANSACTION-FILE IS MAINTAINED IN
020700* TRANSACTION-ID SEQUENCE BY TRANSACTION-MASTER, WHICH IS ALSO
020800* DATE-REGISTERED SEQUENCE FOR A GIVEN RUN SINCE ROWS ARE ADDED
020900* IN THE ORDER THEY ARE POSTED - A STRAIGHT SEQUENTIAL READ
021000* ALREADY DELIVERS LEDGER (DATE) ORDER FOR THIS SHOP'S DATA.
021100* READS THE TRANSACTION LEDGER AND ACCUMULATES THE CONTROL
021200* TOTALS PRINTED AT THE END OF THE REPORT.
021300 1000-READ-AND-POST.
021400* SET WS-EOF-TRAN TO FALSE
021500     SET WS-EOF-TRAN TO FALSE.
021600 1000-READ-LOOP.
021700* READ TRANSACTION-FILE
021800     READ TRANSACTION-FILE
021900         AT END SET WS-EOF-TRAN TO TRUE
022000* END OF READ
022100     END-READ.
022200* TEST -- WS-EOF-TRAN
022300     IF WS-EOF-TRAN
022400* GO TO 1000-EXIT
022500         GO TO 1000-EXIT
022600* END OF CONDITIONAL
022700     END-IF.
022800* ADD 1 TO WS-TRANS-READ-CT
022900     ADD 1 TO WS-TRANS-READ-CT.
023000* TEST -- WS-PROJECT-FILTER-ON
023100     IF WS-PROJECT-FILTER-ON
023200             AND TRN-PROJECT-ID NOT = WS-PROJECT-ID
023300* GO TO 1000-READ-LOOP
023400         GO TO 1000-READ-LOOP
023500* END OF CONDITIONAL
023600     END-IF.
023700* TEST -- TRN-TO-PERSON-ID NOT = WS-PERSON-ID
023800     IF TRN-TO-PERSON-ID NOT = WS-PERSON-ID
023900             AND TRN-FROM-PERSON-ID NOT = WS-PERSON-ID
024000* GO TO 1000-READ-LOOP
024100         GO TO 1000-READ-LOOP
024200* END OF CONDITIONAL
024300     END-IF.
024400* TEST -- WS-LOW-DATE-LIMIT-SET
024500     IF WS-LOW-DATE-LIMIT-SET
024600             AND TRN-DATE-REG-CCYYMMDD < WS-DATE-RANGE-LOW
024700* GO TO 1000-READ-LOOP
024800         GO TO 1000-READ-LOOP
024900* END OF CONDITIONAL
025000     END-IF.
025100* TEST -- WS-HIGH-DATE-LIMIT-SET
025200     IF WS-HIGH-DATE-LIMIT-SET
025300             AND TRN-DATE-REG-CCYYMMDD > WS-DATE-RANGE-HIGH
025400* GO TO 1000-READ-LOOP
025500         GO TO 1000-READ-LOOP
025600* END OF CONDITIONAL
025700     END-IF.
025800* TEST -- TRN-TO-PERSON-ID = WS-PERSON-ID
025900     IF TRN-TO-PERSON-ID = WS-PERSON-ID
026000* MOVE TRN-AMOUNT-PAID TO WS-DELTA
026100         MOVE TRN-AMOUNT-PAID TO WS-DELTA
026200     ELSE
026300* COMPUTE WS-DELTA = ZERO - TRN-AMOUNT-PAID
026400         COMPUTE WS-DELTA = ZERO - TRN-AMOUNT-PAID
026500* END OF CONDITIONAL
026600     END-IF.
026700* ADD WS-DELTA TO WS-RUNNING-BALANCE
026800     ADD WS-DELTA TO WS-RUNNING-BALANCE.
026900* PERFORM 2000-PRINT-DETAIL-LINE THRU 2000-EXIT
027000     PERFORM 2000-PRINT-DETAIL-LINE THRU 2000-EXIT.
027100* GO TO 1000-READ-LOOP
027200     GO TO 1000-READ-LOOP.
027300 1000-EXIT.
027400     EXIT.
027500
027600* PRINTS ONE LEDGER TRANSACTION DETAIL LINE.
027700 2000-PRINT-DETAIL-LINE.
027800* MOVE SPACES TO WS-DETAIL-LINE
027900     MOVE SPACES TO WS-DETAIL-LINE.
028000* MOVE TRN-TRANSACTION-ID TO WS-DL-TRANSACTION-ID
028100     MOVE TRN-TRANSACTION-ID TO WS-DL-TRANSACTION-ID.
028200* MOVE TRN-DATE-REGISTERED TO WS-DL-DATE-REGISTERED
028300     MOVE TRN-DATE-REGISTERED TO WS-DL-DATE-REGISTERED.
028400* MOVE TRN-CODE TO WS-DL-CODE
028500     MOVE TRN-CODE TO WS-DL-CODE.
028600* MOVE TRN-FROM-PERSON-ID TO WS-DL-FROM-PERSON-ID
028700     MOVE TRN-FROM-PERSON-ID TO WS-DL-FROM-PERSON-ID.
028800* MOVE TRN-TO-PERSON-ID TO WS-DL-TO-PERSON-ID
028900     MOVE TRN-TO-PERSON-ID TO WS-DL-TO-PERSON-ID.
029000* MOVE TRN-AMOUNT-PAID TO WS-DL-AMOUNT-PAID
029100     MOVE TRN-AMOUNT-PAID TO WS-DL-AMOUNT-PAID.
029200* MOVE WS-DELTA TO WS-DL-DELTA
029300     MOVE WS-DELTA TO WS-DL-DELTA.
029400* MOVE WS-RUNNING-BALANCE TO WS-DL-RUNNING-BALANCE
029500     MOVE WS-RUNNING-BALANCE TO WS-DL-RUNNING-BALANCE.
029600* MOVE TRN-DSC (1:20) TO WS-DL-DSC
029700     MOVE TRN-DSC (1:20) TO WS-DL-DSC.
029800* WRITE LEDGER-REPORT-LINE FROM WS-DETAIL-LINE
029900     WRITE LEDGER-REPORT-LINE FROM WS-DETAIL-LINE.
030000* ADD 1 TO WS-LINES-PRINTED-CT
030100     ADD 1 TO WS-LINES-PRINTED-CT.
030200* SET WS-A-LINE-WAS-PRINTED TO TRUE
030300     SET WS-A-LINE-WAS-PRINTED TO TRUE.
030400 2000-EXIT.
030500     EXIT.
030600
030700* PRINTS THE FINAL CONTROL TOTAL LINE FOR THE RUN.
030800 3000-PRINT-CONTROL-TOTAL.
030900* TEST -- WS-NO-LINE-PRINTED-YET
031000     IF WS-NO-LINE-PRINTED-YET
031100* GO TO 3000-EXIT
031200         GO TO 3000-EXIT
031300* END OF CONDITIONAL
031400     END-IF.
031500* MOVE SPACES TO WS-TRAILER-LINE
031600     MOVE SPACES TO WS-TRAILER-LINE.
031700* MOVE WS-PERSON-ID TO WS-TR-PERSON-ID
031800     MOVE WS-PERSON-ID TO WS-TR-PERSON-ID.
031900* MOVE WS-RUNNING-BALANCE TO WS-TR-ENDING-BALANCE
032000     MOVE WS-RUNNING-BALANCE TO WS-TR-ENDING-BALANCE.
032100* WRITE LEDGER-REPORT-LINE FROM WS-TRAILER-LINE
032200     WRITE LEDGER-REPORT-LINE FROM WS-TRAILER-LINE.
032300 3000-EXIT.
032400     EXIT.
032500
032600* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
032700* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
032800* CERTIFIED.
032900 9900-TERMINATE.
033000* CLOSE TRANSACTION-FILE
033100     CLOSE TRANSACTION-FILE.
033200* CLOSE LEDGER-REPORT
033300     CLOSE LEDGER-REPORT.
033400* DISPLAY 'TRANSACTIONS READ ' WS-TRANS-READ-CT
033500     DISPLAY 'TRANSACTIONS READ ' WS-TRANS-READ-CT.
033600* DISPLAY 'LEDGER LINES      ' WS-LINES-PRINTED-CT
033700     DISPLAY 'LEDGER LINES      ' WS-LINES-PRINTED-CT.
033800 9900-EXIT.
033900     EXIT.
034000
034100* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
034200* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
034300 9990-FATAL-FILE-ERROR.
034400* DISPLAY 'LEDGER-RPT - FATAL ERROR - RUN TERMINATED'
034500     DISPLAY 'LEDGER-RPT - FATAL ERROR - RUN TERMINATED'.
034600* END OF RUN
034700     STOP RUN.
