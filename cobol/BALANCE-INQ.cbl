000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BALANCE-INQ.
000300 AUTHOR. C ALONSO.
000400 INSTALLATION. DATA PROCESSING - LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN. 1988-12-05.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.
000800*****************************************************************
000900* BALANCE-INQ READS A RUN-PARM CARD NAMING ONE PERSON AND,
001000* OPTIONALLY, A SECOND PERSON, THEN SCANS THE TRANSACTION FILE
001100* TO PRINT THAT PERSON'S OVERALL BALANCE (MONEY IN, MONEY OUT,
001200* NET) AND, WHEN A SECOND PERSON IS NAMED, THE PAIR BALANCE
001300* BETWEEN THE TWO OF THEM (A-TO-B, B-TO-A, NET).
001400* MAINTENANCE LOG
001500*   1988-12-05 CALONSO  ORIGINAL - SINGLE PERSON BALANCE ONLY.
001600*   1991-03-19 CALONSO  ADDED THE PAIR-BALANCE SECTION WHEN THE
001700*               PARM CARD NAMES A SECOND PERSON (TICKET TX-018).
001800*   1998-11-02 MFELIU   Y2K - TRN-DATE-REGISTERED WAS ALREADY A
001900*               FULL 14-DIGIT TIMESTAMP, NO CHANGE REQUIRED.
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT RUN-PARM-FILE ASSIGN TO "BALPARM"
002800         ORGANIZATION IS SEQUENTIAL
002900         FILE STATUS IS WS-FS-PARM.
003000     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
003100         ORGANIZATION IS SEQUENTIAL
003200         FILE STATUS IS WS-FS-TRAN.
003300     SELECT BALANCE-REPORT ASSIGN TO "BALRPT"
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-FS-BALRPT.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  RUN-PARM-FILE
004000     LABEL RECORD STANDARD.
004100 01  RUN-PARM-RECORD.
004200     05  PARM-PERSON-ID             PIC 9(9).
004300     05  PARM-OTHER-PERSON-ID       PIC 9(9).
004400     05  FILLER                     PIC X(62).
004500 FD  TRANSACTION-FILE
004600     LABEL RECORD STANDARD.
004700     COPY TRANREC.
004800 FD  BALANCE-REPORT
004900     LABEL RECORD OMITTED.
005000 77  BALANCE-REPORT-LINE            PIC X(132).
005100
005200 WORKING-STORAGE SECTION.
005300 COPY DATEWORK.
005400 01  WS-FILE-STATUS-GROUP.
005500     05  WS-FS-PARM                 PIC X(2).
005600     05  WS-FS-TRAN                 PIC X(2).
005700     05  WS-FS-BALRPT               PIC X(2).
005800     05  FILLER                     PIC X(1).
005900 01  WS-SWITCHES.
006000     05  WS-EOF-TRAN-SW             PIC 9(1)  COMP.
006100         88  WS-EOF-TRAN                VALUE 1.
006200     05  WS-PAIR-REQUESTED-SW       PIC 9(1)  COMP.
006300         88  WS-PAIR-REQUESTED          VALUE 1.
006400         88  WS-PAIR-NOT-REQUESTED      VALUE 0.
006500     05  FILLER                     PIC X(1).
006600 77  WS-PERSON-ID                   PIC 9(9).
006700 77  WS-OTHER-PERSON-ID             PIC 9(9).
006800* ACCUMULATORS FOR THE SINGLE-PERSON BALANCE AND THE OPTIONAL
006900* PAIR BALANCE. WS-NET-R GIVES A BYTE VIEW USED ONLY BY THE
007000* DISPLAY-DEBUG PARAGRAPH AT PROGRAM CHECK TIME.
007100 01  WS-BALANCE-FIELDS.
007200     05  WS-SUM-IN                  PIC S9(18)V9(0) COMP-3.
007300     05  WS-SUM-OUT                 PIC S9(18)V9(0) COMP-3.
007400     05  WS-NET-BALANCE             PIC S9(18)V9(0) COMP-3.
007500     05  WS-A-TO-B                  PIC S9(18)V9(0) COMP-3.
007600     05  WS-B-TO-A                  PIC S9(18)V9(0) COMP-3.
007700     05  WS-PAIR-NET                PIC S9(18)V9(0) COMP-3.
007800     05  FILLER                     PIC X(1).
007900 01  WS-NET-R REDEFINES WS-BALANCE-FIELDS.
008000     05  WS-NET-R-BYTES             PIC X(48).
008100     05  FILLER                     PIC X(1).
008200 77  WS-TRANS-READ-CT               PIC 9(7)  COMP.
008300 77  WS-REPORT-HEADING              PIC X(132).
008400 01  WS-PERSON-BAL-LINE.
008500     05  FILLER                     PIC X(11) VALUE 'PERSON    '.
008600     05  WS-PB-PERSON-ID            PIC Z(8)9.
008700     05  FILLER                     PIC X(11) VALUE ' SUM-IN   '.
008800     05  WS-PB-SUM-IN               PIC Z(15)9-.
008900     05  FILLER                     PIC X(11) VALUE ' SUM-OUT  '.
009000     05  WS-PB-SUM-OUT              PIC Z(15)9-.
009100     05  FILLER                     PIC X(8)  VALUE ' NET   '.
009200     05  WS-PB-NET                  PIC Z(15)9-.
009300     05  FILLER                     PIC X(30) VALUE SPACES.
009400 01  WS-PAIR-BAL-LINE.
009500     05  FILLER                     PIC X(11) VALUE 'PAIR      '.
009600     05  WS-PR-A-ID                 PIC Z(8)9.
009700     05  FILLER                     PIC X(4)  VALUE ' TO '.
009800     05  WS-PR-B-ID                 PIC Z(8)9.
009900     05  FILLER                     PIC X(9)  VALUE ' A-TO-B '.
010000     05  WS-PR-A-TO-B               PIC Z(15)9-.
010100     05  FILLER                     PIC X(9)  VALUE ' B-TO-A '.
010200     05  WS-PR-B-TO-A               PIC Z(15)9-.
010300     05  FILLER                     PIC X(8)  VALUE ' NET   '.
010400     05  WS-PR-NET                  PIC Z(15)9-.
010500     05  FILLER                     PIC X(23) VALUE SPACES.
010600
010700 PROCEDURE DIVISION.
010800* DRIVES THE WHOLE RUN - ONE PASS OF THE TRANSACTION FILE, ONE
010900* TRANSACTION EDITED AND POSTED PER ITERATION, THEN THE RUN
011000* CONTROL TOTALS ARE PRINTED AND WE STOP.
011100* NO RESTART CHECKPOINT IS PROVIDED.  A RERUN STARTS FROM THE
011200* TOP OF THE TRANSACTION FILE - VOLUMES HAVE NEVER JUSTIFIED
011300* ANYTHING MORE.
011400 0000-MAIN-LINE.
011500* PERFORM 0100-INITIALIZE THRU 0100-EXIT
011600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
011700* PERFORM 1000-ACCUMULATE-BALANCES THRU 1000-EXIT
011800     PERFORM 1000-ACCUMULATE-BALANCES THRU 1000-EXIT.
011900* PERFORM 3000-PRINT-PERSON-BALANCE THRU 3000-EXIT
012000     PERFORM 3000-PRINT-PERSON-BALANCE THRU 3000-EXIT.
012100* TEST -- WS-PAIR-REQUESTED
012200     IF WS-PAIR-REQUESTED
012300* PERFORM 3100-PRINT-PAIR-BALANCE THRU 3100-EXIT
012400         PERFORM 3100-PRINT-PAIR-BALANCE THRU 3100-EXIT
012500* END OF CONDITIONAL
012600     END-IF.
012700* PERFORM 9900-TERMINATE THRU 9900-EXIT
012800     PERFORM 9900-TERMINATE THRU 9900-EXIT.
012900* END OF RUN
013000     STOP RUN.
013100
013200* OPENS THE FILES THIS RUN NEEDS AND PRINTS THE ERROR LISTING
013300* PAGE HEADING BEFORE THE FIRST TRANSACTION IS READ.
013400 0100-INITIALIZE.
013500* OPEN INPUT RUN-PARM-FILE
013600     OPEN INPUT RUN-PARM-FILE.
013700* READ RUN-PARM-FILE
013800     READ RUN-PARM-FILE
013900         AT END
014000* DISPLAY 'BALANCE-INQ - NO PARM CARD SUPPLIED'
014100             DISPLAY 'BALANCE-INQ - NO PARM CARD SUPPLIED'
014200* GO TO 9990-FATAL-FILE-ERROR
014300             GO TO 9990-FATAL-FILE-ERROR
014400* END OF READ
014500     END-READ.
014600* MOVE PARM-PERSON-ID TO WS-PERSON-ID
014700     MOVE PARM-PERSON-ID TO WS-PERSON-ID.
014800* MOVE PARM-OTHER-PERSON-ID TO WS-OTHER-PERSON-ID
014900     MOVE PARM-OTHER-PERSON-ID TO WS-OTHER-PERSON-ID.
015000* CLOSE RUN-PARM-FILE
015100     CLOSE RUN-PARM-FILE.
015200* TEST -- WS-OTHER-PERSON-ID = ZERO
015300     IF WS-OTHER-PERSON-ID = ZERO
015400* SET WS-PAIR-NOT-REQUESTED TO TRUE
015500         SET WS-PAIR-NOT-REQUESTED TO TRUE
015600     ELSE
015700* SET WS-PAIR-REQUESTED TO TRUE
015800         SET WS-PAIR-REQUESTED TO TRUE
015900* END OF CONDITIONAL
016000     END-IF.
016100* OPEN INPUT TRANSACTION-FILE
016200     OPEN INPUT TRANSACTION-FILE.
016300* OPEN OUTPUT BALANCE-REPORT
016400     OPEN OUTPUT BALANCE-REPORT.
016500* MOVE SPACES TO WS-REPORT-HEADING
016600     MOVE SPACES TO WS-REPORT-HEADING.
016700* MOVE 'BALANCE-INQ - PERSON AND PAIR BALANCE'
016800     MOVE 'BALANCE-INQ - PERSON AND PAIR BALANCE'
016900         TO WS-REPORT-HEADING.
017000* WRITE BALANCE-REPORT-LINE FROM WS-REPORT-HEADING
017100     WRITE BALANCE-REPORT-LINE FROM WS-REPORT-HEADING.
017200* MOVE ZERO TO WS-SUM-IN WS-SUM-OUT WS-NET-BALANCE
017300     MOVE ZERO TO WS-SUM-IN WS-SUM-OUT WS-NET-BALANCE
017400                  WS-A-TO-B WS-B-TO-A WS-PAIR-NET
017500                  WS-TRANS-READ-CT.
017600 0100-EXIT.
017700     EXIT.
017800
017900* ONE PASS OVER THE TRANSACTION FILE BUILDS BOTH THE PERSON
018000* BALANCE AND, WHEN A SECOND PERSON WAS NAMED, THE PAIR BALANCE
018100* - NO NEED TO READ THE FILE TWICE.
018200* WALKS THE DEBT MASTER AND TRANSACTION-TRACK FILES ONCE AND
018300* BUILDS THE PER-PERSON AND PER-PERSON/PROJECT BALANCE TOTALS
018400* PRINTED BELOW.  THIS IS A READ-ONLY INQUIRY PROGRAM - NOTHING
018500* HERE UPDATES ANY MASTER FILE.
018600 1000-ACCUMULATE-BALANCES.
018700* SET WS-EOF-TRAN TO FALSE
018800     SET WS-EOF-TRAN TO FALSE.
018900 1000-READ-LOOP.
019000* READ TRANSACTION-FILE
019100     READ TRANSACTION-FILE
019200         AT END SET WS-EOF-TRAN TO TRUE
019300* END OF READ
019400     END-READ.
019500* TEST -- WS-EOF-TRAN
019600     IF WS-EOF-TRAN
019700* GO TO 1000-EXIT
019800         GO TO 1000-EXIT
019900* END OF CONDITIONAL
020000     END-IF.
020100* ADD 1 TO WS-TRANS-READ-CT
020200     ADD 1 TO WS-TRANS-READ-CT.
020300* TEST -- TRN-TO-PERSON-ID = WS-PERSON-ID
020400     IF TRN-TO-PERSON-ID = WS-PERSON-ID
020500* ADD TRN-AMOUNT-PAID TO WS-SUM-IN
020600         ADD TRN-AMOUNT-PAID TO WS-SUM-IN
020700* END OF CONDITIONAL
020800     END-IF.
020900* TEST -- TRN-FROM-PERSON-ID = WS-PERSON-ID
021000     IF TRN-FROM-PERSON-ID = WS-PERSON-ID
021100* ADD TRN-AMOUNT-PAID TO WS-SUM-OUT
021200         ADD TRN-AMOUNT-PAID TO WS-SUM-OUT
021300* END OF CONDITIONAL
021400     END-IF.
021500* TEST -- WS-PAIR-REQUESTED
021600     IF WS-PAIR-REQUESTED
021700* TEST -- TRN-FROM-PERSON-ID = WS-PERSON-ID
021800         IF TRN-FROM-PERSON-ID = WS-PERSON-ID
021900                 AND TRN-TO-PERSON-ID = WS-OTHER-PERSON-ID
022000* ADD TRN-AMOUNT-PAID TO WS-A-TO-B
022100             ADD TRN-AMOUNT-PAID TO WS-A-TO-B
022200* END OF CONDITIONAL
022300         END-IF
022400* TEST -- TRN-FROM-PERSON-ID = WS-OTHER-PERSON-ID
022500         IF TRN-FROM-PERSON-ID = WS-OTHER-PERSON-ID
022600                 AND TRN-TO-PERSON-ID = WS-PERSON-ID
022700* ADD TRN-AMOUNT-PAID TO WS-B-TO-A
022800             ADD TRN-AMOUNT-PAID TO WS-B-TO-A
022900* END OF CONDITIONAL
023000         END-IF
023100* END OF CONDITIONAL
023200     END-IF.
023300* GO TO 1000-READ-LOOP
023400     GO TO 1000-READ-LOOP.
023500 1000-EXIT.
023600* COMPUTE WS-NET-BALANCE = WS-SUM-IN - WS-SUM-OUT
023700     COMPUTE WS-NET-BALANCE = WS-SUM-IN - WS-SUM-OUT.
023800* COMPUTE WS-PAIR-NET = WS-A-TO-B - WS-B-TO-A
023900     COMPUTE WS-PAIR-NET = WS-A-TO-B - WS-B-TO-A.
024000     EXIT.
024100
024200* PRINTS ONE PERSON'S OVERALL OWED/COVERED/OUTSTANDING LINE.
024300 3000-PRINT-PERSON-BALANCE.
024400* MOVE SPACES TO WS-PERSON-BAL-LINE
024500     MOVE SPACES TO WS-PERSON-BAL-LINE.
024600* MOVE WS-PERSON-ID TO WS-PB-PERSON-ID
024700     MOVE WS-PERSON-ID TO WS-PB-PERSON-ID.
024800* MOVE WS-SUM-IN TO WS-PB-SUM-IN
024900     MOVE WS-SUM-IN TO WS-PB-SUM-IN.
025000* MOVE WS-SUM-OUT TO WS-PB-SUM-OUT
025100     MOVE WS-SUM-OUT TO WS-PB-SUM-OUT.
025200* MOVE WS-NET-BALANCE TO WS-PB-NET
025300     MOVE WS-NET-BALANCE TO WS-PB-NET.
025400* WRITE BALANCE-REPORT-LINE FROM WS-PERSON-BAL-LINE
025500     WRITE BALANCE-REPORT-LINE FROM WS-PERSON-BAL-LINE.
025600 3000-EXIT.
025700     EXIT.
025800
025900* PRINTS THE BREAKDOWN OF ONE PERSON'S BALANCE BY PROJECT.
026000 3100-PRINT-PAIR-BALANCE.
026100* MOVE SPACES TO WS-PAIR-BAL-LINE
026200     MOVE SPACES TO WS-PAIR-BAL-LINE.
026300* MOVE WS-PERSON-ID TO WS-PR-A-ID
026400     MOVE WS-PERSON-ID TO WS-PR-A-ID.
026500* MOVE WS-OTHER-PERSON-ID TO WS-PR-B-ID
026600     MOVE WS-OTHER-PERSON-ID TO WS-PR-B-ID.
026700* MOVE WS-A-TO-B TO WS-PR-A-TO-B
026800     MOVE WS-A-TO-B TO WS-PR-A-TO-B.
026900* MOVE WS-B-TO-A TO WS-PR-B-TO-A
027000     MOVE WS-B-TO-A TO WS-PR-B-TO-A.
027100* MOVE WS-PAIR-NET TO WS-PR-NET
027200     MOVE WS-PAIR-NET TO WS-PR-NET.
027300* WRITE BALANCE-REPORT-LINE FROM WS-PAIR-BAL-LINE
027400     WRITE BALANCE-REPORT-LINE FROM WS-PAIR-BAL-LINE.
027500 3100-EXIT.
027600     EXIT.
027700
027800* CLOSES DOWN AND PRINTS THE RUN CONTROL TOTALS.  READ MUST
027900* EQUAL ADDED + CHANGED + DELETED + REJECTED OR THE RUN IS NOT
028000* CERTIFIED.
028100 9900-TERMINATE.
028200* CLOSE TRANSACTION-FILE
028300     CLOSE TRANSACTION-FILE.
028400* CLOSE BALANCE-REPORT
028500     CLOSE BALANCE-REPORT.
028600* DISPLAY 'TRANSACTIONS READ ' WS-TRANS-READ-CT
028700     DISPLAY 'TRANSACTIONS READ ' WS-TRANS-READ-CT.
028800 9900-EXIT.
028900     EXIT.
029000
029100* REACHED ONLY WHEN AN OPEN FAILS.  THERE IS NO RECOVERY -
029200* OPERATIONS FIXES THE CONDITION AND RESUBMITS.
029300 9990-FATAL-FILE-ERROR.
029400* DISPLAY 'BALANCE-INQ - FATAL ERROR - RUN TERMINATED'
029500     DISPLAY 'BALANCE-INQ - FATAL ERROR - RUN TERMINATED'.
029600* END OF RUN
029700     STOP RUN.
